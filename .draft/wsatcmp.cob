*******************************************
*                                          *
*  Record Definition For The Company      *
*     Single-Record File                  *
*     Uses RRN = 1 as key                 *
*******************************************
* File size 40 bytes of real data, padded to 41.
*
* 21/11/25 vbc - Created from the old Company History
*                record (also RRN=1) - that one carried
*                a whole quarter/year tax history block
*                we have no use for here, stripped back
*                to just the one thing the report needs,
*                the company name for the report title.
*
 01  AT-Company-Record.
     03  Cmp-Name              pic x(40).
     03  filler                pic x.
*
