* 20/11/25 vbc - Created.
*
 FD  DAYDETAIL-FILE.
 copy "wsatdad.cob".
