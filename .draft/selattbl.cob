* 20/11/25 vbc - Created.
*
     SELECT TIMETABLE-FILE  ASSIGN TO TIMETABLES
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-TT-Status.
