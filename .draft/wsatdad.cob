*******************************************
*                                          *
*  Record Definition For The Daily        *
*     Shift Assignment File               *
*     Uses Daydet-Emp-Id + Date as key    *
*******************************************
* File size 20 bytes of real data, padded to 21.
*
* 20/11/25 vbc - Created.  Replaces the old SWT
*                withholding table - same small keyed
*                table-file shape, loaded whole and
*                SEARCHed on two fields instead of one.
* 03/12/25 vbc - Daydet-Timetable-Id of zero now means
*                "no shift assigned that day" per AT010
*                AB010 load logic - confirmed with Payroll.
*
 01  AT-Day-Detail-Record.
     03  Daydet-Emp-Id         pic 9(6).
     03  Daydet-Date           pic x(10).
*                                  0 = no shift assigned
     03  Daydet-Timetable-Id   pic 9(4).
     03  filler                pic x.
*
