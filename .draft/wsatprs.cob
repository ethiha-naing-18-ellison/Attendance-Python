*******************************************
*                                          *
*  Record Definition For The Parsed       *
*     Attendance Output File (PARSEOUT)   *
*     Written by AT030                    *
*******************************************
* Two record shapes share the one file, told apart by
* Prs-Rec-Type - same trick the old Pay file used for
* its header record against its detail records.
*
* 03/12/25 vbc - Created.
* 10/12/25 vbc - Split into header/detail shapes after
*                Payroll pointed out one flat record
*                could not hold both an employee block
*                heading and a dated detail line sanely.
*
 01  AT-Parseout-Header.
*                                  "H"
     03  Prs-Rec-Type          pic x.
     03  Prs-Emp-Pin           pic x(10).
     03  Prs-Full-Name         pic x(41).
     03  Prs-Dept-Name         pic x(30).
     03  filler                pic x(42).
*
 01  AT-Parseout-Detail.
*                                  "D"
     03  Prd-Rec-Type          pic x.
     03  Prd-Date              pic x(10).
     03  Prd-Workday           pic x(5).
     03  Prd-Timetable         pic x(30).
     03  Prd-Clock-In          pic x(8).
     03  Prd-Clock-Out         pic x(8).
     03  Prd-In                pic x(8).
     03  Prd-Out               pic x(8).
     03  filler                pic x(46).
*
