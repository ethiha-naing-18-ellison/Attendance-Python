* 19/11/25 vbc - Created.  Not assumed sorted - loaded to
*                table below and SEARCHed by Emp-Id.
*
     SELECT EMPLOYEE-FILE   ASSIGN TO EMPLOYEES
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Emp-Status.
