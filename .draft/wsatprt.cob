*******************************************
*                                          *
*  Print Line Layout For The Monthly      *
*     Statement Report (RPTFILE)          *
*     All MAY NEED CHANGING               *
*******************************************
* Nominal contract is 198 cols - comes out at 202 once
* you add the column gaps, same as vacprint's heading
* never lined up either.  Not worth chasing further.
*
* 24/11/25 vbc - Created, built by hand (MOVE into
*                column fields) rather than with Report
*                Writer - this report has too many thin
*                numeric columns for RW to lay out well.
* 01/12/25 vbc - Pr-Flag added, single character - carries
*                the Sunday/late/suspicious marker the
*                screen version shows with cell colour.
* 18/01/26 vbc - Pr-Ot1/Pr-Ot2/Pr-Ot3 widened from x(4) to x(6) -
*                AT020 builds these from a zz9.99 edited field and
*                an x(4) was truncating the decimal places clean
*                off the printed figure.
* 19/01/26 vbc - Pr-Timetable/Hd-Timetable widened from x(18) to
*                x(30) to match At-Timetable (wsatdet.cob) - the
*                "NAME (HH:MM - HH:MM)" string AT010 builds is up
*                to 30 bytes and was losing the closing bracket,
*                and the scheduled end time too on the longer
*                timetable names, off the end of the column.
*
 01  AT-Print-Line.
     03  Pr-Flag               pic x.
     03  Pr-Date               pic x(10).
     03  Pr-Workday            pic x(5).
     03  Pr-Timetable          pic x(30).
     03  Pr-Emp-Name           pic x(16).
     03  Pr-Start              pic x(9).
     03  Pr-End                pic x(9).
     03  Pr-Clock-In           pic x(9).
     03  Pr-Clock-Out          pic x(9).
     03  Pr-In                 pic x(9).
     03  Pr-Out                pic x(9).
     03  Pr-Req-Work           pic x(6).
     03  Pr-Break              pic x(6).
     03  Pr-Late-In            pic x(6).
     03  Pr-Early-In           pic x(6).
     03  Pr-Early-Out          pic x(6).
     03  Pr-Work-Time          pic x(6).
     03  Pr-Absent             pic x(6).
     03  Pr-Penalty            pic x(4).
     03  Pr-Ot1                pic x(6).
     03  Pr-Ot2                pic x(6).
     03  Pr-Ot3                pic x(6).
     03  Pr-Ot1-F              pic x(4).
     03  Pr-Ot2-F              pic x(4).
     03  Pr-Ot3-F              pic x(4).
     03  Pr-Night-Shift        pic x(4).
     03  Pr-Allowance          pic x(4).
     03  Pr-Total-Base         pic x(4).
     03  Pr-Day                pic x(4).
     03  Pr-Total-Day          pic x(3).
*                                  H/MC/AL/UP/S leave placeholders
     03  Pr-Leave              pic x(5).
     03  filler                pic x(2).
*
