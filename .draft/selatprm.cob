* 21/11/25 vbc - Created.  Single record, RRN = 1.
*
     SELECT ATPARM-FILE     ASSIGN TO ATPARM
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Parm-Status.
