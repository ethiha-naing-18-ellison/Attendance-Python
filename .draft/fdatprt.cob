* 24/11/25 vbc - Created.
*
 FD  PRINT-FILE.
 copy "wsatprt.cob".
