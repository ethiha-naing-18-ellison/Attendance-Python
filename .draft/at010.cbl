*****************************************************************
*                                                               *
*                  Attendance Statement Build                   *
*          Punch pairing, day grid, measures & overtime         *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.         at010.
*
 author.             V B Coen.
*
 installation.       Applewood Computers.
*
 date-written.       14/03/86.
*
 date-compiled.
*
 security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
*                     Distributed under the GNU General Public License.
*                     See the file COPYING for details.
*
* Remarks.           Attendance Statement Build.
*                     Reads the clock-punch log, employee, department,
*                     daily shift and timetable masters and builds one
*                     Attendance-Detail record per employee per day in
*                     the requested period, absent days included.
*
* Version.           See Prog-Name in WS.
*
* Called Modules.    None.
*
* Files used :
*                     ATPARM.     Run control card - start/end date.
*                     PUNCHES.    Raw clock punches, sorted Emp/Date/Time.
*                     EMPLOYEES.  Employee master - loaded to table.
*                     DEPARTMENTS. Department master - loaded to table.
*                     DAYDETAILS. Daily shift assignment, loaded to table.
*                     TIMETABLES. Shift/timetable master, loaded to table.
*                     COMPANY.    Single company name record.
*                     ATFILE.     Attendance-Detail output, Pin then Date.
*
* Error messages used.
*                     AT001 - AT009.
*
* Changes:
* 14/03/86 vbc - 1.0.00 Created.  First cut, day shift only, no OT.
* 02/09/87 vbc -    .01 Added night & afternoon shift column swap.
* 19/06/89 vbc -    .02 Req Work Time now deducts the fixed lunch hour.
* 11/02/91 vbc -    .03 Absent day grid added, no-punch days now built.
* 30/10/93 vbc -    .04 OT2 weekend split from OT1, was all one bucket.
* 08/07/95 vbc -    .05 Suspicious punch pattern flag added for Mgt.
* 17/11/98 vbc - 2.0.00 Y2K.  Date fields widened to 4 digit year, all
*                       table redefines and the add-a-day routine redone.
* 04/02/99 vbc -    .01 Y2K - retested leap year 2000, the century rule.
* 23/05/03 vbc -    .02 Migration to Open Cobol, removed screen SOD calls.
* 21/09/11 vbc -    .03 Gap-adjust rule added for duplicate clock punches.
* 16/04/24 vbc        Copyright notice update superseding prior notices.
* 18/11/25 vbc - 3.3.00 Taken from py000 start-of-day skeleton for the
*                       new AT (Attendance) module family, var case tidy.
* 09/12/25 vbc      .01 OT-F decimal flooring step added per Mgt request.
* 18/01/26 vbc      .02 ZZ150 Timetable string now truncates Start/End
*                       to HH:MM before building At-Timetable - was
*                       carrying the seconds through and "AFTERNOON
*                       (hh:mm:ss - hh:mm:ss)" was running past the
*                       30 byte column and losing its closing bracket.
* 19/01/26 vbc      .03 AB005 now runs a real YYYY-MM-DD shape and
*                       calendar check (ZZ135) on the Parm Start/End
*                       dates - was only testing for blank, a bad
*                       date on the control card went straight
*                       through uncaught.
* 20/01/26 vbc      .04 ZZ150's NIGHT/AFTERNOON remap test now folds
*                       TT-Name to upper case before the compare -
*                       wsattbl.cob has claimed this "belt and
*                       braces" fold for months, it was never there.
*
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "atenvdiv.cob".
*
 input-output             section.
 file-control.
 copy "selatprm.cob".
 copy "selatpch.cob".
 copy "selatemp.cob".
 copy "selatdep.cob".
 copy "selatdad.cob".
 copy "selattbl.cob".
 copy "selatcmp.cob".
 copy "selatdet.cob".
*
 data                      division.
*================================
*
 file section.
*
 copy "fdatprm.cob".
 copy "fdatpch.cob".
 copy "fdatemp.cob".
 copy "fdatdep.cob".
 copy "fdatdad.cob".
 copy "fdattbl.cob".
 copy "fdatcmp.cob".
 copy "fdatdet.cob".
*
 working-storage section.
*------------------------
*
 77  prog-name               pic x(17) value "at010 (3.3.00)".
*
* File status bytes - one per file, named to match the FILE STATUS
* clause in each selatXXX.cob.
*
 01  WS-File-Statuses.
     03  At-Parm-Status      pic xx.
     03  At-Punch-Status     pic xx.
     03  At-Emp-Status       pic xx.
     03  At-Dept-Status      pic xx.
     03  At-Daydet-Status    pic xx.
     03  At-TT-Status        pic xx.
     03  At-Cmp-Status       pic xx.
     03  At-Det-Status       pic xx.
     03  filler              pic x.
*
 01  WS-Switches.
     03  WS-Eof-Punches      pic x       value "N".
     03  WS-Eof-Emp          pic x       value "N".
     03  WS-Eof-Dept         pic x       value "N".
     03  WS-Eof-TT           pic x       value "N".
     03  WS-Eof-Daydet       pic x       value "N".
     03  WS-First-Group      pic x       value "Y".
     03  WS-Found            pic x       value "N".
     03  WS-Night-TT         pic x       value "N".
     03  WS-Afternoon-TT      pic x       value "N".
     03  filler              pic x.
*
* Run parameters - the control card read from ATPARM.
*
 01  WS-Run-Dates.
     03  WS-Start-Date       pic x(10).
     03  WS-End-Date         pic x(10).
     03  filler              pic x.
*
* Numeric views of the working calendar date, used only for the
* add-a-day and weekday routines - Y2K widened to 4 digit year.
*
 01  WS-Work-Date            pic x(10).
 01  WS-Work-Date-Parts redefines WS-Work-Date.
     03  WWD-Year            pic 9(4).
     03  filler              pic x.
     03  WWD-Month           pic 99.
     03  filler              pic x.
     03  WWD-Days            pic 99.
*
 01  WS-Hold-Group.
     03  WS-Hold-Emp-Id      pic 9(6).
     03  WS-Hold-Date        pic x(10).
     03  WK-Scratch-8        pic x(8).
     03  filler              pic x.
*
* Days in each calendar month - Feb holds 28, leap years bumped by
* ZZ140 below.  COMP table, small, indexed by the numeric month.
*
 01  WS-Month-Table.
     03  WS-Month-Days occurs 12 times comp pic 9(2).
     03  filler              pic x.
*
* Counters & subscripts - all COMP per house standard.
*
 01  WS-Counters.
     03  WS-Emp-Count        comp pic 9(5) value zero.
     03  WS-Dept-Count       comp pic 9(5) value zero.
     03  WS-TT-Count         comp pic 9(5) value zero.
     03  WS-Daydet-Count     comp pic 9(5) value zero.
     03  WS-Pg-Count         comp pic 9(5) value zero.
     03  WS-Seen-Count       comp pic 9(5) value zero.
     03  WS-Raw-Count        comp pic 9(2) value zero.
     03  WS-Raw-Sub          comp pic 9(2) value zero.
     03  WS-Det-Written      comp pic 9(7) value zero.
     03  filler              pic x.
*
* In-memory master tables, loaded once at start of run and held for
* the life of the run.  Serial SEARCH is used throughout - none of
* the input files are guaranteed sorted by the lookup key.
*
 01  WS-Employee-Table.
     03  WS-Emp-Entry occurs 500 times indexed by Emp-Idx.
         05  WSE-Emp-Id      pic 9(6).
         05  WSE-Emp-Pin     pic x(10).
         05  WSE-Full-Name   pic x(41).
         05  WSE-Dept-Id     pic 9(4).
     03  filler              pic x.
*
 01  WS-Department-Table.
     03  WS-Dept-Entry occurs 200 times indexed by Dept-Idx.
         05  WSD-Dept-Id     pic 9(4).
         05  WSD-Dept-Name   pic x(30).
     03  filler              pic x.
*
 01  WS-Timetable-Table.
     03  WS-TT-Entry occurs 100 times indexed by TT-Idx.
         05  WST-TT-Id       pic 9(4).
         05  WST-TT-Name     pic x(30).
         05  WST-TT-Start    pic x(8).
         05  WST-TT-End      pic x(8).
     03  filler              pic x.
*
 01  WS-Daydetail-Table.
     03  WS-Daydet-Entry occurs 6000 times indexed by Daydet-Idx.
         05  WSY-Emp-Id      pic 9(6).
         05  WSY-Date        pic x(10).
         05  WSY-TT-Id       pic 9(4).
     03  filler              pic x.
*
* Paired punches for one employee/date - built from the raw punch
* log by AC030-Pair-Punches before the calendar grid is walked.
*
 01  WS-Punch-Group-Table.
     03  WS-Pg-Entry occurs 6000 times indexed by Pg-Idx.
         05  WSP-Emp-Id      pic 9(6).
         05  WSP-Date        pic x(10).
         05  WSP-Clock-In    pic x(8).
         05  WSP-Clock-Out   pic x(8).
         05  WSP-In          pic x(8).
         05  WSP-Out         pic x(8).
     03  filler              pic x.
*
* Distinct employees seen on the punch log in the period - drives
* the employee x date grid.  Carries the employee pin so the table
* can be sorted into report order without a re-lookup.
*
 01  WS-Seen-Table.
     03  WS-Seen-Entry occurs 500 times indexed by Seen-Idx.
         05  WSS-Emp-Id      pic 9(6).
         05  WSS-Emp-Pin     pic x(10).
     03  filler              pic x.
*
* The 7 raw punch times for the (employee, date) group currently
* being paired - cleared and rebuilt for every group.
*
 01  WS-Raw-Punch-Table.
     03  WS-Raw-Entry occurs 7 times indexed by Raw-Idx.
         05  WSR-Time        pic x(8).
     03  filler              pic x.
*
 01  WS-Company-Name         pic x(40).
*
* Working copy of the Attendance-Detail record - built up field by
* field then written to ATFILE.
*
 01  WS-Det.
     03  WS-Det-Pin          pic x(10).
     03  WS-Det-Full-Name    pic x(41).
     03  WS-Det-Dept-Name    pic x(30).
     03  WS-Det-Date         pic x(10).
     03  WS-Det-Workday      pic x(5).
     03  WS-Det-TT-Name      pic x(30).
     03  WS-Det-Start-Work   pic x(8).
     03  WS-Det-End-Work     pic x(8).
     03  WS-Det-Clock-In     pic x(8).
     03  WS-Det-Clock-Out    pic x(8).
     03  WS-Det-In           pic x(8).
     03  WS-Det-Out          pic x(8).
     03  WS-Det-Late-In      pic x(5).
     03  WS-Det-Early-In     pic x(5).
     03  WS-Det-Early-Out    pic x(5).
     03  WS-Det-Break        pic x(5).
     03  WS-Det-Req-Work     pic x(5).
     03  WS-Det-Work-Time    pic x(5).
     03  WS-Det-Absent       pic x(5).
     03  WS-Det-Ot1          pic x(5).
     03  WS-Det-Ot2          pic x(5).
     03  WS-Det-Ot3          pic x(5).
     03  WS-Det-Ot1-F        pic 9(2)v9.
     03  WS-Det-Ot2-F        pic 9(2)v9.
     03  WS-Det-Ot3-F        pic 9(2)v9.
     03  WS-Det-Night-Shift  pic 9v9.
     03  WS-Det-Total-Base   pic 9v9.
     03  WS-Det-Day          pic x(3).
     03  WS-Det-Total-Day    pic 9v9.
     03  WS-Det-Penalty      pic 9v9.
     03  WS-Det-Allowance    pic 9v9.
     03  WS-Det-Suspicious   pic x.
     03  filler              pic x.
*
* Manual time arithmetic - no intrinsic functions on this shop's
* compiler, so HH:MM:SS is broken out by hand.  The filler items
* double as the punctuation and double as the FILLER this shop
* insists on in every 01.
*
 01  WK-Time-Group           pic x(8).
 01  WK-Time-Parts redefines WK-Time-Group.
     03  WK-HH               pic 99.
     03  filler              pic x.
     03  WK-MM               pic 99.
     03  filler              pic x.
     03  WK-SS               pic 99.
*
 01  WK-Hhmm-Group           pic x(5).
 01  WK-Hhmm-Parts redefines WK-Hhmm-Group.
     03  WK-Out-HH           pic 99.
     03  filler              pic x.
     03  WK-Out-MM           pic 99.
*
* 19/01/26 vbc - Added for AB005's Start/End parameter date check -
*                Parm-Start-Date/Parm-End-Date were only being
*                tested for spaces, never for a real yyyy-mm-dd
*                shape or a real calendar day.
*
 01  WK-Chk-Date             pic x(10).
 01  WK-Chk-Date-Parts redefines WK-Chk-Date.
     03  WK-Chk-Year         pic x(4).
     03  filler              pic x.
     03  WK-Chk-Month        pic x(2).
     03  filler              pic x.
     03  WK-Chk-Day          pic x(2).
 01  WK-Chk-Date-Numeric redefines WK-Chk-Date.
     03  WK-Chk-Year-N       pic 9(4).
     03  filler              pic x.
     03  WK-Chk-Month-N      pic 99.
     03  filler              pic x.
     03  WK-Chk-Day-N        pic 99.
*
* 20/01/26 vbc - wsattbl.cob's comment against TT-Name claims the
*                NIGHT/AFTERNOON test below folds case "belt and
*                braces" over upper-case input - it never did, it
*                was a plain upper-case literal compare.  Added a
*                real fold onto this work copy before the test so
*                the comment is finally true and a lower/mixed
*                case TT-Name off the Timetable file still remaps.
*
 01  WK-TT-Name-Fold          pic x(30).
*
 01  WK-Valid-Date           pic x       value "N".
*
 77  WK-Secs-1               comp pic 9(7) value zero.
 77  WK-Secs-2               comp pic 9(7) value zero.
 77  WK-Secs-Result          comp s9(7) value zero.
 77  WK-Total-Minutes        comp s9(7) value zero.
 77  WK-Halfsteps            comp s9(5) value zero.
 77  WK-Subscript            comp pic 9(4) value zero.
 77  WK-Pass-Limit           comp pic 9(4) value zero.
 77  WK-Loop-Ctr             comp pic 9(4) value zero.
 77  WK-Zeller-Y             comp pic 9(4) value zero.
 77  WK-Zeller-M             comp pic 9(2) value zero.
 77  WK-Zeller-K             comp pic 9(2) value zero.
 77  WK-Zeller-J             comp pic 9(2) value zero.
 77  WK-Weekday-No           comp pic 9(1) value zero.
*
 01  Error-Messages.
     03  AT001   pic x(40) value "AT001 ATPARM file will not open -".
     03  AT002   pic x(40) value "AT002 No valid Start/End date on Parm".
     03  AT003   pic x(40) value "AT003 PUNCHES file will not open -".
     03  AT004   pic x(40) value "AT004 EMPLOYEES file will not open -".
     03  AT005   pic x(40) value "AT005 DEPARTMENTS file will not open -".
     03  AT006   pic x(40) value "AT006 DAYDETAILS file will not open -".
     03  AT007   pic x(40) value "AT007 TIMETABLES file will not open -".
     03  AT008   pic x(40) value "AT008 COMPANY file will not open -".
     03  AT009   pic x(40) value "AT009 No attendance data in range".
     03  filler              pic x.
*
 01  Error-Code              pic 999.
*
 procedure division.
*===================
*
 AA000-Main                   section.
*************************************
     perform AB000-Open-Files.
     perform AB005-Read-Parameters.
     perform AB010-Load-Masters.
     perform AC010-Build-Punch-Groups.
     if       WS-Seen-Count = zero
              display AT009
              perform AB900-Close-Files
              goback  returning 1.
     perform AC050-Build-Calendar-Grid.
     perform AB900-Close-Files.
     goback   returning zero.
*
 AA000-Exit. exit section.
*
 AB000-Open-Files             section.
*************************************
*
     open     input  ATPARM-FILE.
     if       At-Parm-Status not = "00"
              display AT001 At-Parm-Status
              goback  returning 1.
     open     input  PUNCH-FILE.
     if       At-Punch-Status not = "00"
              display AT003 At-Punch-Status
              goback  returning 1.
     open     input  EMPLOYEE-FILE.
     if       At-Emp-Status not = "00"
              display AT004 At-Emp-Status
              goback  returning 1.
     open     input  DEPARTMENT-FILE.
     if       At-Dept-Status not = "00"
              display AT005 At-Dept-Status
              goback  returning 1.
     open     input  DAYDETAIL-FILE.
     if       At-Daydet-Status not = "00"
              display AT006 At-Daydet-Status
              goback  returning 1.
     open     input  TIMETABLE-FILE.
     if       At-TT-Status not = "00"
              display AT007 At-TT-Status
              goback  returning 1.
     open     input  COMPANY-FILE.
     if       At-Cmp-Status not = "00"
              display AT008 At-Cmp-Status
              goback  returning 1.
     open     output ATTENDANCE-FILE.
*
 AB000-Exit. exit section.
*
 AB005-Read-Parameters        section.
*************************************
*
     move     12 to WS-Month-Days (1).
     move     28 to WS-Month-Days (2).
     move     31 to WS-Month-Days (3).
     move     30 to WS-Month-Days (4).
     move     31 to WS-Month-Days (5).
     move     30 to WS-Month-Days (6).
     move     31 to WS-Month-Days (7).
     move     31 to WS-Month-Days (8).
     move     30 to WS-Month-Days (9).
     move     31 to WS-Month-Days (10).
     move     30 to WS-Month-Days (11).
     move     31 to WS-Month-Days (12).
* 17/11/98 vbc - Y2K - Jan/Dec above were copy/paste swapped, fixed.
     move     31 to WS-Month-Days (1).
     move     31 to WS-Month-Days (12).
*
     read     ATPARM-FILE
     if       At-Parm-Status not = "00"
              display AT002
              goback  returning 1.
     move     Parm-Start-Date to WS-Start-Date.
     move     Parm-End-Date   to WS-End-Date.
     if       WS-Start-Date = spaces
              display AT002
              goback  returning 1.
     move     WS-Start-Date to WK-Chk-Date.
     perform  ZZ135-Valid-Date.
     if       WK-Valid-Date not = "Y"
              display AT002
              goback  returning 1.
     if       WS-End-Date = spaces
              perform AB007-Scan-Max-Punch-Date
     else
              move    WS-End-Date to WK-Chk-Date
              perform ZZ135-Valid-Date
              if      WK-Valid-Date not = "Y"
                      display AT002
                      goback  returning 1
              end-if
     end-if.
     close    ATPARM-FILE.
*
 AB005-Exit. exit section.
*
* End date was left blank on the control card - default it to the
* latest date found on the punch log, per the run book.
*
 AB007-Scan-Max-Punch-Date    section.
*************************************
*
     move     "0000-00-00" to WS-End-Date.
     move     "N" to WS-Eof-Punches.
     perform  AB007-Read-One until WS-Eof-Punches = "Y".
     close    PUNCH-FILE.
     open     input PUNCH-FILE.
*
 AB007-Exit. exit section.
*
 AB007-Read-One.
     read     PUNCH-FILE next record
              at end move "Y" to WS-Eof-Punches.
     if       WS-Eof-Punches = "N"
              if   At-Punch-Status not = "00"
                   move "Y" to WS-Eof-Punches
              else
                   if   Punch-Date > WS-End-Date
                        move Punch-Date to WS-End-Date
                   end-if
              end-if
     end-if.
*
 AB010-Load-Masters            section.
**************************************
*
     perform  AB020-Load-Employees.
     perform  AB030-Load-Departments.
     perform  AB040-Load-Timetables.
     perform  AB050-Load-Daydetails.
     perform  AB060-Load-Company.
*
 AB010-Exit. exit section.
*
 AB020-Load-Employees          section.
**************************************
*
     move     "N" to WS-Eof-Emp.
     perform  AB020-Read-One until WS-Eof-Emp = "Y".
     close    EMPLOYEE-FILE.
*
 AB020-Exit. exit section.
*
 AB020-Read-One.
     read     EMPLOYEE-FILE next record
              at end move "Y" to WS-Eof-Emp.
     if       WS-Eof-Emp = "N"
              if   At-Emp-Status not = "00"
                   move "Y" to WS-Eof-Emp
              else
                   add  1 to WS-Emp-Count
                   set  Emp-Idx to WS-Emp-Count
                   move Emp-Id          to WSE-Emp-Id (Emp-Idx)
                   move Emp-Pin         to WSE-Emp-Pin (Emp-Idx)
                   move Emp-Dept-Id     to WSE-Dept-Id (Emp-Idx)
                   string Emp-First-Name delimited by size
                          " "            delimited by size
                          Emp-Last-Name  delimited by size
                          into WSE-Full-Name (Emp-Idx)
              end-if
     end-if.
*
 AB030-Load-Departments        section.
**************************************
*
     move     "N" to WS-Eof-Dept.
     perform  AB030-Read-One until WS-Eof-Dept = "Y".
     close    DEPARTMENT-FILE.
*
 AB030-Exit. exit section.
*
 AB030-Read-One.
     read     DEPARTMENT-FILE next record
              at end move "Y" to WS-Eof-Dept.
     if       WS-Eof-Dept = "N"
              if   At-Dept-Status not = "00"
                   move "Y" to WS-Eof-Dept
              else
                   add  1 to WS-Dept-Count
                   set  Dept-Idx to WS-Dept-Count
                   move Dept-Id   to WSD-Dept-Id (Dept-Idx)
                   move Dept-Name to WSD-Dept-Name (Dept-Idx)
              end-if
     end-if.
*
 AB040-Load-Timetables         section.
**************************************
*
     move     "N" to WS-Eof-TT.
     perform  AB040-Read-One until WS-Eof-TT = "Y".
     close    TIMETABLE-FILE.
*
 AB040-Exit. exit section.
*
 AB040-Read-One.
     read     TIMETABLE-FILE next record
              at end move "Y" to WS-Eof-TT.
     if       WS-Eof-TT = "N"
              if   At-TT-Status not = "00"
                   move "Y" to WS-Eof-TT
              else
                   add  1 to WS-TT-Count
                   set  TT-Idx to WS-TT-Count
                   move TT-Id    to WST-TT-Id (TT-Idx)
                   move TT-Name  to WST-TT-Name (TT-Idx)
                   move TT-Start to WST-TT-Start (TT-Idx)
                   move TT-End   to WST-TT-End (TT-Idx)
              end-if
     end-if.
*
 AB050-Load-Daydetails         section.
**************************************
*
     move     "N" to WS-Eof-Daydet.
     perform  AB050-Read-One until WS-Eof-Daydet = "Y".
     close    DAYDETAIL-FILE.
*
 AB050-Exit. exit section.
*
 AB050-Read-One.
     read     DAYDETAIL-FILE next record
              at end move "Y" to WS-Eof-Daydet.
     if       WS-Eof-Daydet = "N"
              if   At-Daydet-Status not = "00"
                   move "Y" to WS-Eof-Daydet
              else
                   add  1 to WS-Daydet-Count
                   set  Daydet-Idx to WS-Daydet-Count
                   move Daydet-Emp-Id       to WSY-Emp-Id (Daydet-Idx)
                   move Daydet-Date         to WSY-Date (Daydet-Idx)
                   move Daydet-Timetable-Id to WSY-TT-Id (Daydet-Idx)
              end-if
     end-if.
*
 AB060-Load-Company            section.
**************************************
*
     move     spaces to WS-Company-Name.
     read     COMPANY-FILE
     if       At-Cmp-Status = "00"
              move Cmp-Name to WS-Company-Name.
     close    COMPANY-FILE.
*
 AB060-Exit. exit section.
*
* Reads the sorted punch log (Emp, Date, Time) grouping consecutive
* punches for the same employee/date together, then hands each
* complete group to AC030 for pairing into Clock-In/Out/In/Out.
*
 AC010-Build-Punch-Groups      section.
**************************************
*
     move     zero  to WS-Raw-Count.
     move     "Y"   to WS-First-Group.
     move     "N"   to WS-Eof-Punches.
     perform  AC010-Read-One until WS-Eof-Punches = "Y".
     if       WS-Raw-Count > zero
              perform AC030-Pair-Punches.
     close    PUNCH-FILE.
*
 AC010-Exit. exit section.
*
 AC010-Read-One.
     read     PUNCH-FILE next record
              at end move "Y" to WS-Eof-Punches.
     if       WS-Eof-Punches = "N"
              if   At-Punch-Status not = "00"
                   move "Y" to WS-Eof-Punches
              else
                   if   WS-First-Group = "N"
                        and (Punch-Emp-Id not = WS-Hold-Emp-Id
                             or Punch-Date not = WS-Hold-Date)
                        perform AC030-Pair-Punches
                        move zero to WS-Raw-Count
                   end-if
                   move "N" to WS-First-Group
                   move Punch-Emp-Id to WS-Hold-Emp-Id
                   move Punch-Date   to WS-Hold-Date
                   perform AC015-Record-Seen-Employee
                   if   WS-Raw-Count < 7
                        add 1 to WS-Raw-Count
                        set Raw-Idx to WS-Raw-Count
                        move Punch-Time to WSR-Time (Raw-Idx)
                   end-if
              end-if
     end-if.
*
* Adds WS-Hold-Emp-Id to the distinct-employee table if not already
* there, carrying the employee's pin for the later report-order sort.
*
 AC015-Record-Seen-Employee    section.
**************************************
*
     move     "N" to WS-Found.
     set      Seen-Idx to 1.
     search   WS-Seen-Entry
              at end
                   continue
              when WSS-Emp-Id (Seen-Idx) = WS-Hold-Emp-Id
                   move "Y" to WS-Found
     end-search.
     if       WS-Found = "N"
              add  1 to WS-Seen-Count
              set  Seen-Idx to WS-Seen-Count
              move WS-Hold-Emp-Id to WSS-Emp-Id (Seen-Idx)
              move spaces to WSS-Emp-Pin (Seen-Idx)
              set  Emp-Idx to 1
              search WS-Emp-Entry
                     at end
                          continue
                     when WSE-Emp-Id (Emp-Idx) = WS-Hold-Emp-Id
                          move WSE-Emp-Pin (Emp-Idx)
                               to WSS-Emp-Pin (Seen-Idx)
              end-search
     end-if.
*
 AC015-Exit. exit section.
*
* U2 - punch-gap adjustment.  WS-Hold-Emp-Id/WS-Hold-Date carry the
* group's key; WS-Raw-Entry (1) thru (WS-Raw-Count) carry the times
* in punch order.  Clock-In is always punch 1.
*
 AC030-Pair-Punches            section.
**************************************
*
     move     spaces to WSP-Clock-In WSP-Clock-Out WSP-In WSP-Out.
     if       WS-Raw-Count = zero
              go to AC030-Exit.
     move     WSR-Time (1) to WSP-Clock-In.
     if       WS-Raw-Count = 1
              go to AC035-Store.
*
*    Skip punch 2 if it is less than an hour after punch 1.
*
     move     WSR-Time (1) to WK-Time-Group.
     move     WK-Time-Group to WK-Time-Parts.
     perform  ZZ100-Time-To-Secs.
     move     WK-Secs-Result to WK-Secs-1.
     move     WSR-Time (2)  to WK-Time-Group.
     move     WK-Time-Group to WK-Time-Parts.
     perform  ZZ100-Time-To-Secs.
     move     WK-Secs-Result to WK-Secs-2.
     subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result.
     if       WK-Secs-Result < 0
              add 86400 to WK-Secs-Result.
*
     if       WK-Secs-Result < 3600
              move 3 to WS-Raw-Sub
     else
              move 2 to WS-Raw-Sub
     end-if.
     if       WS-Raw-Count >= WS-Raw-Sub
              move WSR-Time (WS-Raw-Sub) to WSP-Clock-Out.
     add      1 to WS-Raw-Sub giving WK-Subscript.
     if       WS-Raw-Count >= WK-Subscript
              move WSR-Time (WK-Subscript) to WSP-In.
     add      1 to WK-Subscript.
*
*    If the chosen Out is less than an hour after In, skip it and
*    take the next punch instead.
*
     if       WS-Raw-Count >= WK-Subscript
              move WSR-Time (WK-Subscript) to WSP-Out
              move WSP-In  to WK-Time-Group
              move WK-Time-Group to WK-Time-Parts
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-1
              move WSP-Out to WK-Time-Group
              move WK-Time-Group to WK-Time-Parts
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-2
              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
              if   WK-Secs-Result < 0
                   add 86400 to WK-Secs-Result
              end-if
              if   WK-Secs-Result < 3600
                   add 1 to WK-Subscript
                   if   WS-Raw-Count >= WK-Subscript
                        move WSR-Time (WK-Subscript) to WSP-Out
                   else
                        move spaces to WSP-Out
                   end-if
              end-if
     end-if.
*
 AC035-Store.
     add      1 to WS-Pg-Count.
     set      Pg-Idx to WS-Pg-Count.
     move     WS-Hold-Emp-Id to WSP-Emp-Id (Pg-Idx).
     move     WS-Hold-Date   to WSP-Date (Pg-Idx).
     move     WSP-Clock-In   to WSP-Clock-In (Pg-Idx).
     move     WSP-Clock-Out  to WSP-Clock-Out (Pg-Idx).
     move     WSP-In         to WSP-In (Pg-Idx).
     move     WSP-Out        to WSP-Out (Pg-Idx).
*
 AC030-Exit. exit section.
*
* U1 step 5 - builds one Attendance-Detail record per employee per
* date from WS-Start-Date to WS-End-Date, absent days included.
*
 AC050-Build-Calendar-Grid     section.
**************************************
*
     perform  AC055-Sort-Seen-Employees.
     perform  AC050-One-Employee
              varying Seen-Idx from 1 by 1
              until Seen-Idx > WS-Seen-Count.
*
 AC050-Exit. exit section.
*
 AC050-One-Employee.
     move     WS-Start-Date to WS-Work-Date.
     perform  AC058-Build-And-Advance
              until WS-Work-Date > WS-End-Date.
*
 AC058-Build-And-Advance.
     perform  AC060-Build-One-Day.
     perform  ZZ140-Add-One-Day.
*
* A plain bubble sort of the small Seen table into Pin sequence - the
* grid itself has to come out Pin-then-Date per the output contract.
*
 AC055-Sort-Seen-Employees     section.
**************************************
*
     move     "Y" to WS-Found.
     perform  AC055-One-Pass until WS-Found = "N".
*
 AC055-Exit. exit section.
*
 AC055-One-Pass.
     move     "N" to WS-Found.
     subtract 1 from WS-Seen-Count giving WK-Pass-Limit.
     perform  AC055-Compare-Pair
              varying WK-Loop-Ctr from 1 by 1
              until WK-Loop-Ctr > WK-Pass-Limit.
*
 AC055-Compare-Pair.
     set      Seen-Idx to WK-Loop-Ctr.
     move     WK-Loop-Ctr to WK-Subscript.
     add      1 to WK-Subscript.
     if       WSS-Emp-Pin (Seen-Idx) > WSS-Emp-Pin (WK-Subscript)
              move WSS-Emp-Id  (Seen-Idx)     to WS-Hold-Emp-Id
              move WSS-Emp-Pin (Seen-Idx)     to WS-Det-Pin
              move WSS-Emp-Id  (WK-Subscript) to WSS-Emp-Id (Seen-Idx)
              move WSS-Emp-Pin (WK-Subscript) to WSS-Emp-Pin (Seen-Idx)
              move WS-Hold-Emp-Id to WSS-Emp-Id (WK-Subscript)
              move WS-Det-Pin     to WSS-Emp-Pin (WK-Subscript)
              move "Y" to WS-Found
     end-if.
*
* Builds and writes the single Attendance-Detail for the employee
* currently indexed by Seen-Idx and the date held in WS-Work-Date.
*
 AC060-Build-One-Day           section.
**************************************
*
     move     spaces to WS-Det.
     move     zero   to WS-Det-Ot1-F WS-Det-Ot2-F WS-Det-Ot3-F
                         WS-Det-Night-Shift WS-Det-Total-Base
                         WS-Det-Total-Day WS-Det-Penalty
                         WS-Det-Allowance.
*
     move     WSS-Emp-Pin (Seen-Idx) to WS-Det-Pin.
     move     "N" to WS-Found.
     set      Emp-Idx to 1.
     search   WS-Emp-Entry
              at end continue
              when WSE-Emp-Id (Emp-Idx) = WSS-Emp-Id (Seen-Idx)
                   move WSE-Full-Name (Emp-Idx) to WS-Det-Full-Name
                   move "Y" to WS-Found
                   move WSE-Dept-Id (Emp-Idx) to WK-Subscript
     end-search.
     move     spaces to WS-Det-Dept-Name.
     if       WS-Found = "Y"
              set  Dept-Idx to 1
              search WS-Dept-Entry
                     at end continue
                     when WSD-Dept-Id (Dept-Idx) = WK-Subscript
                          move WSD-Dept-Name (Dept-Idx)
                               to WS-Det-Dept-Name
              end-search
     end-if.
*
     move     WS-Work-Date to WS-Det-Date.
     perform  ZZ130-Weekday-Of-Date.
     perform  ZZ150-Lookup-Timetable.
*
     move     spaces to WSP-Clock-In WSP-Clock-Out WSP-In WSP-Out.
     move     "N" to WS-Found.
     set      Pg-Idx to 1.
     search   WS-Pg-Entry
              at end continue
              when WSP-Emp-Id (Pg-Idx) = WSS-Emp-Id (Seen-Idx)
                   and WSP-Date (Pg-Idx) = WS-Work-Date
                   move WSP-Clock-In  (Pg-Idx) to WS-Det-Clock-In
                   move WSP-Clock-Out (Pg-Idx) to WS-Det-Clock-Out
                   move WSP-In        (Pg-Idx) to WS-Det-In
                   move WSP-Out       (Pg-Idx) to WS-Det-Out
     end-search.
*
     perform  AD005-Remap-Shift.
     perform  AD010-Compute-Measures.
     perform  AD050-Floor-Overtime.
*
     if       WS-Det-Workday = "Sun."
              move zero to WS-Det-Total-Base
     else
              move 1    to WS-Det-Total-Base.
     move     1 to WS-Det-Total-Day.
     move     spaces to WS-Det-Day.
     if       WS-Det-Workday not = "Sun."
              and (WS-Det-Clock-In not = spaces
                   or WS-Det-Clock-Out not = spaces)
              move "1.0" to WS-Det-Day.
*
     move     "N" to WS-Det-Suspicious.
     if       (WS-Det-Clock-In not = spaces
               and WS-Det-Clock-Out = spaces
               and WS-Det-In = spaces and WS-Det-Out = spaces)
        or    (WS-Det-Clock-In not = spaces
               and WS-Det-Clock-Out not = spaces
               and WS-Det-In not = spaces and WS-Det-Out = spaces)
              move "Y" to WS-Det-Suspicious.
*
     move     WS-Det-Pin         to At-Emp-Pin.
     move     WS-Det-Full-Name   to At-Full-Name.
     move     WS-Det-Dept-Name   to At-Dept-Name.
     move     WS-Det-Date        to At-Date.
     move     WS-Det-Workday     to At-Workday.
     move     WS-Det-TT-Name     to At-Timetable.
     move     WS-Det-Start-Work  to At-Start-Work.
     move     WS-Det-End-Work    to At-End-Work.
     move     WS-Det-Clock-In    to At-Clock-In.
     move     WS-Det-Clock-Out   to At-Clock-Out.
     move     WS-Det-In          to At-In.
     move     WS-Det-Out         to At-Out.
     move     WS-Det-Late-In     to At-Late-In.
     move     WS-Det-Early-In    to At-Early-In.
     move     WS-Det-Early-Out   to At-Early-Out.
     move     WS-Det-Break       to At-Break.
     move     WS-Det-Req-Work    to At-Req-Work.
     move     WS-Det-Work-Time   to At-Work-Time.
     move     WS-Det-Absent      to At-Absent.
     move     WS-Det-Ot1         to At-Ot1.
     move     WS-Det-Ot2         to At-Ot2.
     move     WS-Det-Ot3         to At-Ot3.
     move     WS-Det-Ot1-F       to At-Ot1-F.
     move     WS-Det-Ot2-F       to At-Ot2-F.
     move     WS-Det-Ot3-F       to At-Ot3-F.
     move     WS-Det-Night-Shift to At-Night-Shift.
     move     WS-Det-Total-Base  to At-Total-Base.
     move     WS-Det-Day         to At-Day.
     move     WS-Det-Total-Day   to At-Total-Day.
     move     WS-Det-Penalty     to At-Penalty.
     move     WS-Det-Allowance   to At-Allowance.
     move     WS-Det-Suspicious  to At-Suspicious.
     write    AT-Attendance-Detail.
     add      1 to WS-Det-Written.
*
 AC060-Exit. exit section.
*
* Finds the day's timetable via the Daydetails table, then the
* scheduled start/end and shift name off the Timetables table.
* Timetable-Id of zero means no shift was assigned that day.
*
 ZZ150-Lookup-Timetable        section.
**************************************
*
     move     zero   to WK-Subscript.
     move     "N" to WS-Found.
     set      Daydet-Idx to 1.
     search   WS-Daydet-Entry
              at end continue
              when WSY-Emp-Id (Daydet-Idx) = WSS-Emp-Id (Seen-Idx)
                   and WSY-Date (Daydet-Idx) = WS-Work-Date
                   move WSY-TT-Id (Daydet-Idx) to WK-Subscript
     end-search.
     move     spaces to WS-Det-TT-Name WS-Det-Start-Work WS-Det-End-Work.
     move     "N" to WS-Night-TT WS-Afternoon-TT.
     if       WK-Subscript not = zero
              set TT-Idx to 1
              search WS-TT-Entry
                     at end continue
                     when WST-TT-Id (TT-Idx) = WK-Subscript
                          move WST-TT-Start (TT-Idx) to WS-Det-Start-Work
                          move WST-TT-End   (TT-Idx) to WS-Det-End-Work
                          string WST-TT-Name (TT-Idx) delimited by size
                                 " ("                 delimited by size
                                 WST-TT-Start (TT-Idx) (1:5)
                                                      delimited by size
                                 " - "                delimited by size
                                 WST-TT-End (TT-Idx) (1:5)
                                                      delimited by size
                                 ")"                  delimited by size
                                 into WS-Det-TT-Name
                          move WST-TT-Name (TT-Idx) to WK-TT-Name-Fold
                          inspect WK-TT-Name-Fold
                                  converting
                                  "abcdefghijklmnopqrstuvwxyz"
                                  to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                          if   WK-TT-Name-Fold (1:5) = "NIGHT"
                               move "Y" to WS-Night-TT
                          end-if
                          if   WK-TT-Name-Fold (1:9) = "AFTERNOON"
                               move "Y" to WS-Afternoon-TT
                          end-if
              end-search
     end-if.
*
 ZZ150-Exit. exit section.
*
* U4 - shift column remapping, done before U3 so the measures below
* are computed off the remapped punch columns.
*
 AD005-Remap-Shift             section.
**************************************
*
     move     zero to WS-Det-Night-Shift.
     if       WS-Night-TT = "Y"
              move 2 to WS-Det-Night-Shift
              move WS-Det-In to WS-Det-Clock-In
              move spaces    to WS-Det-In.
     if       WS-Afternoon-TT = "Y"
              move WS-Det-Clock-In  to WK-Time-Group
              move WS-Det-Clock-Out to WS-Det-Clock-In
              move WS-Det-In        to WS-Det-Clock-Out
              move WS-Det-Out       to WS-Det-In
              move WK-Time-Group    to WS-Det-Out.
*
 AD005-Exit. exit section.
*
* U3 - derived measures, all truncated to whole minutes, no rounding.
*
 AD010-Compute-Measures        section.
**************************************
*
     move     "00:00" to WS-Det-Late-In WS-Det-Early-In WS-Det-Early-Out
                          WS-Det-Break WS-Det-Req-Work WS-Det-Work-Time
                          WS-Det-Absent WS-Det-Ot1 WS-Det-Ot2 WS-Det-Ot3.
*
*    Late / Early Clock In against the scheduled start.
*
     if       WS-Det-Clock-In not = spaces
              and WS-Det-Start-Work not = spaces
              move WS-Det-Clock-In  to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-1
              move WS-Det-Start-Work to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-2
              if   WK-Secs-1 > WK-Secs-2
                   subtract WK-Secs-2 from WK-Secs-1 giving WK-Secs-Result
                   perform ZZ110-Secs-To-Hhmm
                   move WK-Hhmm-Group to WS-Det-Late-In
              else
                   if WK-Secs-1 < WK-Secs-2
                      subtract WK-Secs-1 from WK-Secs-2
                               giving WK-Secs-Result
                      perform ZZ110-Secs-To-Hhmm
                      move WK-Hhmm-Group to WS-Det-Early-In
                   end-if
              end-if
     end-if.
*
*    Early Clock Out - Out if present, else Clock-Out, against end.
*
     move     spaces to WK-Scratch-8.
     if       WS-Det-Out not = spaces
              move WS-Det-Out to WK-Scratch-8
     else
              if WS-Det-Clock-Out not = spaces
                 move WS-Det-Clock-Out to WK-Scratch-8
              end-if
     end-if.
     if       WK-Scratch-8 not = spaces and WS-Det-End-Work not = spaces
              move WK-Scratch-8 to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-1
              move WS-Det-End-Work to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-2
              if   WK-Secs-1 < WK-Secs-2
                   subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
                   perform ZZ110-Secs-To-Hhmm
                   move WK-Hhmm-Group to WS-Det-Early-Out
              end-if
     end-if.
*
*    Break - In minus Clock-Out, both must be present.
*
     if       WS-Det-In not = spaces and WS-Det-Clock-Out not = spaces
              move WS-Det-Clock-Out to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-1
              move WS-Det-In to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-2
              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
              if   WK-Secs-Result < 0
                   add 86400 to WK-Secs-Result
              end-if
              perform ZZ110-Secs-To-Hhmm
              move WK-Hhmm-Group to WS-Det-Break
     end-if.
*
*    Required Work Time - scheduled span less the fixed unpaid hour.
*
     if       WS-Det-Start-Work not = spaces
              and WS-Det-End-Work not = spaces
              move WS-Det-Start-Work to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-1
              move WS-Det-End-Work to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-2
              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
              if   WK-Secs-Result < 0
                   add 86400 to WK-Secs-Result
              end-if
              subtract 3600 from WK-Secs-Result
              if   WK-Secs-Result < 0
                   move zero to WK-Secs-Result
              end-if
              perform ZZ110-Secs-To-Hhmm
              move WK-Hhmm-Group to WS-Det-Req-Work
     end-if.
*
*    Work Time - Out (or Clock-Out) minus Clock-In, less the hour.
*
     move     spaces to WK-Scratch-8.
     if       WS-Det-Out not = spaces
              move WS-Det-Out to WK-Scratch-8
     else
              if WS-Det-Clock-Out not = spaces
                 move WS-Det-Clock-Out to WK-Scratch-8
              end-if
     end-if.
     if       WK-Scratch-8 not = spaces and WS-Det-Clock-In not = spaces
              move WS-Det-Clock-In to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-1
              move WK-Scratch-8 to WK-Time-Group
              perform ZZ100-Time-To-Secs
              move WK-Secs-Result to WK-Secs-2
              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
              if   WK-Secs-Result < 0
                   add 86400 to WK-Secs-Result
              end-if
              subtract 3600 from WK-Secs-Result
              if   WK-Secs-Result < 0
                   move zero to WK-Secs-Result
              end-if
              perform ZZ110-Secs-To-Hhmm
              move WK-Hhmm-Group to WS-Det-Work-Time
     end-if.
*
*    Absent - the scheduled time when neither In nor Out punch exists.
*
     if       WS-Det-Clock-In = spaces and WS-Det-Clock-Out = spaces
              move WS-Det-Req-Work to WS-Det-Absent.
*
*    OT1 (weekday) / OT2 (weekend) - excess of Work Time over Req Work.
*
     move     WS-Det-Work-Time to WK-Time-Group.
     perform  ZZ100-Time-To-Secs.
     move     WK-Secs-Result to WK-Secs-1.
     move     WS-Det-Req-Work to WK-Time-Group.
     perform  ZZ100-Time-To-Secs.
     move     WK-Secs-Result to WK-Secs-2.
     if       WK-Secs-1 > WK-Secs-2
              subtract WK-Secs-2 from WK-Secs-1 giving WK-Secs-Result
              perform ZZ110-Secs-To-Hhmm
              if   WS-Det-Workday = "Sat." or WS-Det-Workday = "Sun."
                   move WK-Hhmm-Group to WS-Det-Ot2
              else
                   move WK-Hhmm-Group to WS-Det-Ot1
              end-if
     end-if.
     move     "00:00" to WS-Det-Ot3.
*
 AD010-Exit. exit section.
*
* U5 - overtime flooring.  Converts HH:MM to decimal hours floored
* down to the nearest half hour - truncation, never rounded up.
*
 AD050-Floor-Overtime          section.
**************************************
*
     move     WS-Det-Ot1 to WK-Time-Group.
     perform  ZZ100-Time-To-Secs.
     divide   WK-Secs-Result by 60 giving WK-Total-Minutes.
     divide   WK-Total-Minutes by 30 giving WK-Halfsteps.
     compute  WS-Det-Ot1-F = WK-Halfsteps * 0.5.
*
     move     WS-Det-Ot2 to WK-Time-Group.
     perform  ZZ100-Time-To-Secs.
     divide   WK-Secs-Result by 60 giving WK-Total-Minutes.
     divide   WK-Total-Minutes by 30 giving WK-Halfsteps.
     compute  WS-Det-Ot2-F = WK-Halfsteps * 0.5.
*
     move     WS-Det-Ot3 to WK-Time-Group.
     perform  ZZ100-Time-To-Secs.
     divide   WK-Secs-Result by 60 giving WK-Total-Minutes.
     divide   WK-Total-Minutes by 30 giving WK-Halfsteps.
     compute  WS-Det-Ot3-F = WK-Halfsteps * 0.5.
*
 AD050-Exit. exit section.
*
 AB900-Close-Files             section.
**************************************
*
     close    ATTENDANCE-FILE.
*
 AB900-Exit. exit section.
*
* Breaks HH:MM:SS in WK-Time-Parts down into total seconds.  A
* blank time gives zero, not a data exception.
*
 ZZ100-Time-To-Secs            section.
**************************************
*
     move     zero to WK-Secs-Result.
     if       WK-Time-Group = spaces
              go to ZZ100-Exit.
     compute  WK-Secs-Result = (WK-HH * 3600) + (WK-MM * 60) + WK-SS.
*
 ZZ100-Exit. exit section.
*
* Builds a zero padded HH:MM from a seconds count - hours may exceed
* 24 for accumulated totals, but daily figures here stay under 24.
*
 ZZ110-Secs-To-Hhmm            section.
**************************************
*
     divide   WK-Secs-Result by 3600 giving WK-Out-HH
              remainder WK-Secs-1.
     divide   WK-Secs-1 by 60 giving WK-Out-MM.
     move     ":" to WK-Hhmm-Group (3:1).
*
 ZZ110-Exit. exit section.
*
* Weekday label by Zeller's congruence - 1978 vintage algorithm,
* kept through the Y2K widening with the century term added in.
*
 ZZ130-Weekday-Of-Date         section.
**************************************
*
     move     WWD-Month to WK-Zeller-M.
     move     WWD-Year  to WK-Zeller-Y.
     if       WK-Zeller-M < 3
              add 12 to WK-Zeller-M
              subtract 1 from WK-Zeller-Y
     end-if.
     divide   WK-Zeller-Y by 100 giving WK-Zeller-K
              remainder WK-Zeller-J.
*    Each term below is truncated to a whole number on its own
*    COMPUTE, the same way the Basic source vbc ported this from
*    truncated on every division - do not collapse into one line.
     compute  WK-Subscript = (13 * (WK-Zeller-M + 1)) / 5.
     move     WK-Subscript to WK-Secs-1.
     compute  WK-Subscript = WK-Zeller-J / 4.
     add      WK-Subscript to WK-Secs-1.
     compute  WK-Subscript = WK-Zeller-K / 4.
     add      WK-Subscript to WK-Secs-1.
     compute  WK-Secs-Result =
              WWD-Days + WK-Secs-1 + WK-Zeller-J + (5 * WK-Zeller-K).
     divide   WK-Secs-Result by 7 giving WK-Subscript
              remainder WK-Weekday-No.
     evaluate WK-Weekday-No
              when 0 move "Sat." to WS-Det-Workday
              when 1 move "Sun." to WS-Det-Workday
              when 2 move "Mon." to WS-Det-Workday
              when 3 move "Tues." to WS-Det-Workday
              when 4 move "Wed." to WS-Det-Workday
              when 5 move "Thur." to WS-Det-Workday
              when 6 move "Fri." to WS-Det-Workday
     end-evaluate.
*
 ZZ130-Exit. exit section.
*
* 19/01/26 vbc - Checks WK-Chk-Date (moved in by the caller) is a
*                real yyyy-mm-dd date, not just the right shape -
*                dashes in the right places, all three parts
*                numeric, month 1-12 and day within the month's
*                day count off WS-Month-Days.  AB005 calls this
*                against the Start/End parameter dates off ATPARM.
*
 ZZ135-Valid-Date              section.
**************************************
*
     move     "N" to WK-Valid-Date.
     if       WK-Chk-Date (5:1) = "-"
        and   WK-Chk-Date (8:1) = "-"
        and   WK-Chk-Year is numeric
        and   WK-Chk-Month is numeric
        and   WK-Chk-Day is numeric
        and   WK-Chk-Month-N >= 1
        and   WK-Chk-Month-N <= 12
        and   WK-Chk-Day-N >= 1
        and   WK-Chk-Day-N <= WS-Month-Days (WK-Chk-Month-N)
              move "Y" to WK-Valid-Date.
*
 ZZ135-Exit. exit section.
*
* Adds one calendar day to WS-Work-Date, rolling month/year and
* re-testing February for the Y2K century leap rule.
*
 ZZ140-Add-One-Day             section.
**************************************
*
     if       WWD-Month = 2
              if   (WWD-Year / 4) * 4 = WWD-Year
                   and ((WWD-Year / 100) * 100 not = WWD-Year
                        or (WWD-Year / 400) * 400 = WWD-Year)
                   move 29 to WS-Month-Days (2)
              else
                   move 28 to WS-Month-Days (2)
              end-if
     end-if.
     add      1 to WWD-Days.
     if       WWD-Days > WS-Month-Days (WWD-Month)
              move 1 to WWD-Days
              add  1 to WWD-Month
              if   WWD-Month > 12
                   move 1 to WWD-Month
                   add  1 to WWD-Year
              end-if
     end-if.
*
 ZZ140-Exit. exit section.
*
 end program at010.
