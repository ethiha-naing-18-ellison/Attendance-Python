* 20/11/25 vbc - Created.
*
     SELECT DAYDETAIL-FILE  ASSIGN TO DAYDETAILS
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Daydet-Status.
