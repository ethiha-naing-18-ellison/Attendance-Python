* 19/11/25 vbc - Created.
*
     SELECT DEPARTMENT-FILE ASSIGN TO DEPARTMENTS
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Dept-Status.
