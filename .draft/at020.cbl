*****************************************************************
*                                                               *
*                Attendance Statement Report Writer             *
*        Employee heading, detail lines, per-employee total     *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.         at020.
*
 author.             V B Coen.
*
 installation.       Applewood Computers.
*
 date-written.       02/06/87.
*
 date-compiled.
*
 security.           Copyright (C) 1987-2026 & later, Vincent Bryan Coen.
*                     Distributed under the GNU General Public License.
*                     See the file COPYING for details.
*
* Remarks.           Attendance Statement Report Writer.
*                     Reads ATFILE (built by AT010), prints the
*                     Monthly Statement Report - company heading,
*                     column headings, one block per employee with
*                     a detail line per date and a TOTAL line.
*
* Version.           See Prog-Name in WS.
*
* Called Modules.    None.
*
* Files used :
*                     ATPARM.     Run control card - start/end date,
*                                 for the report title line only.
*                     ATFILE.     Attendance-Detail, built by AT010.
*                     COMPANY.    Single company name record.
*                     RPTFILE.    Printed Monthly Statement Report.
*
* Error messages used.
*                     AT101 - AT105.
*
* Changes:
* 02/06/87 vbc - 1.0.00 Created.  First cut, straight dump of the
*                       detail file, no breaks, no totals.
* 14/03/88 vbc -    .01 Employee heading line and the per-employee
*                       TOTAL line added - Payroll wanted the old
*                       one-block-per-card-deck look kept.
* 29/04/91 vbc -    .02 Suspicious/late/Sunday marker column added,
*                       replaces cell colouring from the old screen.
* 17/11/98 vbc - 2.0.00 Y2K.  Start/End date fields widened to 4
*                       digit year, title line STRING adjusted.
* 23/05/03 vbc -    .01 Migration to Open Cobol.
* 22/11/25 vbc - 3.0.00 Rebuilt against the new AT (Attendance)
*                       module family's ATFILE shape - old Pr-xxx
*                       column set dropped, built by hand (MOVE
*                       into column fields); Report Writer was
*                       tried first and dropped, too many thin
*                       numeric columns for RW to lay out well.
* 01/12/25 vbc -    .01 Pr-Flag column added - Sunday/late/
*                       suspicious marker, replaces the screen
*                       version's cell colouring.
* 03/12/25 vbc -    .02 OT1/OT2/OT3 now print as decimal hours
*                       on the detail line, HH:MM kept for the
*                       OT-F columns only.
* 10/12/25 vbc - 3.1.00 Per-employee TOTAL line added, trailing
*                       zero trim on the OT1/OT2/OT3 total.
* 09/12/25 vbc -    .01 Picked up ATPARM again for the title
*                       line dates - was printing spaces there.
* 15/01/26 vbc -    .03 Department name added as a row under the
*                       employee heading line - AT030 needs it and
*                       there was no clean place for it on the
*                       heading line itself.
* 18/01/26 vbc -    .04 Pr-Ot1/Pr-Ot2/Pr-Ot3 and the matching Hd-
*                       Ot1/Hd-Ot2/Hd-Ot3 headings widened 4 to 6 -
*                       the x(4) print field was chopping the
*                       decimal places off WK-Dec-Out on both the
*                       detail and total lines.
* 18/01/26 vbc -    .05 OT1-F/OT2-F/OT3-F now routed through a new
*                       edited item (ZZ125) before the move to
*                       Pr-Ot1-F/2-F/3-F - was moving the raw 9(2)v9/
*                       9(3)v9 digits straight across with no decimal
*                       point, e.g. 2.5 printed as "025 ".
* 19/01/26 vbc -    .06 Pr-Timetable/Hd-Timetable widened 18 to 30
*                       to match At-Timetable - "NAME (hh:mm - hh:mm)"
*                       was losing its closing bracket on every row,
*                       end time too on the longer timetable names.
*
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or
* modify under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later as revised for
* personal usage only and that includes for use within a business but
* without repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "atenvdiv.cob".
*
 input-output             section.
 file-control.
 copy "selatprm.cob".
 copy "selatdet.cob".
 copy "selatcmp.cob".
 copy "selatprt.cob".
*
 data                      division.
*================================
*
 file section.
*
 copy "fdatprm.cob".
 copy "fdatdet.cob".
 copy "fdatcmp.cob".
 copy "fdatprt.cob".
*
 working-storage section.
*------------------------
*
 77  prog-name               pic x(17) value "at020 (3.1.00)".
*
* File status bytes - one per file, named to match the FILE STATUS
* clause in each selatXXX.cob.
*
 01  WS-File-Statuses.
     03  At-Parm-Status      pic xx.
     03  At-Det-Status       pic xx.
     03  At-Cmp-Status       pic xx.
     03  At-Prt-Status       pic xx.
     03  filler              pic x.
*
 01  WS-Switches.
     03  WS-Eof-Det          pic x       value "N".
     03  WS-First-Emp        pic x       value "Y".
     03  filler              pic x.
*
 01  WS-Run-Dates.
     03  WS-Start-Date       pic x(10).
     03  WS-End-Date         pic x(10).
     03  filler              pic x.
*
 01  WS-Hold-Pin             pic x(10).
*
 01  WS-Company-Name         pic x(40).
*
* Per-employee accumulators - COMP throughout, zeroed at each break
* by AC028 and printed out by AC050 when the break (or EOF) fires.
*
 01  WS-Totals.
     03  WS-Tot-Late-In      comp pic 9(7) value zero.
     03  WS-Tot-Early-In     comp pic 9(7) value zero.
     03  WS-Tot-Early-Out    comp pic 9(7) value zero.
     03  WS-Tot-Break        comp pic 9(7) value zero.
     03  WS-Tot-Req-Work     comp pic 9(7) value zero.
     03  WS-Tot-Work-Time    comp pic 9(7) value zero.
     03  WS-Tot-Absent       comp pic 9(7) value zero.
     03  WS-Tot-Ot1          comp pic 9(3)v99 value zero.
     03  WS-Tot-Ot2          comp pic 9(3)v99 value zero.
     03  WS-Tot-Ot3          comp pic 9(3)v99 value zero.
     03  WS-Tot-Ot1-F        comp pic 9(3)v9 value zero.
     03  WS-Tot-Ot2-F        comp pic 9(3)v9 value zero.
     03  WS-Tot-Ot3-F        comp pic 9(3)v9 value zero.
     03  WS-Tot-Night-Shift  comp pic 9(3)v9 value zero.
     03  WS-Tot-Total-Base   comp pic 9(5) value zero.
     03  WS-Tot-Day          comp pic 9(5) value zero.
     03  WS-Tot-Total-Day    comp pic 9(5) value zero.
     03  filler              pic x.
*
* Counters - COMP per house standard.
*
 01  WS-Counters.
     03  WS-Det-Read         comp pic 9(7) value zero.
     03  filler              pic x.
*
* Manual HH:MM <-> minutes arithmetic - no intrinsic functions on
* this shop's compiler.  WK-Hhmm-Parts redefines the working copy
* of whichever AT-xxx duration field is currently being converted.
*
 01  WK-Hhmm-Group           pic x(5).
 01  WK-Hhmm-Parts redefines WK-Hhmm-Group.
     03  WK-HH               pic 99.
     03  filler              pic x.
     03  WK-MM               pic 99.
*
 77  WK-Minutes-Result        comp pic 9(7) value zero.
 77  WK-Minutes-1              comp pic 9(7) value zero.
 77  WK-Decimal-Result        comp pic 9(3)v99 value zero.
*
* Holds the built "H:MM" (or "HHHH:MM") total-line text, and the
* trimmed decimal OT text - both plain display work, not counters.
* WK-Hhmm-Out and WK-Dec-Out redefine the edited group/item as a
* flat alphanumeric view, ready to MOVE straight into a Pr-xxx
* column without a separate flattening step.
*
 01  WK-Mins-To-Hhmm-Edit.
     03  WK-Hrs-Edit         pic z(4)9.
     03  filler              pic x value ":".
     03  WK-Min-Edit         pic 99.
 01  WK-Hhmm-Out redefines WK-Mins-To-Hhmm-Edit pic x(7).
*
 01  WK-Dec-Edit             pic zz9.99.
 01  WK-Dec-Out redefines WK-Dec-Edit pic x(6).
 01  WK-Dec-Parts redefines WK-Dec-Edit.
     03  filler              pic xx.
     03  WK-Dec-Int          pic 9.
     03  filler              pic x.
     03  WK-Dec-Tenths       pic 9.
     03  WK-Dec-Hundredths   pic 9.
*
* 18/01/26 vbc - Added for the OT1-F/OT2-F/OT3-F "floor hours"
*                columns - these were going straight from a
*                bare 9(2)v9/9(3)v9 item into an x(4) print field
*                with no edit picture in between, so the decimal
*                point never made it onto the report.  Same idea
*                as WK-Dec-Edit/WK-Dec-Out above, one decimal place.
*
 77  WK-F-Decimal             comp pic 9(3)v9 value zero.
 01  WK-F-Edit                pic z9.9.
*
* Single marker-column character - Sunday/late/suspicious flag,
* built by AC033 before the detail line is moved together.
*
 01  WK-Flag-Char             pic x.
*
* Column heading line - lined up against the Pr-xxx fields in
* wsatprt.cob, widths match field for field so the banner comes
* out under the right columns.
*
 01  WS-Header-Line.
     03  filler              pic x       value space.
     03  Hd-Date             pic x(10)   value "Date".
     03  Hd-Workday          pic x(5)    value "Day".
     03  Hd-Timetable        pic x(30)   value "Timetable".
     03  Hd-Name             pic x(16)   value "Employee Name".
     03  Hd-Start            pic x(9)    value "Start".
     03  Hd-End              pic x(9)    value "End".
     03  Hd-Clock-In         pic x(9)    value "Clock-In".
     03  Hd-Clock-Out        pic x(9)    value "Clock-Out".
     03  Hd-In               pic x(9)    value "In".
     03  Hd-Out              pic x(9)    value "Out".
     03  Hd-Req-Work         pic x(6)    value "ReqWk".
     03  Hd-Break            pic x(6)    value "Break".
     03  Hd-Late-In          pic x(6)    value "LateIn".
     03  Hd-Early-In         pic x(6)    value "ErlyIn".
     03  Hd-Early-Out        pic x(6)    value "ErlyOt".
     03  Hd-Work-Time        pic x(6)    value "WrkTm".
     03  Hd-Absent           pic x(6)    value "Absent".
     03  Hd-Penalty          pic x(4)    value "Pnly".
     03  Hd-Ot1              pic x(6)    value "OT1".
     03  Hd-Ot2              pic x(6)    value "OT2".
     03  Hd-Ot3              pic x(6)    value "OT3".
     03  Hd-Ot1-F            pic x(4)    value "O1F".
     03  Hd-Ot2-F            pic x(4)    value "O2F".
     03  Hd-Ot3-F            pic x(4)    value "O3F".
     03  Hd-Night-Shift      pic x(4)    value "Nite".
     03  Hd-Allowance        pic x(4)    value "Allw".
     03  Hd-Total-Base       pic x(4)    value "TBas".
     03  Hd-Day              pic x(4)    value "Day".
     03  Hd-Total-Day        pic x(3)    value "TDy".
     03  Hd-Leave            pic x(5)    value "Leave".
     03  filler              pic x(2).
*
 01  WS-Title-Line           pic x(80).
*
 01  Error-Messages.
     03  AT101   pic x(40) value "AT101 ATPARM file will not open -".
     03  AT102   pic x(40) value "AT102 COMPANY file will not open -".
     03  AT103   pic x(40) value "AT103 ATFILE file will not open -".
     03  AT104   pic x(40) value "AT104 RPTFILE file will not open -".
     03  AT105   pic x(40) value "AT105 No attendance detail to report".
     03  filler              pic x.
*
 procedure                division.
*===================================
*
*--------------------------------------------------------------
* AA000 - driver.  Open, print the two heading lines, walk the
* detail file with a control break on Emp-Pin, close down.
*--------------------------------------------------------------
 AA000-Main                   section.
*
     perform AB000-Open-Files.
     perform AB005-Read-Parameters.
     perform AB010-Print-Report-Heading.
     perform AC010-Process-Detail.
     if       WS-Det-Read = zero
              display AT105
              perform AB900-Close-Files
              goback returning 1.
     perform AB900-Close-Files.
     goback returning zero.
*
 AA000-Exit. exit section.
*
*--------------------------------------------------------------
* AB000 - open the four files, abort on any open failure.
*--------------------------------------------------------------
 AB000-Open-Files             section.
*
     open     input    ATPARM-FILE.
     if       At-Parm-Status not = "00"
              display AT101 At-Parm-Status
              goback  returning 1.
     open     input    COMPANY-FILE.
     if       At-Cmp-Status not = "00"
              display AT102 At-Cmp-Status
              goback  returning 1.
     open     input    ATTENDANCE-FILE.
     if       At-Det-Status not = "00"
              display AT103 At-Det-Status
              goback  returning 1.
     open     output   PRINT-FILE.
     if       At-Prt-Status not = "00"
              display AT104 At-Prt-Status
              goback  returning 1.
     read     COMPANY-FILE
         at end move spaces to AT-Company-Record.
     move     Cmp-Name to WS-Company-Name.
*
 AB000-Exit. exit section.
*
*--------------------------------------------------------------
* AB005 - the run control card, start/end date for the title
* line only (AT010 already did the real date-range filtering).
*--------------------------------------------------------------
 AB005-Read-Parameters        section.
*
     read     ATPARM-FILE
         at end move spaces to ATPARM-Record.
     move     Parm-Start-Date to WS-Start-Date.
     move     Parm-End-Date   to WS-End-Date.
*
 AB005-Exit. exit section.
*
*--------------------------------------------------------------
* AB010 - company name, title line, column heading line.
*--------------------------------------------------------------
 AB010-Print-Report-Heading   section.
*
     move     spaces to AT-Print-Line.
     move     WS-Company-Name to AT-Print-Line (2:40).
     write    AT-Print-Line.
     move     spaces to AT-Print-Line.
     write    AT-Print-Line.
     string   "MONTHLY STATEMENT REPORT ("  delimited by size
              WS-Start-Date                delimited by size
              " TO "                       delimited by size
              WS-End-Date                  delimited by size
              ")"                          delimited by size
         into WS-Title-Line.
     move     spaces to AT-Print-Line.
     move     WS-Title-Line to AT-Print-Line (2:80).
     write    AT-Print-Line.
     move     spaces to AT-Print-Line.
     write    AT-Print-Line.
     move     WS-Header-Line to AT-Print-Line.
     write    AT-Print-Line.
*
 AB010-Exit. exit section.
*
*--------------------------------------------------------------
* AC010 - read-ahead control break driver over ATFILE, broken
* on Emp-Pin.  AC010-Read-One does the physical read; AC020
* decides whether a break has fired before printing the line.
*--------------------------------------------------------------
 AC010-Process-Detail         section.
*
     perform AC010-Read-One.
     perform AC020-Process-One-Record until WS-Eof-Det = "Y".
     if       WS-First-Emp = "N"
              perform AC050-Print-Total-Line.
*
 AC010-Exit. exit section.
*
 AC010-Read-One.
     read     ATTENDANCE-FILE
         at end   move "Y" to WS-Eof-Det
         not at end add 1 to WS-Det-Read.
*
*--------------------------------------------------------------
* AC020 - break test, then the detail line, then read on.
*--------------------------------------------------------------
 AC020-Process-One-Record.
     if       WS-First-Emp = "Y"
              perform AC025-Start-Employee
     else
       if     At-Emp-Pin not = WS-Hold-Pin
              perform AC050-Print-Total-Line
              perform AC025-Start-Employee.
     perform AC030-Print-Detail-Line.
     perform AC010-Read-One.
*
*--------------------------------------------------------------
* AC025 - new employee block: hold the pin, zero the totals,
* print the employee heading line.
*--------------------------------------------------------------
 AC025-Start-Employee.
     move     At-Emp-Pin to WS-Hold-Pin.
     move     "N" to WS-First-Emp.
     perform  AC028-Zero-Accumulators.
     perform  AC029-Print-Employee-Heading.
*
 AC028-Zero-Accumulators.
     move     zero to WS-Tot-Late-In WS-Tot-Early-In WS-Tot-Early-Out
                       WS-Tot-Break WS-Tot-Req-Work WS-Tot-Work-Time
                       WS-Tot-Absent WS-Tot-Ot1 WS-Tot-Ot2 WS-Tot-Ot3
                       WS-Tot-Ot1-F WS-Tot-Ot2-F WS-Tot-Ot3-F
                       WS-Tot-Night-Shift WS-Tot-Total-Base WS-Tot-Day
                       WS-Tot-Total-Day.
*
 AC029-Print-Employee-Heading.
     move     spaces to AT-Print-Line.
     string   "EMPLOYEE ID: "   delimited by size
              At-Emp-Pin        delimited by size
              "  NAME: "        delimited by size
              At-Full-Name      delimited by size
         into WS-Title-Line.
     move     WS-Title-Line to AT-Print-Line (2:80).
     write    AT-Print-Line.
     move     spaces to AT-Print-Line WS-Title-Line.
     string   "  DEPARTMENT: "  delimited by size
              At-Dept-Name      delimited by size
         into WS-Title-Line.
     move     WS-Title-Line to AT-Print-Line (2:80).
     write    AT-Print-Line.
*
*--------------------------------------------------------------
* AC030 - the detail line: flags, straight column moves, the
* OT1/OT2/OT3 decimal conversion, then roll into the totals.
*--------------------------------------------------------------
 AC030-Print-Detail-Line      section.
*
     move     spaces to AT-Print-Line.
     perform  AC033-Set-Flag.
     move     WK-Flag-Char  to Pr-Flag.
     move     At-Date       to Pr-Date.
     move     At-Workday    to Pr-Workday.
     move     At-Timetable  to Pr-Timetable.
     move     At-Full-Name  to Pr-Emp-Name.
     move     At-Start-Work to Pr-Start.
     move     At-End-Work   to Pr-End.
     move     At-Clock-In   to Pr-Clock-In.
     move     At-Clock-Out  to Pr-Clock-Out.
     move     At-In         to Pr-In.
     move     At-Out        to Pr-Out.
     move     At-Req-Work   to Pr-Req-Work.
     move     At-Break      to Pr-Break.
     move     At-Late-In    to Pr-Late-In.
     move     At-Early-In   to Pr-Early-In.
     move     At-Early-Out  to Pr-Early-Out.
     move     At-Work-Time  to Pr-Work-Time.
     move     At-Absent     to Pr-Absent.
     move     At-Penalty    to Pr-Penalty.
     move     At-Ot1        to WK-Hhmm-Group.
     perform  ZZ120-Hhmm-To-Decimal.
     move     WK-Dec-Out    to Pr-Ot1.
     move     At-Ot2        to WK-Hhmm-Group.
     perform  ZZ120-Hhmm-To-Decimal.
     move     WK-Dec-Out    to Pr-Ot2.
     move     At-Ot3        to WK-Hhmm-Group.
     perform  ZZ120-Hhmm-To-Decimal.
     move     WK-Dec-Out    to Pr-Ot3.
     move     At-Ot1-F      to WK-F-Decimal.
     perform  ZZ125-Edit-Ot-Floor.
     move     WK-F-Edit     to Pr-Ot1-F.
     move     At-Ot2-F      to WK-F-Decimal.
     perform  ZZ125-Edit-Ot-Floor.
     move     WK-F-Edit     to Pr-Ot2-F.
     move     At-Ot3-F      to WK-F-Decimal.
     perform  ZZ125-Edit-Ot-Floor.
     move     WK-F-Edit     to Pr-Ot3-F.
     move     At-Night-Shift to Pr-Night-Shift.
     move     At-Allowance  to Pr-Allowance.
     move     At-Total-Base to Pr-Total-Base.
     move     At-Day        to Pr-Day.
     move     At-Total-Day  to Pr-Total-Day.
     move     spaces to Pr-Leave.
     write    AT-Print-Line.
     perform  AC040-Accumulate-Totals.
*
 AC030-Exit. exit section.
*
*--------------------------------------------------------------
* AC033 - single marker column.  Priority is suspicious over
* Sunday over late/early-out, blank otherwise - see AT010
* At-Suspicious and the Early-Clock-In test below.
*--------------------------------------------------------------
 AC033-Set-Flag.
     move     space to WK-Flag-Char.
     move     At-Early-In to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     if       At-Suspicious = "Y" or WK-Minutes-Result > 150
              move "X" to WK-Flag-Char
     else
       if     At-Workday = "Sun."
              move "S" to WK-Flag-Char
       else
         if   At-Late-In not = "00:00" and At-Late-In not = spaces
              move "L" to WK-Flag-Char
         else
           if At-Early-Out not = "00:00" and At-Early-Out not = spaces
              move "L" to WK-Flag-Char.
*
*--------------------------------------------------------------
* AC040 - roll the just-printed row into the employee totals.
*--------------------------------------------------------------
 AC040-Accumulate-Totals      section.
*
     move     At-Late-In to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Late-In.
     move     At-Early-In to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Early-In.
     move     At-Early-Out to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Early-Out.
     move     At-Break to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Break.
     move     At-Req-Work to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Req-Work.
     move     At-Work-Time to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Work-Time.
     move     At-Absent to WK-Hhmm-Group.
     perform  ZZ100-Hhmm-To-Mins.
     add      WK-Minutes-Result to WS-Tot-Absent.
     move     At-Ot1 to WK-Hhmm-Group.
     perform  ZZ120-Hhmm-To-Decimal.
     add      WK-Decimal-Result to WS-Tot-Ot1.
     move     At-Ot2 to WK-Hhmm-Group.
     perform  ZZ120-Hhmm-To-Decimal.
     add      WK-Decimal-Result to WS-Tot-Ot2.
     move     At-Ot3 to WK-Hhmm-Group.
     perform  ZZ120-Hhmm-To-Decimal.
     add      WK-Decimal-Result to WS-Tot-Ot3.
     add      At-Ot1-F to WS-Tot-Ot1-F.
     add      At-Ot2-F to WS-Tot-Ot2-F.
     add      At-Ot3-F to WS-Tot-Ot3-F.
     add      At-Night-Shift to WS-Tot-Night-Shift.
     if       At-Workday not = "Sun."
              add 1 to WS-Tot-Total-Base.
     if       At-Day not = spaces
              add 1 to WS-Tot-Day.
     add      1 to WS-Tot-Total-Day.
*
 AC040-Exit. exit section.
*
*--------------------------------------------------------------
* AC050 - the per-employee TOTAL line, then a blank separator.
* Duration columns come back as minutes, converted to H:MM for
* print (hours may run past 99, the report never day-wraps).
*--------------------------------------------------------------
 AC050-Print-Total-Line       section.
*
     move     spaces to AT-Print-Line.
     move     "TOTAL" to Pr-Workday.
     move     WS-Tot-Req-Work to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Req-Work.
     move     WS-Tot-Break to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Break.
     move     WS-Tot-Late-In to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Late-In.
     move     WS-Tot-Early-In to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Early-In.
     move     WS-Tot-Early-Out to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Early-Out.
     move     WS-Tot-Work-Time to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Work-Time.
     move     WS-Tot-Absent to WK-Minutes-Result.
     perform  ZZ110-Mins-To-Hhmm.
     move     WK-Hhmm-Out to Pr-Absent.
     move     WS-Tot-Ot1 to WK-Decimal-Result.
     perform  ZZ160-Trim-Decimal.
     move     WK-Dec-Out to Pr-Ot1.
     move     WS-Tot-Ot2 to WK-Decimal-Result.
     perform  ZZ160-Trim-Decimal.
     move     WK-Dec-Out to Pr-Ot2.
     move     WS-Tot-Ot3 to WK-Decimal-Result.
     perform  ZZ160-Trim-Decimal.
     move     WK-Dec-Out to Pr-Ot3.
     move     WS-Tot-Ot1-F to WK-F-Decimal.
     perform  ZZ125-Edit-Ot-Floor.
     move     WK-F-Edit    to Pr-Ot1-F.
     move     WS-Tot-Ot2-F to WK-F-Decimal.
     perform  ZZ125-Edit-Ot-Floor.
     move     WK-F-Edit    to Pr-Ot2-F.
     move     WS-Tot-Ot3-F to WK-F-Decimal.
     perform  ZZ125-Edit-Ot-Floor.
     move     WK-F-Edit    to Pr-Ot3-F.
     move     WS-Tot-Night-Shift to Pr-Night-Shift.
     move     zero to Pr-Penalty Pr-Allowance.
     move     WS-Tot-Total-Base to Pr-Total-Base.
     move     WS-Tot-Day to Pr-Day.
     move     WS-Tot-Total-Day to Pr-Total-Day.
     write    AT-Print-Line.
     move     spaces to AT-Print-Line.
     write    AT-Print-Line.
*
 AC050-Exit. exit section.
*
*--------------------------------------------------------------
* AB900 - close down.
*--------------------------------------------------------------
 AB900-Close-Files            section.
*
     close    ATPARM-FILE COMPANY-FILE ATTENDANCE-FILE PRINT-FILE.
*
 AB900-Exit. exit section.
*
*--------------------------------------------------------------
* ZZ100 - HH:MM in WK-Hhmm-Group to whole minutes.  Spaces (no
* punch that day) come back as zero, same as AT010's rule.
*--------------------------------------------------------------
 ZZ100-Hhmm-To-Mins           section.
*
     if       WK-Hhmm-Group = spaces
              move zero to WK-Minutes-Result
     else
              compute WK-Minutes-Result = (WK-HH * 60) + WK-MM.
*
 ZZ100-Exit. exit section.
*
*--------------------------------------------------------------
* ZZ110 - whole minutes back to "H:MM" text, hours unbounded
* (this report never wraps a total past a day).
*--------------------------------------------------------------
 ZZ110-Mins-To-Hhmm            section.
*
     divide   WK-Minutes-Result by 60 giving WK-Hrs-Edit
                                  remainder WK-Minutes-1.
     move     WK-Minutes-1 to WK-Min-Edit.
*
 ZZ110-Exit. exit section.
*
*--------------------------------------------------------------
* ZZ120 - HH:MM in WK-Hhmm-Group to decimal hours, 2 places,
* e.g. 02:30 -> 2.50 - used for the detail-line OT columns.
*--------------------------------------------------------------
 ZZ120-Hhmm-To-Decimal         section.
*
     if       WK-Hhmm-Group = spaces
              move zero to WK-Decimal-Result
     else
              compute WK-Decimal-Result = WK-HH + (WK-MM / 60).
     move     WK-Decimal-Result to WK-Dec-Edit.
*
 ZZ120-Exit. exit section.
*
*--------------------------------------------------------------
* ZZ160 - trims trailing zeros off a 2-decimal total, e.g.
* 3.50 -> 3.5, 3.00 -> 3. (WK-Decimal-Result already holds the
* value on entry, set by AC050 before the perform.)  WK-Dec-Int/
* -Tenths/-Hundredths are the numeric digit view of the same
* edited field WK-Dec-Out prints from - test the digits, blank
* the text.
*--------------------------------------------------------------
 ZZ160-Trim-Decimal            section.
*
     move     WK-Decimal-Result to WK-Dec-Edit.
     if       WK-Dec-Hundredths = zero
              move space to WK-Dec-Out (6:1)
       if     WK-Dec-Tenths = zero
              move space to WK-Dec-Out (5:1)
              move space to WK-Dec-Out (4:1).
*
 ZZ160-Exit. exit section.
*
*--------------------------------------------------------------
* ZZ125 - edits the OT1-F/OT2-F/OT3-F "floor hours" item held in
* WK-F-Decimal (set by the caller before the perform) into
* WK-F-Edit, one decimal place, e.g. 2.5 -> " 2.5" - used on
* both the detail line and the total line so the two stay
* consistent with each other.
*--------------------------------------------------------------
 ZZ125-Edit-Ot-Floor           section.
*
     move     WK-F-Decimal to WK-F-Edit.
*
 ZZ125-Exit. exit section.
*
 end program at020.
