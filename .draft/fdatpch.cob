* 18/11/25 vbc - Created.
*
 FD  PUNCH-FILE.
 copy "wsatpch.cob".
