* 18/11/25 vbc - Created.  Sorted Emp-Id, Date, Time by
*                the terminal collector job upstream of us.
*
     SELECT PUNCH-FILE      ASSIGN TO PUNCHES
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Punch-Status.
