*******************************************
*                                          *
*  Record Definition For The Attendance    *
*     Detail File (ATFILE)                 *
*     One record per employee per date     *
*     Written by AT010, read by AT020      *
*******************************************
* File size 247 bytes of real data, padded to 249.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 22/11/25 vbc - Created.  Shape borrowed from the old
*                Employee History record - same idea of
*                a wide row of small derived figures,
*                QTD/YTD there, day-by-day here.
* 29/11/25 vbc - Added At-Suspicious after Payroll asked
*                for a flag on the oddball punch patterns
*                they keep seeing on the night shift.
* 05/12/25 vbc - At-Ot1-F/At-Ot2-F/At-Ot3-F added, 9(2)v9 -
*                see AT010 AD050.  At-Ot1/2/3 themselves
*                stay HH:MM, only the -F columns are the
*                floored decimal hours.
* 19/01/26 vbc - Corrected the At-Timetable comment below - the
*                "NAME (hh:mm - hh:mm)" string is built here, by
*                AT010's ZZ150, not downstream in AT020, and there
*                is no At-Print-Timetable field anywhere in the
*                run - the name was stale.
*
 01  AT-Attendance-Detail.
     03  At-Emp-Pin            pic x(10).
     03  At-Full-Name          pic x(41).
     03  At-Dept-Name          pic x(30).
*                                  yyyy-mm-dd
     03  At-Date               pic x(10).
*                                  Sun. Mon. Tues. Wed. Thur. Fri. Sat.
     03  At-Workday            pic x(5).
*                                  "NAME (hh:mm - hh:mm)" already built
*                                  up by ZZ150 in AT010 before the write.
     03  At-Timetable          pic x(30).
     03  At-Start-Work         pic x(8).
     03  At-End-Work           pic x(8).
     03  At-Clock-In           pic x(8).
     03  At-Clock-Out          pic x(8).
     03  At-In                 pic x(8).
     03  At-Out                pic x(8).
     03  At-Late-In            pic x(5).
     03  At-Early-In           pic x(5).
     03  At-Early-Out          pic x(5).
     03  At-Break              pic x(5).
     03  At-Req-Work           pic x(5).
     03  At-Work-Time          pic x(5).
     03  At-Absent             pic x(5).
     03  At-Ot1                pic x(5).
     03  At-Ot2                pic x(5).
     03  At-Ot3                pic x(5).
     03  At-Ot1-F              pic 9(2)v9.
     03  At-Ot2-F              pic 9(2)v9.
     03  At-Ot3-F              pic 9(2)v9.
     03  At-Night-Shift        pic 9v9.
     03  At-Total-Base         pic 9v9.
*                                  "1.0" present non-Sunday, else spaces
     03  At-Day                pic x(3).
     03  At-Total-Day          pic 9v9.
     03  At-Penalty            pic 9v9.
     03  At-Allowance          pic 9v9.
*                                  'Y' or space
     03  At-Suspicious         pic x.
     03  filler                pic xx.
*
