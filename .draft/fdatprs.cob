* 03/12/25 vbc - Created.  Two record shapes, told apart
*                by the Rec-Type byte - see wsatprs.cob.
*
 FD  PARSEOUT-FILE.
 copy "wsatprs.cob".
