* 21/11/25 vbc - Created.
*
 FD  ATPARM-FILE.
 copy "wsatprm.cob".
