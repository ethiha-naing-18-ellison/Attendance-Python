* 21/11/25 vbc - Created.  Single record, RRN = 1.
*
     SELECT COMPANY-FILE    ASSIGN TO COMPANY
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Cmp-Status.
