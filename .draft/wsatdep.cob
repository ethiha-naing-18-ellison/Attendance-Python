*******************************************
*                                          *
*  Record Definition For Department        *
*           Master File                    *
*     Uses Dept-Id as key                  *
*******************************************
* File size 34 bytes of real data, padded to 35.
*
* 19/11/25 vbc - Created from the old Accounts record
*                shape (key + GL# + desc) - this is the
*                same small keyed master, just department
*                number and department name, no GL tie.
*
 01  AT-Department-Record.
     03  Dept-Id               pic 9(4).
     03  Dept-Name             pic x(30).
     03  filler                pic x.
*
