*******************************************
*                                          *
*  Record Definition For Employee          *
*           Master File                    *
*     Uses Emp-Id as key                   *
*******************************************
* File size 60 bytes of real data, padded to 61.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 19/11/25 vbc - Created, trimmed right down from the
*                payroll employee record - this shop
*                only needs enough to print a name and
*                hang a department on it, the pay rate
*                and tax fields live over in PY, not AT.
* 26/11/25 vbc - Emp-Last-Name confirmed as allowed to
*                be blank (single-name badge holders).
*
 01  AT-Employee-Record.
     03  Emp-Id                pic 9(6).
*                                  badge / PIN shown on the report
     03  Emp-Pin               pic x(10).
     03  Emp-First-Name        pic x(20).
     03  Emp-Last-Name         pic x(20).
     03  Emp-Dept-Id           pic 9(4).
     03  filler                pic x.
*
