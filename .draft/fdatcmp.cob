* 21/11/25 vbc - Created.
*
 FD  COMPANY-FILE.
 copy "wsatcmp.cob".
