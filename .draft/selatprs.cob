* 03/12/25 vbc - Created.
*
     SELECT PARSEOUT-FILE   ASSIGN TO PARSEOUT
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS IS At-Prs-Status.
