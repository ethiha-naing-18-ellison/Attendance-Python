* 24/11/25 vbc - Created.  Line sequential, CUPS spool
*                not used for this one - it goes to a
*                plain disk print file, see AT020 notes.
*
     SELECT PRINT-FILE      ASSIGN TO RPTFILE
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS IS At-Prt-Status.
