* 22/11/25 vbc - Created.  Written by AT010, read back
*                by AT020 - order is Emp-Pin then Date,
*                AT010 writes it out that way already.
*
     SELECT ATTENDANCE-FILE ASSIGN TO ATFILE
                             ORGANIZATION IS SEQUENTIAL
                             FILE STATUS IS At-Det-Status.
