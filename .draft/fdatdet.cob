* 22/11/25 vbc - Created.
*
 FD  ATTENDANCE-FILE.
 copy "wsatdet.cob".
