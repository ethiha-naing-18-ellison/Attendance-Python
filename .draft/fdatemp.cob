* 19/11/25 vbc - Created.
*
 FD  EMPLOYEE-FILE.
 copy "wsatemp.cob".
