* 20/11/25 vbc - Created.
*
 FD  TIMETABLE-FILE.
 copy "wsattbl.cob".
