*******************************************
*                                          *
*  Record Definition For The Attendance   *
*     Run Parameter File (ATPARM)         *
*     Uses RRN = 1 as key                 *
*******************************************
* File size 20 bytes of real data, padded to 21.
*
* 21/11/25 vbc - Created from the old Payroll Param1
*                record - that one carried the whole
*                company address block plus a mountain
*                of system switches, all we need here is
*                the two control dates for the run.
* 28/11/25 vbc - Parm-End-Date confirmed may be supplied
*                blank, meaning "default to the latest
*                punch date on file" - see AT010 AB007.
*
 01  ATPARM-Record.
*                                  yyyy-mm-dd, required
     03  Parm-Start-Date       pic x(10).
*                                  yyyy-mm-dd, may be blank
     03  Parm-End-Date         pic x(10).
     03  filler                pic x.
*
