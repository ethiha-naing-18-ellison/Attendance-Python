*******************************************
*                                          *
*  Record Definition For The Punch Log    *
*           File                          *
*     Uses Punch-Emp-Id + Date + Time     *
*           as key (no unique key - many  *
*           punches per employee per day) *
*******************************************
* File size 24 bytes of real data, padded to 25.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 18/11/25 vbc - Created from the old Hrs transaction
*                shape - same Emp-No + date idea, new
*                fields for clock punches.
* 01/12/25 vbc - Punch-Time widened to HH:MM:SS (was
*                HH:MM) - terminals started stamping
*                seconds this year.
* 09/12/25 vbc - Added spare filler byte, same as we
*                do on every other AT record - cheap
*                insurance for the next field nobody
*                has thought of yet.
*
 01  AT-Punch-Record.
     03  Punch-Emp-Id          pic 9(6).
*                                  yyyy-mm-dd
     03  Punch-Date            pic x(10).
*                                  hh:mm:ss
     03  Punch-Time            pic x(8).
     03  filler                pic x.
*
