* 19/11/25 vbc - Created.
*
 FD  DEPARTMENT-FILE.
 copy "wsatdep.cob".
