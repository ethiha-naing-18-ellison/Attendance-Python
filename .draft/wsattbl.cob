*******************************************
*                                          *
*  Record Definition For Timetable        *
*     (Shift Definition) File             *
*     Uses TT-Id as key                   *
*******************************************
* File size 50 bytes of real data, padded to 51.
*
* 20/11/25 vbc - Created.  This replaces the old LWT
*                withholding table - same idea, a short
*                sequential file of keyed rows loaded
*                whole into a table and SEARCHed, just
*                shift times now instead of tax bands.
* 27/11/25 vbc - TT-Name confirmed upper case on input -
*                the NIGHT/AFTERNOON remap test in AT010
*                folds it anyway, belt and braces.
* 20/01/26 vbc - Checked the above against AT010 - the fold
*                wasn't actually there, ZZ150 was doing a bare
*                upper-case literal compare.  Added the fold in
*                AT010 (WK-TT-Name-Fold, INSPECT CONVERTING) so
*                this note is no longer just aspirational.
*
 01  AT-Timetable-Record.
     03  TT-Id                 pic 9(4).
*                                  e.g. "DAY", "NIGHT", "AFTERNOON"
     03  TT-Name               pic x(30).
*                                  scheduled start, hh:mm:ss
     03  TT-Start              pic x(8).
*                                  scheduled end, hh:mm:ss
     03  TT-End                pic x(8).
     03  filler                pic x.
*
