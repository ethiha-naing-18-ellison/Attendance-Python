*****************************************************************
*                                                               *
*                Attendance Statement Re-Parser                 *
*        Splits the printed RPTFILE back into PARSEOUT          *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.         at030.
*
 author.             V B Coen.
*
 installation.       Applewood Computers.
*
 date-written.       09/11/89.
*
 date-compiled.
*
 security.           Copyright (C) 1989-2026 & later, Vincent Bryan Coen.
*                     Distributed under the GNU General Public License.
*                     See the file COPYING for details.
*
* Remarks.           Attendance Statement Re-Parser.
*                     Reads RPTFILE (written by AT020) line by line,
*                     picks out the employee heading/department rows
*                     and the dated detail rows, and re-builds them
*                     as fixed records on PARSEOUT for Payroll's
*                     downstream extract job - cheaper than changing
*                     that job to read the print layout directly.
*
* Version.           See Prog-Name in WS.
*
* Called Modules.    None.
*
* Files used :
*                     RPTFILE.    Printed Monthly Statement Report,
*                                 read here, written by AT020.
*                     PARSEOUT.   Structured header/detail records,
*                                 written here.
*
* Error messages used.
*                     AT106 - AT107.
*
* Changes:
* 09/11/89 vbc - 1.0.00 Created.  Lifted off the old Vacation
*                       Report's line-scan, re-pointed at the
*                       Attendance layout - dates in column 2,
*                       not column 1 as Vacation had it.
* 21/05/92 vbc -    .01 "Checked by" trailer line recognised as
*                       a block-end as well as TOTAL - Supervisor
*                       sign-off copies were slipping into the
*                       next employee's detail count.
* 17/11/98 vbc - 2.0.00 Y2K.  Date validity test widened to take
*                       a 4 digit year, dd/mm/yy format dropped.
* 23/05/03 vbc -    .01 Migration to Open Cobol.
* 11/12/25 vbc - 3.0.00 Rebuilt against the new AT (Attendance)
*                       module family - RPTFILE column layout
*                       taken from AT020's Pr- fields, PARSEOUT
*                       record shapes taken from wsatprs.cob.
* 15/01/26 vbc -    .01 Department row (AT020's new row under the
*                       heading line) now picked up and carried
*                       onto the PARSEOUT header record.
* 20/01/26 vbc -    .02 WS-Scan-Line widened 80 to 218 to match the
*                       current AT-Print-Line, and AC040's Timetable/
*                       Clock-In/Clock-Out/In/Out offsets recomputed
*                       against it - the old x(80) copy and the old
*                       offsets both predated the 18.01.26/19.01.26
*                       width changes to Pr-Ot1-3 and Pr-Timetable,
*                       so the punch columns were coming off PARSEOUT
*                       as garbage.
*
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or
* modify under the terms of the GNU General Public License as published
* by the Free Software Foundation; version 3 and later as revised for
* PERSONAL USAGE ONLY and that includes for use within a business but
* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details. If it breaks, you own both pieces but I will
* endeavour to fix it, providing you tell me about the problem.
*
* You should have received a copy of the GNU General Public License
* along with ACAS; see the file COPYING.  If not, write to the Free
* Software Foundation, 59 Temple Place, Suite 330, Boston, MA 02111 USA.
*
*************************************************************************
*
 environment              division.
*================================
*
 copy "atenvdiv.cob".
*
 input-output             section.
 file-control.
*
 copy "selatprt.cob".
 copy "selatprs.cob".
*
 data                      division.
*================================
*
 file section.
*
 copy "fdatprt.cob".
 copy "fdatprs.cob".
*
 working-storage section.
*-----------------------
*
 77  prog-name               pic x(17) value "at030 (3.0.00)".
*
 01  WS-File-Statuses.
     03  At-Prt-Status       pic xx.
     03  At-Prs-Status       pic xx.
     03  filler              pic x.
*
 01  WS-Switches.
     03  WS-Eof-Rpt          pic x       value "N".
     03  WS-In-Block         pic x       value "N".
     03  WS-Awaiting-Dept    pic x       value "N".
     03  filler              pic x.
*
 01  WS-Counters.
     03  WS-Line-Read        comp pic 9(7) value zero.
     03  WS-Emp-Count        comp pic 9(5) value zero.
     03  WS-Det-Count        comp pic 9(5) value zero.
     03  WS-Emp-Det-Count    comp pic 9(5) value zero.
     03  filler              pic x.
*
* Working copy of the line just read, plus two overlay views
* onto it - one for the heading row's Pin/Name columns, one for
* the department row's column - so AC023/AC025 can lift the
* fields out with a plain MOVE instead of a substring reference.
*
* 20/01/26 vbc - WS-Scan-Line was only x(80) against AT-Print-Line's
*                full 218 - everything from Pr-Clock-In on (and the
*                back half of the widened Pr-Timetable) was getting
*                chopped off by the MOVE at AC010-Read-One before
*                AC040 ever got a look at it.  Widened to match, the
*                two overlay views padded out to the same length.
*
 01  WS-Scan-Line             pic x(218).
 01  WS-Heading-View redefines WS-Scan-Line.
     03  filler               pic x(14).
     03  Scan-Pin             pic x(10).
     03  filler               pic x(8).
     03  Scan-Name            pic x(41).
     03  filler               pic x(145).
 01  WS-Dept-View redefines WS-Scan-Line.
     03  filler               pic x(15).
     03  Scan-Dept            pic x(30).
     03  filler               pic x(173).
*
* Holding area for a block's heading line until the department
* row underneath it has also gone by - see AC020/AC025 below.
*
 01  WS-Hold-Header.
     03  WS-Hold-Pin         pic x(10).
     03  WS-Hold-Name        pic x(41).
     03  filler              pic x.
*
 01  WK-Check-Date            pic x(10).
 01  WK-Check-Date-Parts redefines WK-Check-Date.
     03  WK-Chk-Year          pic x(4).
     03  filler               pic x.
     03  WK-Chk-Month         pic x(2).
     03  filler               pic x.
     03  WK-Chk-Day           pic x(2).
*
 01  WK-Valid-Date            pic x.
*
 77  WK-Scan-Count            comp pic 9(3) value zero.
*
* Summary line, one per employee, built for the run report.
*
 01  WS-Summary-Line          pic x(80).
 01  WK-Count-Edit            pic zzzz9.
*
 01  Error-Messages.
     03  AT106   pic x(40) value "AT106 RPTFILE file will not open -".
     03  AT107   pic x(40) value "AT107 PARSEOUT file will not open -".
     03  filler              pic x.
*
 procedure                 division.
*===================================
*
*--------------------------------------------------------------
* AA000 - driver.  Open, walk RPTFILE a line at a time, print
* the run summary, close down.
*--------------------------------------------------------------
 AA000-Main                   section.
*
     perform AB000-Open-Files.
     perform AC010-Process-Lines.
     if       WS-In-Block = "Y"
              perform AC060-End-Block.
     perform AD000-Print-Summary.
     perform AB900-Close-Files.
     goback returning zero.
*
 AA000-Exit. exit section.
*
*--------------------------------------------------------------
* AB000 - open the two files, abort on any open failure.
*--------------------------------------------------------------
 AB000-Open-Files             section.
*
     open     input    PRINT-FILE.
     if       At-Prt-Status not = "00"
              display AT106 At-Prt-Status
              goback  returning 1.
     open     output   PARSEOUT-FILE.
     if       At-Prs-Status not = "00"
              display AT107 At-Prs-Status
              goback  returning 1.
*
 AB000-Exit. exit section.
*
 AB900-Close-Files            section.
*
     close    PRINT-FILE PARSEOUT-FILE.
*
 AB900-Exit. exit section.
*
*--------------------------------------------------------------
* AC010 - straight read loop over RPTFILE, one call to AC020
* per line, no control break needed (the break is inside the
* text, not the key) - AC010-Read-One does the physical read.
*--------------------------------------------------------------
 AC010-Process-Lines          section.
*
     perform AC010-Read-One.
     perform AC020-Classify-Line until WS-Eof-Rpt = "Y".
*
 AC010-Exit. exit section.
*
 AC010-Read-One.
     read     PRINT-FILE
         at end   move "Y" to WS-Eof-Rpt
         not at end move AT-Print-Line to WS-Scan-Line
                     add 1 to WS-Line-Read.
*
*--------------------------------------------------------------
* AC020 - decide what the line just read actually is, then go
* and read the next one.  Order of the tests matters - the
* department row is only a department row when it is the line
* straight after a heading row, so that test comes first.
*--------------------------------------------------------------
 AC020-Classify-Line.
     if       WS-Awaiting-Dept = "Y"
              perform AC025-Take-Department
     else
       if     WS-Scan-Line (2:13) = "EMPLOYEE ID: "
              perform AC023-Take-Heading
       else
         if   WS-In-Block = "Y"
              perform AC030-Detail-Or-End.
     perform AC010-Read-One.
*
*--------------------------------------------------------------
* AC023 - heading row: hold the Pin and Name, wait for the
* department row that AT020 always prints straight underneath.
*--------------------------------------------------------------
 AC023-Take-Heading.
     if       WS-In-Block = "Y"
              perform AC060-End-Block.
     move     Scan-Pin to WS-Hold-Pin.
     move     Scan-Name to WS-Hold-Name.
     move     "Y" to WS-Awaiting-Dept.
*
*--------------------------------------------------------------
* AC025 - department row: write the PARSEOUT header record,
* start the block, clear the per-employee detail count.
*--------------------------------------------------------------
 AC025-Take-Department.
     move     "N" to WS-Awaiting-Dept.
     move     spaces to AT-Parseout-Header.
     move     "H" to Prs-Rec-Type.
     move     WS-Hold-Pin to Prs-Emp-Pin.
     move     WS-Hold-Name to Prs-Full-Name.
     move     Scan-Dept to Prs-Dept-Name.
     write    AT-Parseout-Header.
     move     "Y" to WS-In-Block.
     move     zero to WS-Emp-Det-Count.
     add      1 to WS-Emp-Count.
*
*--------------------------------------------------------------
* AC030 - inside a block: a TOTAL or Checked by line ends the
* block's details (scanned for anywhere on the line, the TOTAL
* text sits under Pr-Workday not in column 2, and a signed-off
* copy of the report may carry "Checked by" instead); a valid
* date in column 2 is a detail row; anything else (the blank
* separator, the column banner) is skipped.
*--------------------------------------------------------------
 AC030-Detail-Or-End.
     move     zero to WK-Scan-Count.
     inspect  WS-Scan-Line tallying WK-Scan-Count for all "TOTAL".
     if       WK-Scan-Count = zero
              move zero to WK-Scan-Count
              inspect WS-Scan-Line tallying WK-Scan-Count
                  for all "Checked by".
     if       WK-Scan-Count > zero
              perform AC060-End-Block
     else
       move   WS-Scan-Line (2:10) to WK-Check-Date
       perform ZZ130-Valid-Date
       if     WK-Valid-Date = "Y"
              perform AC040-Take-Detail.
*
*--------------------------------------------------------------
* AC040 - a genuine detail row: straight substring copies off
* the column positions laid down in wsatprt.cob's AT-Print-Line.
* 20/01/26 vbc - Offsets recomputed against the current layout -
*                were still the pre-18.01.26/19.01.26 positions,
*                18 bytes short on Timetable and 12 bytes adrift
*                on every punch column behind it.
*--------------------------------------------------------------
 AC040-Take-Detail.
     move     spaces to AT-Parseout-Detail.
     move     "D" to Prd-Rec-Type.
     move     WS-Scan-Line (2:10) to Prd-Date.
     move     WS-Scan-Line (12:5) to Prd-Workday.
     move     WS-Scan-Line (17:30) to Prd-Timetable.
     move     WS-Scan-Line (81:8) to Prd-Clock-In.
     move     WS-Scan-Line (90:8) to Prd-Clock-Out.
     move     WS-Scan-Line (99:8) to Prd-In.
     move     WS-Scan-Line (108:8) to Prd-Out.
     write    AT-Parseout-Detail.
     add      1 to WS-Det-Count WS-Emp-Det-Count.
*
*--------------------------------------------------------------
* AC060 - block end, fired either by TOTAL/Checked by or by the
* next heading row turning up with no trailer seen (belt and
* braces - Payroll's own reports do not always print one).
*--------------------------------------------------------------
 AC060-End-Block.
     move     "N" to WS-In-Block.
     move     WS-Emp-Det-Count to WK-Count-Edit.
     string   "  Employee "          delimited by size
              WS-Hold-Pin            delimited by size
              " - "                  delimited by size
              WK-Count-Edit           delimited by size
              " detail row(s)"       delimited by size
         into WS-Summary-Line.
     display  WS-Summary-Line.
*
*--------------------------------------------------------------
* AD000 - run summary, displayed to the console (no summary
* file in the file list for this one).
*--------------------------------------------------------------
 AD000-Print-Summary          section.
*
     display  "AT030 RUN SUMMARY".
     display  "Employees found  : " WS-Emp-Count.
     display  "Detail rows found: " WS-Det-Count.
     display  "RPTFILE lines read: " WS-Line-Read.
*
 AD000-Exit. exit section.
*
*--------------------------------------------------------------
* ZZ130 - is WK-Check-Date a valid yyyy-mm-dd date?  Only the
* shape is checked (digits and dashes in the right places) -
* good enough to tell a detail row from a banner or blank line,
* AT010 has already validated the real calendar rules.
*--------------------------------------------------------------
 ZZ130-Valid-Date             section.
*
     move     "N" to WK-Valid-Date.
     if       WK-Check-Date (5:1) = "-"
        and   WK-Check-Date (8:1) = "-"
        and   WK-Chk-Year is numeric
        and   WK-Chk-Month is numeric
        and   WK-Chk-Day is numeric
              move "Y" to WK-Valid-Date.
*
 ZZ130-Exit. exit section.
*
 end program at030.
