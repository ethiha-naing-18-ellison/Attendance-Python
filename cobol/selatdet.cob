000100* 22/11/25 vbc - Created.  Written by AT010, read back
000200*                by AT020 - order is Emp-Pin then Date,
000300*                AT010 writes it out that way already.
000400*
000500     SELECT ATTENDANCE-FILE ASSIGN TO ATFILE
000600                             ORGANIZATION IS SEQUENTIAL
000700                             FILE STATUS IS At-Det-Status.
