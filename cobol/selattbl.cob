000100* 20/11/25 vbc - Created.
000200*
000300     SELECT TIMETABLE-FILE  ASSIGN TO TIMETABLES
000400                             ORGANIZATION IS SEQUENTIAL
000500                             FILE STATUS IS At-TT-Status.
