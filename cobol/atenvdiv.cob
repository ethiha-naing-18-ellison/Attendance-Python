000100*****************************************************
000200*                                                    *
000300*   Shared Environment Division Entries For The     *
000400*      AT (Attendance) Series Of Programs           *
000500*                                                    *
000600*****************************************************
000700*
000800* 24/11/25 vbc - Created, lifted out of AT010 so AT020
000900*                and AT030 do not each carry their own
001000*                copy of the special names.
001100* 02/12/25 vbc - Added UPSI-0 for the "no data in range"
001200*                abort switch, PY005 style.
001300*
001400 CONFIGURATION SECTION.
001500 SOURCE-COMPUTER.        ATSHOP-VAX.
001600 OBJECT-COMPUTER.        ATSHOP-VAX.
001700 SPECIAL-NAMES.
001800     C01 IS TOP-OF-FORM
001900     CLASS AT-NUMERIC-DATE-CLASS IS "0" THRU "9"
002000     UPSI-0 ON STATUS IS AT-ABORT-SWITCH-ON
002100     UPSI-0 OFF STATUS IS AT-ABORT-SWITCH-OFF.
