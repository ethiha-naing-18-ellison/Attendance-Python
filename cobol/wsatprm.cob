000100*******************************************
000200*                                          *
000300*  Record Definition For The Attendance   *
000400*     Run Parameter File (ATPARM)         *
000500*     Uses RRN = 1 as key                 *
000600*******************************************
000700* File size 20 bytes of real data, padded to 21.
000800*
000900* 21/11/25 vbc - Created from the old Payroll Param1
001000*                record - that one carried the whole
001100*                company address block plus a mountain
001200*                of system switches, all we need here is
001300*                the two control dates for the run.
001400* 28/11/25 vbc - Parm-End-Date confirmed may be supplied
001500*                blank, meaning "default to the latest
001600*                punch date on file" - see AT010 AB007.
001700*
001800 01  ATPARM-Record.
001900*                                  yyyy-mm-dd, required
002000     03  Parm-Start-Date       pic x(10).
002100*                                  yyyy-mm-dd, may be blank
002200     03  Parm-End-Date         pic x(10).
002300     03  filler                pic x.
002400*
