000100*******************************************
000200*                                          *
000300*  Record Definition For The Daily        *
000400*     Shift Assignment File               *
000500*     Uses Daydet-Emp-Id + Date as key    *
000600*******************************************
000700* File size 20 bytes of real data, padded to 21.
000800*
000900* 20/11/25 vbc - Created.  Replaces the old SWT
001000*                withholding table - same small keyed
001100*                table-file shape, loaded whole and
001200*                SEARCHed on two fields instead of one.
001300* 03/12/25 vbc - Daydet-Timetable-Id of zero now means
001400*                "no shift assigned that day" per AT010
001500*                AB010 load logic - confirmed with Payroll.
001600*
001700 01  AT-Day-Detail-Record.
001800     03  Daydet-Emp-Id         pic 9(6).
001900     03  Daydet-Date           pic x(10).
002000*                                  0 = no shift assigned
002100     03  Daydet-Timetable-Id   pic 9(4).
002200     03  filler                pic x.
002300*
