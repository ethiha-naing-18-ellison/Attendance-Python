000100*****************************************************************
000200*                                                               *
000300*                  Attendance Statement Build                   *
000400*          Punch pairing, day grid, measures & overtime         *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         at010.
001200*
001300 author.             V B Coen.
001400*
001500 installation.       Applewood Computers.
001600*
001700 date-written.       14/03/86.
001800*
001900 date-compiled.
002000*
002100 security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
002200*                     Distributed under the GNU General Public License.
002300*                     See the file COPYING for details.
002400*
002500* Remarks.           Attendance Statement Build.
002600*                     Reads the clock-punch log, employee, department,
002700*                     daily shift and timetable masters and builds one
002800*                     Attendance-Detail record per employee per day in
002900*                     the requested period, absent days included.
003000*
003100* Version.           See Prog-Name in WS.
003200*
003300* Called Modules.    None.
003400*
003500* Files used :
003600*                     ATPARM.     Run control card - start/end date.
003700*                     PUNCHES.    Raw clock punches, sorted Emp/Date/Time.
003800*                     EMPLOYEES.  Employee master - loaded to table.
003900*                     DEPARTMENTS. Department master - loaded to table.
004000*                     DAYDETAILS. Daily shift assignment, loaded to table.
004100*                     TIMETABLES. Shift/timetable master, loaded to table.
004200*                     COMPANY.    Single company name record.
004300*                     ATFILE.     Attendance-Detail output, Pin then Date.
004400*
004500* Error messages used.
004600*                     AT001 - AT009.
004700*
004800* Changes:
004900* 14/03/86 vbc - 1.0.00 Created.  First cut, day shift only, no OT.
005000* 02/09/87 vbc -    .01 Added night & afternoon shift column swap.
005100* 19/06/89 vbc -    .02 Req Work Time now deducts the fixed lunch hour.
005200* 11/02/91 vbc -    .03 Absent day grid added, no-punch days now built.
005300* 30/10/93 vbc -    .04 OT2 weekend split from OT1, was all one bucket.
005400* 08/07/95 vbc -    .05 Suspicious punch pattern flag added for Mgt.
005500* 17/11/98 vbc - 2.0.00 Y2K.  Date fields widened to 4 digit year, all
005600*                       table redefines and the add-a-day routine redone.
005700* 04/02/99 vbc -    .01 Y2K - retested leap year 2000, the century rule.
005800* 23/05/03 vbc -    .02 Migration to Open Cobol, removed screen SOD calls.
005900* 21/09/11 vbc -    .03 Gap-adjust rule added for duplicate clock punches.
006000* 16/04/24 vbc        Copyright notice update superseding prior notices.
006100* 18/11/25 vbc - 3.3.00 Taken from py000 start-of-day skeleton for the
006200*                       new AT (Attendance) module family, var case tidy.
006300* 09/12/25 vbc      .01 OT-F decimal flooring step added per Mgt request.
006400* 18/01/26 vbc      .02 ZZ150 Timetable string now truncates Start/End
006500*                       to HH:MM before building At-Timetable - was
006600*                       carrying the seconds through and "AFTERNOON
006700*                       (hh:mm:ss - hh:mm:ss)" was running past the
006800*                       30 byte column and losing its closing bracket.
006900* 19/01/26 vbc      .03 AB005 now runs a real YYYY-MM-DD shape and
007000*                       calendar check (ZZ135) on the Parm Start/End
007100*                       dates - was only testing for blank, a bad
007200*                       date on the control card went straight
007300*                       through uncaught.
007400* 20/01/26 vbc      .04 ZZ150's NIGHT/AFTERNOON remap test now folds
007500*                       TT-Name to upper case before the compare -
007600*                       wsattbl.cob has claimed this "belt and
007700*                       braces" fold for months, it was never there.
007800*
007900*
008000*************************************************************************
008100*
008200* Copyright Notice.
008300* ****************
008400*
008500* These files and programs are part of the Applewood Computers Accounting
008600* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008700*
008800* This program is now free software; you can redistribute it and/or modify
008900* under the terms of the GNU General Public License as published by the
009000* Free Software Foundation; version 3 and later as revised for personal
009100* usage only and that includes for use within a business but without
009200* repackaging or for Resale in any way.
009300*
009400* ACAS is distributed in the hope that it will be useful, but WITHOUT
009500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009700* for more details.
009800*
009900*************************************************************************
010000*
010100 environment              division.
010200*================================
010300*
010400 copy "atenvdiv.cob".
010500*
010600 input-output             section.
010700 file-control.
010800 copy "selatprm.cob".
010900 copy "selatpch.cob".
011000 copy "selatemp.cob".
011100 copy "selatdep.cob".
011200 copy "selatdad.cob".
011300 copy "selattbl.cob".
011400 copy "selatcmp.cob".
011500 copy "selatdet.cob".
011600*
011700 data                      division.
011800*================================
011900*
012000 file section.
012100*
012200 copy "fdatprm.cob".
012300 copy "fdatpch.cob".
012400 copy "fdatemp.cob".
012500 copy "fdatdep.cob".
012600 copy "fdatdad.cob".
012700 copy "fdattbl.cob".
012800 copy "fdatcmp.cob".
012900 copy "fdatdet.cob".
013000*
013100 working-storage section.
013200*------------------------
013300*
013400 77  prog-name               pic x(17) value "at010 (3.3.00)".
013500*
013600* File status bytes - one per file, named to match the FILE STATUS
013700* clause in each selatXXX.cob.
013800*
013900 01  WS-File-Statuses.
014000     03  At-Parm-Status      pic xx.
014100     03  At-Punch-Status     pic xx.
014200     03  At-Emp-Status       pic xx.
014300     03  At-Dept-Status      pic xx.
014400     03  At-Daydet-Status    pic xx.
014500     03  At-TT-Status        pic xx.
014600     03  At-Cmp-Status       pic xx.
014700     03  At-Det-Status       pic xx.
014800     03  filler              pic x.
014900*
015000 01  WS-Switches.
015100     03  WS-Eof-Punches      pic x       value "N".
015200     03  WS-Eof-Emp          pic x       value "N".
015300     03  WS-Eof-Dept         pic x       value "N".
015400     03  WS-Eof-TT           pic x       value "N".
015500     03  WS-Eof-Daydet       pic x       value "N".
015600     03  WS-First-Group      pic x       value "Y".
015700     03  WS-Found            pic x       value "N".
015800     03  WS-Night-TT         pic x       value "N".
015900     03  WS-Afternoon-TT      pic x       value "N".
016000     03  filler              pic x.
016100*
016200* Run parameters - the control card read from ATPARM.
016300*
016400 01  WS-Run-Dates.
016500     03  WS-Start-Date       pic x(10).
016600     03  WS-End-Date         pic x(10).
016700     03  filler              pic x.
016800*
016900* Numeric views of the working calendar date, used only for the
017000* add-a-day and weekday routines - Y2K widened to 4 digit year.
017100*
017200 01  WS-Work-Date            pic x(10).
017300 01  WS-Work-Date-Parts redefines WS-Work-Date.
017400     03  WWD-Year            pic 9(4).
017500     03  filler              pic x.
017600     03  WWD-Month           pic 99.
017700     03  filler              pic x.
017800     03  WWD-Days            pic 99.
017900*
018000 01  WS-Hold-Group.
018100     03  WS-Hold-Emp-Id      pic 9(6).
018200     03  WS-Hold-Date        pic x(10).
018300     03  WK-Scratch-8        pic x(8).
018400     03  filler              pic x.
018500*
018600* Days in each calendar month - Feb holds 28, leap years bumped by
018700* ZZ140 below.  COMP table, small, indexed by the numeric month.
018800*
018900 01  WS-Month-Table.
019000     03  WS-Month-Days occurs 12 times comp pic 9(2).
019100     03  filler              pic x.
019200*
019300* Counters & subscripts - all COMP per house standard.
019400*
019500 01  WS-Counters.
019600     03  WS-Emp-Count        comp pic 9(5) value zero.
019700     03  WS-Dept-Count       comp pic 9(5) value zero.
019800     03  WS-TT-Count         comp pic 9(5) value zero.
019900     03  WS-Daydet-Count     comp pic 9(5) value zero.
020000     03  WS-Pg-Count         comp pic 9(5) value zero.
020100     03  WS-Seen-Count       comp pic 9(5) value zero.
020200     03  WS-Raw-Count        comp pic 9(2) value zero.
020300     03  WS-Raw-Sub          comp pic 9(2) value zero.
020400     03  WS-Det-Written      comp pic 9(7) value zero.
020500     03  filler              pic x.
020600*
020700* In-memory master tables, loaded once at start of run and held for
020800* the life of the run.  Serial SEARCH is used throughout - none of
020900* the input files are guaranteed sorted by the lookup key.
021000*
021100 01  WS-Employee-Table.
021200     03  WS-Emp-Entry occurs 500 times indexed by Emp-Idx.
021300         05  WSE-Emp-Id      pic 9(6).
021400         05  WSE-Emp-Pin     pic x(10).
021500         05  WSE-Full-Name   pic x(41).
021600         05  WSE-Dept-Id     pic 9(4).
021700     03  filler              pic x.
021800*
021900 01  WS-Department-Table.
022000     03  WS-Dept-Entry occurs 200 times indexed by Dept-Idx.
022100         05  WSD-Dept-Id     pic 9(4).
022200         05  WSD-Dept-Name   pic x(30).
022300     03  filler              pic x.
022400*
022500 01  WS-Timetable-Table.
022600     03  WS-TT-Entry occurs 100 times indexed by TT-Idx.
022700         05  WST-TT-Id       pic 9(4).
022800         05  WST-TT-Name     pic x(30).
022900         05  WST-TT-Start    pic x(8).
023000         05  WST-TT-End      pic x(8).
023100     03  filler              pic x.
023200*
023300 01  WS-Daydetail-Table.
023400     03  WS-Daydet-Entry occurs 6000 times indexed by Daydet-Idx.
023500         05  WSY-Emp-Id      pic 9(6).
023600         05  WSY-Date        pic x(10).
023700         05  WSY-TT-Id       pic 9(4).
023800     03  filler              pic x.
023900*
024000* Paired punches for one employee/date - built from the raw punch
024100* log by AC030-Pair-Punches before the calendar grid is walked.
024200*
024300 01  WS-Punch-Group-Table.
024400     03  WS-Pg-Entry occurs 6000 times indexed by Pg-Idx.
024500         05  WSP-Emp-Id      pic 9(6).
024600         05  WSP-Date        pic x(10).
024700         05  WSP-Clock-In    pic x(8).
024800         05  WSP-Clock-Out   pic x(8).
024900         05  WSP-In          pic x(8).
025000         05  WSP-Out         pic x(8).
025100     03  filler              pic x.
025200*
025300* Distinct employees seen on the punch log in the period - drives
025400* the employee x date grid.  Carries the employee pin so the table
025500* can be sorted into report order without a re-lookup.
025600*
025700 01  WS-Seen-Table.
025800     03  WS-Seen-Entry occurs 500 times indexed by Seen-Idx.
025900         05  WSS-Emp-Id      pic 9(6).
026000         05  WSS-Emp-Pin     pic x(10).
026100     03  filler              pic x.
026200*
026300* The 7 raw punch times for the (employee, date) group currently
026400* being paired - cleared and rebuilt for every group.
026500*
026600 01  WS-Raw-Punch-Table.
026700     03  WS-Raw-Entry occurs 7 times indexed by Raw-Idx.
026800         05  WSR-Time        pic x(8).
026900     03  filler              pic x.
027000*
027100 01  WS-Company-Name         pic x(40).
027200*
027300* Working copy of the Attendance-Detail record - built up field by
027400* field then written to ATFILE.
027500*
027600 01  WS-Det.
027700     03  WS-Det-Pin          pic x(10).
027800     03  WS-Det-Full-Name    pic x(41).
027900     03  WS-Det-Dept-Name    pic x(30).
028000     03  WS-Det-Date         pic x(10).
028100     03  WS-Det-Workday      pic x(5).
028200     03  WS-Det-TT-Name      pic x(30).
028300     03  WS-Det-Start-Work   pic x(8).
028400     03  WS-Det-End-Work     pic x(8).
028500     03  WS-Det-Clock-In     pic x(8).
028600     03  WS-Det-Clock-Out    pic x(8).
028700     03  WS-Det-In           pic x(8).
028800     03  WS-Det-Out          pic x(8).
028900     03  WS-Det-Late-In      pic x(5).
029000     03  WS-Det-Early-In     pic x(5).
029100     03  WS-Det-Early-Out    pic x(5).
029200     03  WS-Det-Break        pic x(5).
029300     03  WS-Det-Req-Work     pic x(5).
029400     03  WS-Det-Work-Time    pic x(5).
029500     03  WS-Det-Absent       pic x(5).
029600     03  WS-Det-Ot1          pic x(5).
029700     03  WS-Det-Ot2          pic x(5).
029800     03  WS-Det-Ot3          pic x(5).
029900     03  WS-Det-Ot1-F        pic 9(2)v9.
030000     03  WS-Det-Ot2-F        pic 9(2)v9.
030100     03  WS-Det-Ot3-F        pic 9(2)v9.
030200     03  WS-Det-Night-Shift  pic 9v9.
030300     03  WS-Det-Total-Base   pic 9v9.
030400     03  WS-Det-Day          pic x(3).
030500     03  WS-Det-Total-Day    pic 9v9.
030600     03  WS-Det-Penalty      pic 9v9.
030700     03  WS-Det-Allowance    pic 9v9.
030800     03  WS-Det-Suspicious   pic x.
030900     03  filler              pic x.
031000*
031100* Manual time arithmetic - no intrinsic functions on this shop's
031200* compiler, so HH:MM:SS is broken out by hand.  The filler items
031300* double as the punctuation and double as the FILLER this shop
031400* insists on in every 01.
031500*
031600 01  WK-Time-Group           pic x(8).
031700 01  WK-Time-Parts redefines WK-Time-Group.
031800     03  WK-HH               pic 99.
031900     03  filler              pic x.
032000     03  WK-MM               pic 99.
032100     03  filler              pic x.
032200     03  WK-SS               pic 99.
032300*
032400 01  WK-Hhmm-Group           pic x(5).
032500 01  WK-Hhmm-Parts redefines WK-Hhmm-Group.
032600     03  WK-Out-HH           pic 99.
032700     03  filler              pic x.
032800     03  WK-Out-MM           pic 99.
032900*
033000* 19/01/26 vbc - Added for AB005's Start/End parameter date check -
033100*                Parm-Start-Date/Parm-End-Date were only being
033200*                tested for spaces, never for a real yyyy-mm-dd
033300*                shape or a real calendar day.
033400*
033500 01  WK-Chk-Date             pic x(10).
033600 01  WK-Chk-Date-Parts redefines WK-Chk-Date.
033700     03  WK-Chk-Year         pic x(4).
033800     03  filler              pic x.
033900     03  WK-Chk-Month        pic x(2).
034000     03  filler              pic x.
034100     03  WK-Chk-Day          pic x(2).
034200 01  WK-Chk-Date-Numeric redefines WK-Chk-Date.
034300     03  WK-Chk-Year-N       pic 9(4).
034400     03  filler              pic x.
034500     03  WK-Chk-Month-N      pic 99.
034600     03  filler              pic x.
034700     03  WK-Chk-Day-N        pic 99.
034800*
034900* 20/01/26 vbc - wsattbl.cob's comment against TT-Name claims the
035000*                NIGHT/AFTERNOON test below folds case "belt and
035100*                braces" over upper-case input - it never did, it
035200*                was a plain upper-case literal compare.  Added a
035300*                real fold onto this work copy before the test so
035400*                the comment is finally true and a lower/mixed
035500*                case TT-Name off the Timetable file still remaps.
035600*
035700 01  WK-TT-Name-Fold          pic x(30).
035800*
035900 01  WK-Valid-Date           pic x       value "N".
036000*
036100 77  WK-Secs-1               comp pic 9(7) value zero.
036200 77  WK-Secs-2               comp pic 9(7) value zero.
036300 77  WK-Secs-Result          comp s9(7) value zero.
036400 77  WK-Total-Minutes        comp s9(7) value zero.
036500 77  WK-Halfsteps            comp s9(5) value zero.
036600 77  WK-Subscript            comp pic 9(4) value zero.
036700 77  WK-Pass-Limit           comp pic 9(4) value zero.
036800 77  WK-Loop-Ctr             comp pic 9(4) value zero.
036900 77  WK-Zeller-Y             comp pic 9(4) value zero.
037000 77  WK-Zeller-M             comp pic 9(2) value zero.
037100 77  WK-Zeller-K             comp pic 9(2) value zero.
037200 77  WK-Zeller-J             comp pic 9(2) value zero.
037300 77  WK-Weekday-No           comp pic 9(1) value zero.
037400*
037500 01  Error-Messages.
037600     03  AT001   pic x(40) value "AT001 ATPARM file will not open -".
037700     03  AT002   pic x(40) value "AT002 No valid Start/End date on Parm".
037800     03  AT003   pic x(40) value "AT003 PUNCHES file will not open -".
037900     03  AT004   pic x(40) value "AT004 EMPLOYEES file will not open -".
038000     03  AT005   pic x(40) value "AT005 DEPARTMENTS file will not open -".
038100     03  AT006   pic x(40) value "AT006 DAYDETAILS file will not open -".
038200     03  AT007   pic x(40) value "AT007 TIMETABLES file will not open -".
038300     03  AT008   pic x(40) value "AT008 COMPANY file will not open -".
038400     03  AT009   pic x(40) value "AT009 No attendance data in range".
038500     03  filler              pic x.
038600*
038700 01  Error-Code              pic 999.
038800*
038900 procedure division.
039000*===================
039100*
039200 AA000-Main                   section.
039300*************************************
039400     perform AB000-Open-Files.
039500     perform AB005-Read-Parameters.
039600     perform AB010-Load-Masters.
039700     perform AC010-Build-Punch-Groups.
039800     if       WS-Seen-Count = zero
039900              display AT009
040000              perform AB900-Close-Files
040100              goback  returning 1.
040200     perform AC050-Build-Calendar-Grid.
040300     perform AB900-Close-Files.
040400     goback   returning zero.
040500*
040600 AA000-Exit. exit section.
040700*
040800 AB000-Open-Files             section.
040900*************************************
041000*
041100     open     input  ATPARM-FILE.
041200     if       At-Parm-Status not = "00"
041300              display AT001 At-Parm-Status
041400              goback  returning 1.
041500     open     input  PUNCH-FILE.
041600     if       At-Punch-Status not = "00"
041700              display AT003 At-Punch-Status
041800              goback  returning 1.
041900     open     input  EMPLOYEE-FILE.
042000     if       At-Emp-Status not = "00"
042100              display AT004 At-Emp-Status
042200              goback  returning 1.
042300     open     input  DEPARTMENT-FILE.
042400     if       At-Dept-Status not = "00"
042500              display AT005 At-Dept-Status
042600              goback  returning 1.
042700     open     input  DAYDETAIL-FILE.
042800     if       At-Daydet-Status not = "00"
042900              display AT006 At-Daydet-Status
043000              goback  returning 1.
043100     open     input  TIMETABLE-FILE.
043200     if       At-TT-Status not = "00"
043300              display AT007 At-TT-Status
043400              goback  returning 1.
043500     open     input  COMPANY-FILE.
043600     if       At-Cmp-Status not = "00"
043700              display AT008 At-Cmp-Status
043800              goback  returning 1.
043900     open     output ATTENDANCE-FILE.
044000*
044100 AB000-Exit. exit section.
044200*
044300 AB005-Read-Parameters        section.
044400*************************************
044500*
044600     move     12 to WS-Month-Days (1).
044700     move     28 to WS-Month-Days (2).
044800     move     31 to WS-Month-Days (3).
044900     move     30 to WS-Month-Days (4).
045000     move     31 to WS-Month-Days (5).
045100     move     30 to WS-Month-Days (6).
045200     move     31 to WS-Month-Days (7).
045300     move     31 to WS-Month-Days (8).
045400     move     30 to WS-Month-Days (9).
045500     move     31 to WS-Month-Days (10).
045600     move     30 to WS-Month-Days (11).
045700     move     31 to WS-Month-Days (12).
045800* 17/11/98 vbc - Y2K - Jan/Dec above were copy/paste swapped, fixed.
045900     move     31 to WS-Month-Days (1).
046000     move     31 to WS-Month-Days (12).
046100*
046200     read     ATPARM-FILE
046300     if       At-Parm-Status not = "00"
046400              display AT002
046500              goback  returning 1.
046600     move     Parm-Start-Date to WS-Start-Date.
046700     move     Parm-End-Date   to WS-End-Date.
046800     if       WS-Start-Date = spaces
046900              display AT002
047000              goback  returning 1.
047100     move     WS-Start-Date to WK-Chk-Date.
047200     perform  ZZ135-Valid-Date.
047300     if       WK-Valid-Date not = "Y"
047400              display AT002
047500              goback  returning 1.
047600     if       WS-End-Date = spaces
047700              perform AB007-Scan-Max-Punch-Date
047800     else
047900              move    WS-End-Date to WK-Chk-Date
048000              perform ZZ135-Valid-Date
048100              if      WK-Valid-Date not = "Y"
048200                      display AT002
048300                      goback  returning 1
048400              end-if
048500     end-if.
048600     close    ATPARM-FILE.
048700*
048800 AB005-Exit. exit section.
048900*
049000* End date was left blank on the control card - default it to the
049100* latest date found on the punch log, per the run book.
049200*
049300 AB007-Scan-Max-Punch-Date    section.
049400*************************************
049500*
049600     move     "0000-00-00" to WS-End-Date.
049700     move     "N" to WS-Eof-Punches.
049800     perform  AB007-Read-One until WS-Eof-Punches = "Y".
049900     close    PUNCH-FILE.
050000     open     input PUNCH-FILE.
050100*
050200 AB007-Exit. exit section.
050300*
050400 AB007-Read-One.
050500     read     PUNCH-FILE next record
050600              at end move "Y" to WS-Eof-Punches.
050700     if       WS-Eof-Punches = "N"
050800              if   At-Punch-Status not = "00"
050900                   move "Y" to WS-Eof-Punches
051000              else
051100                   if   Punch-Date > WS-End-Date
051200                        move Punch-Date to WS-End-Date
051300                   end-if
051400              end-if
051500     end-if.
051600*
051700 AB010-Load-Masters            section.
051800**************************************
051900*
052000     perform  AB020-Load-Employees.
052100     perform  AB030-Load-Departments.
052200     perform  AB040-Load-Timetables.
052300     perform  AB050-Load-Daydetails.
052400     perform  AB060-Load-Company.
052500*
052600 AB010-Exit. exit section.
052700*
052800 AB020-Load-Employees          section.
052900**************************************
053000*
053100     move     "N" to WS-Eof-Emp.
053200     perform  AB020-Read-One until WS-Eof-Emp = "Y".
053300     close    EMPLOYEE-FILE.
053400*
053500 AB020-Exit. exit section.
053600*
053700 AB020-Read-One.
053800     read     EMPLOYEE-FILE next record
053900              at end move "Y" to WS-Eof-Emp.
054000     if       WS-Eof-Emp = "N"
054100              if   At-Emp-Status not = "00"
054200                   move "Y" to WS-Eof-Emp
054300              else
054400                   add  1 to WS-Emp-Count
054500                   set  Emp-Idx to WS-Emp-Count
054600                   move Emp-Id          to WSE-Emp-Id (Emp-Idx)
054700                   move Emp-Pin         to WSE-Emp-Pin (Emp-Idx)
054800                   move Emp-Dept-Id     to WSE-Dept-Id (Emp-Idx)
054900                   string Emp-First-Name delimited by size
055000                          " "            delimited by size
055100                          Emp-Last-Name  delimited by size
055200                          into WSE-Full-Name (Emp-Idx)
055300              end-if
055400     end-if.
055500*
055600 AB030-Load-Departments        section.
055700**************************************
055800*
055900     move     "N" to WS-Eof-Dept.
056000     perform  AB030-Read-One until WS-Eof-Dept = "Y".
056100     close    DEPARTMENT-FILE.
056200*
056300 AB030-Exit. exit section.
056400*
056500 AB030-Read-One.
056600     read     DEPARTMENT-FILE next record
056700              at end move "Y" to WS-Eof-Dept.
056800     if       WS-Eof-Dept = "N"
056900              if   At-Dept-Status not = "00"
057000                   move "Y" to WS-Eof-Dept
057100              else
057200                   add  1 to WS-Dept-Count
057300                   set  Dept-Idx to WS-Dept-Count
057400                   move Dept-Id   to WSD-Dept-Id (Dept-Idx)
057500                   move Dept-Name to WSD-Dept-Name (Dept-Idx)
057600              end-if
057700     end-if.
057800*
057900 AB040-Load-Timetables         section.
058000**************************************
058100*
058200     move     "N" to WS-Eof-TT.
058300     perform  AB040-Read-One until WS-Eof-TT = "Y".
058400     close    TIMETABLE-FILE.
058500*
058600 AB040-Exit. exit section.
058700*
058800 AB040-Read-One.
058900     read     TIMETABLE-FILE next record
059000              at end move "Y" to WS-Eof-TT.
059100     if       WS-Eof-TT = "N"
059200              if   At-TT-Status not = "00"
059300                   move "Y" to WS-Eof-TT
059400              else
059500                   add  1 to WS-TT-Count
059600                   set  TT-Idx to WS-TT-Count
059700                   move TT-Id    to WST-TT-Id (TT-Idx)
059800                   move TT-Name  to WST-TT-Name (TT-Idx)
059900                   move TT-Start to WST-TT-Start (TT-Idx)
060000                   move TT-End   to WST-TT-End (TT-Idx)
060100              end-if
060200     end-if.
060300*
060400 AB050-Load-Daydetails         section.
060500**************************************
060600*
060700     move     "N" to WS-Eof-Daydet.
060800     perform  AB050-Read-One until WS-Eof-Daydet = "Y".
060900     close    DAYDETAIL-FILE.
061000*
061100 AB050-Exit. exit section.
061200*
061300 AB050-Read-One.
061400     read     DAYDETAIL-FILE next record
061500              at end move "Y" to WS-Eof-Daydet.
061600     if       WS-Eof-Daydet = "N"
061700              if   At-Daydet-Status not = "00"
061800                   move "Y" to WS-Eof-Daydet
061900              else
062000                   add  1 to WS-Daydet-Count
062100                   set  Daydet-Idx to WS-Daydet-Count
062200                   move Daydet-Emp-Id       to WSY-Emp-Id (Daydet-Idx)
062300                   move Daydet-Date         to WSY-Date (Daydet-Idx)
062400                   move Daydet-Timetable-Id to WSY-TT-Id (Daydet-Idx)
062500              end-if
062600     end-if.
062700*
062800 AB060-Load-Company            section.
062900**************************************
063000*
063100     move     spaces to WS-Company-Name.
063200     read     COMPANY-FILE
063300     if       At-Cmp-Status = "00"
063400              move Cmp-Name to WS-Company-Name.
063500     close    COMPANY-FILE.
063600*
063700 AB060-Exit. exit section.
063800*
063900* Reads the sorted punch log (Emp, Date, Time) grouping consecutive
064000* punches for the same employee/date together, then hands each
064100* complete group to AC030 for pairing into Clock-In/Out/In/Out.
064200*
064300 AC010-Build-Punch-Groups      section.
064400**************************************
064500*
064600     move     zero  to WS-Raw-Count.
064700     move     "Y"   to WS-First-Group.
064800     move     "N"   to WS-Eof-Punches.
064900     perform  AC010-Read-One until WS-Eof-Punches = "Y".
065000     if       WS-Raw-Count > zero
065100              perform AC030-Pair-Punches.
065200     close    PUNCH-FILE.
065300*
065400 AC010-Exit. exit section.
065500*
065600 AC010-Read-One.
065700     read     PUNCH-FILE next record
065800              at end move "Y" to WS-Eof-Punches.
065900     if       WS-Eof-Punches = "N"
066000              if   At-Punch-Status not = "00"
066100                   move "Y" to WS-Eof-Punches
066200              else
066300                   if   WS-First-Group = "N"
066400                        and (Punch-Emp-Id not = WS-Hold-Emp-Id
066500                             or Punch-Date not = WS-Hold-Date)
066600                        perform AC030-Pair-Punches
066700                        move zero to WS-Raw-Count
066800                   end-if
066900                   move "N" to WS-First-Group
067000                   move Punch-Emp-Id to WS-Hold-Emp-Id
067100                   move Punch-Date   to WS-Hold-Date
067200                   perform AC015-Record-Seen-Employee
067300                   if   WS-Raw-Count < 7
067400                        add 1 to WS-Raw-Count
067500                        set Raw-Idx to WS-Raw-Count
067600                        move Punch-Time to WSR-Time (Raw-Idx)
067700                   end-if
067800              end-if
067900     end-if.
068000*
068100* Adds WS-Hold-Emp-Id to the distinct-employee table if not already
068200* there, carrying the employee's pin for the later report-order sort.
068300*
068400 AC015-Record-Seen-Employee    section.
068500**************************************
068600*
068700     move     "N" to WS-Found.
068800     set      Seen-Idx to 1.
068900     search   WS-Seen-Entry
069000              at end
069100                   continue
069200              when WSS-Emp-Id (Seen-Idx) = WS-Hold-Emp-Id
069300                   move "Y" to WS-Found
069400     end-search.
069500     if       WS-Found = "N"
069600              add  1 to WS-Seen-Count
069700              set  Seen-Idx to WS-Seen-Count
069800              move WS-Hold-Emp-Id to WSS-Emp-Id (Seen-Idx)
069900              move spaces to WSS-Emp-Pin (Seen-Idx)
070000              set  Emp-Idx to 1
070100              search WS-Emp-Entry
070200                     at end
070300                          continue
070400                     when WSE-Emp-Id (Emp-Idx) = WS-Hold-Emp-Id
070500                          move WSE-Emp-Pin (Emp-Idx)
070600                               to WSS-Emp-Pin (Seen-Idx)
070700              end-search
070800     end-if.
070900*
071000 AC015-Exit. exit section.
071100*
071200* U2 - punch-gap adjustment.  WS-Hold-Emp-Id/WS-Hold-Date carry the
071300* group's key; WS-Raw-Entry (1) thru (WS-Raw-Count) carry the times
071400* in punch order.  Clock-In is always punch 1.
071500*
071600 AC030-Pair-Punches            section.
071700**************************************
071800*
071900     move     spaces to WSP-Clock-In WSP-Clock-Out WSP-In WSP-Out.
072000     if       WS-Raw-Count = zero
072100              go to AC030-Exit.
072200     move     WSR-Time (1) to WSP-Clock-In.
072300     if       WS-Raw-Count = 1
072400              go to AC035-Store.
072500*
072600*    Skip punch 2 if it is less than an hour after punch 1.
072700*
072800     move     WSR-Time (1) to WK-Time-Group.
072900     move     WK-Time-Group to WK-Time-Parts.
073000     perform  ZZ100-Time-To-Secs.
073100     move     WK-Secs-Result to WK-Secs-1.
073200     move     WSR-Time (2)  to WK-Time-Group.
073300     move     WK-Time-Group to WK-Time-Parts.
073400     perform  ZZ100-Time-To-Secs.
073500     move     WK-Secs-Result to WK-Secs-2.
073600     subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result.
073700     if       WK-Secs-Result < 0
073800              add 86400 to WK-Secs-Result.
073900*
074000     if       WK-Secs-Result < 3600
074100              move 3 to WS-Raw-Sub
074200     else
074300              move 2 to WS-Raw-Sub
074400     end-if.
074500     if       WS-Raw-Count >= WS-Raw-Sub
074600              move WSR-Time (WS-Raw-Sub) to WSP-Clock-Out.
074700     add      1 to WS-Raw-Sub giving WK-Subscript.
074800     if       WS-Raw-Count >= WK-Subscript
074900              move WSR-Time (WK-Subscript) to WSP-In.
075000     add      1 to WK-Subscript.
075100*
075200*    If the chosen Out is less than an hour after In, skip it and
075300*    take the next punch instead.
075400*
075500     if       WS-Raw-Count >= WK-Subscript
075600              move WSR-Time (WK-Subscript) to WSP-Out
075700              move WSP-In  to WK-Time-Group
075800              move WK-Time-Group to WK-Time-Parts
075900              perform ZZ100-Time-To-Secs
076000              move WK-Secs-Result to WK-Secs-1
076100              move WSP-Out to WK-Time-Group
076200              move WK-Time-Group to WK-Time-Parts
076300              perform ZZ100-Time-To-Secs
076400              move WK-Secs-Result to WK-Secs-2
076500              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
076600              if   WK-Secs-Result < 0
076700                   add 86400 to WK-Secs-Result
076800              end-if
076900              if   WK-Secs-Result < 3600
077000                   add 1 to WK-Subscript
077100                   if   WS-Raw-Count >= WK-Subscript
077200                        move WSR-Time (WK-Subscript) to WSP-Out
077300                   else
077400                        move spaces to WSP-Out
077500                   end-if
077600              end-if
077700     end-if.
077800*
077900 AC035-Store.
078000     add      1 to WS-Pg-Count.
078100     set      Pg-Idx to WS-Pg-Count.
078200     move     WS-Hold-Emp-Id to WSP-Emp-Id (Pg-Idx).
078300     move     WS-Hold-Date   to WSP-Date (Pg-Idx).
078400     move     WSP-Clock-In   to WSP-Clock-In (Pg-Idx).
078500     move     WSP-Clock-Out  to WSP-Clock-Out (Pg-Idx).
078600     move     WSP-In         to WSP-In (Pg-Idx).
078700     move     WSP-Out        to WSP-Out (Pg-Idx).
078800*
078900 AC030-Exit. exit section.
079000*
079100* U1 step 5 - builds one Attendance-Detail record per employee per
079200* date from WS-Start-Date to WS-End-Date, absent days included.
079300*
079400 AC050-Build-Calendar-Grid     section.
079500**************************************
079600*
079700     perform  AC055-Sort-Seen-Employees.
079800     perform  AC050-One-Employee
079900              varying Seen-Idx from 1 by 1
080000              until Seen-Idx > WS-Seen-Count.
080100*
080200 AC050-Exit. exit section.
080300*
080400 AC050-One-Employee.
080500     move     WS-Start-Date to WS-Work-Date.
080600     perform  AC058-Build-And-Advance
080700              until WS-Work-Date > WS-End-Date.
080800*
080900 AC058-Build-And-Advance.
081000     perform  AC060-Build-One-Day.
081100     perform  ZZ140-Add-One-Day.
081200*
081300* A plain bubble sort of the small Seen table into Pin sequence - the
081400* grid itself has to come out Pin-then-Date per the output contract.
081500*
081600 AC055-Sort-Seen-Employees     section.
081700**************************************
081800*
081900     move     "Y" to WS-Found.
082000     perform  AC055-One-Pass until WS-Found = "N".
082100*
082200 AC055-Exit. exit section.
082300*
082400 AC055-One-Pass.
082500     move     "N" to WS-Found.
082600     subtract 1 from WS-Seen-Count giving WK-Pass-Limit.
082700     perform  AC055-Compare-Pair
082800              varying WK-Loop-Ctr from 1 by 1
082900              until WK-Loop-Ctr > WK-Pass-Limit.
083000*
083100 AC055-Compare-Pair.
083200     set      Seen-Idx to WK-Loop-Ctr.
083300     move     WK-Loop-Ctr to WK-Subscript.
083400     add      1 to WK-Subscript.
083500     if       WSS-Emp-Pin (Seen-Idx) > WSS-Emp-Pin (WK-Subscript)
083600              move WSS-Emp-Id  (Seen-Idx)     to WS-Hold-Emp-Id
083700              move WSS-Emp-Pin (Seen-Idx)     to WS-Det-Pin
083800              move WSS-Emp-Id  (WK-Subscript) to WSS-Emp-Id (Seen-Idx)
083900              move WSS-Emp-Pin (WK-Subscript) to WSS-Emp-Pin (Seen-Idx)
084000              move WS-Hold-Emp-Id to WSS-Emp-Id (WK-Subscript)
084100              move WS-Det-Pin     to WSS-Emp-Pin (WK-Subscript)
084200              move "Y" to WS-Found
084300     end-if.
084400*
084500* Builds and writes the single Attendance-Detail for the employee
084600* currently indexed by Seen-Idx and the date held in WS-Work-Date.
084700*
084800 AC060-Build-One-Day           section.
084900**************************************
085000*
085100     move     spaces to WS-Det.
085200     move     zero   to WS-Det-Ot1-F WS-Det-Ot2-F WS-Det-Ot3-F
085300                         WS-Det-Night-Shift WS-Det-Total-Base
085400                         WS-Det-Total-Day WS-Det-Penalty
085500                         WS-Det-Allowance.
085600*
085700     move     WSS-Emp-Pin (Seen-Idx) to WS-Det-Pin.
085800     move     "N" to WS-Found.
085900     set      Emp-Idx to 1.
086000     search   WS-Emp-Entry
086100              at end continue
086200              when WSE-Emp-Id (Emp-Idx) = WSS-Emp-Id (Seen-Idx)
086300                   move WSE-Full-Name (Emp-Idx) to WS-Det-Full-Name
086400                   move "Y" to WS-Found
086500                   move WSE-Dept-Id (Emp-Idx) to WK-Subscript
086600     end-search.
086700     move     spaces to WS-Det-Dept-Name.
086800     if       WS-Found = "Y"
086900              set  Dept-Idx to 1
087000              search WS-Dept-Entry
087100                     at end continue
087200                     when WSD-Dept-Id (Dept-Idx) = WK-Subscript
087300                          move WSD-Dept-Name (Dept-Idx)
087400                               to WS-Det-Dept-Name
087500              end-search
087600     end-if.
087700*
087800     move     WS-Work-Date to WS-Det-Date.
087900     perform  ZZ130-Weekday-Of-Date.
088000     perform  ZZ150-Lookup-Timetable.
088100*
088200     move     spaces to WSP-Clock-In WSP-Clock-Out WSP-In WSP-Out.
088300     move     "N" to WS-Found.
088400     set      Pg-Idx to 1.
088500     search   WS-Pg-Entry
088600              at end continue
088700              when WSP-Emp-Id (Pg-Idx) = WSS-Emp-Id (Seen-Idx)
088800                   and WSP-Date (Pg-Idx) = WS-Work-Date
088900                   move WSP-Clock-In  (Pg-Idx) to WS-Det-Clock-In
089000                   move WSP-Clock-Out (Pg-Idx) to WS-Det-Clock-Out
089100                   move WSP-In        (Pg-Idx) to WS-Det-In
089200                   move WSP-Out       (Pg-Idx) to WS-Det-Out
089300     end-search.
089400*
089500     perform  AD005-Remap-Shift.
089600     perform  AD010-Compute-Measures.
089700     perform  AD050-Floor-Overtime.
089800*
089900     if       WS-Det-Workday = "Sun."
090000              move zero to WS-Det-Total-Base
090100     else
090200              move 1    to WS-Det-Total-Base.
090300     move     1 to WS-Det-Total-Day.
090400     move     spaces to WS-Det-Day.
090500     if       WS-Det-Workday not = "Sun."
090600              and (WS-Det-Clock-In not = spaces
090700                   or WS-Det-Clock-Out not = spaces)
090800              move "1.0" to WS-Det-Day.
090900*
091000     move     "N" to WS-Det-Suspicious.
091100     if       (WS-Det-Clock-In not = spaces
091200               and WS-Det-Clock-Out = spaces
091300               and WS-Det-In = spaces and WS-Det-Out = spaces)
091400        or    (WS-Det-Clock-In not = spaces
091500               and WS-Det-Clock-Out not = spaces
091600               and WS-Det-In not = spaces and WS-Det-Out = spaces)
091700              move "Y" to WS-Det-Suspicious.
091800*
091900     move     WS-Det-Pin         to At-Emp-Pin.
092000     move     WS-Det-Full-Name   to At-Full-Name.
092100     move     WS-Det-Dept-Name   to At-Dept-Name.
092200     move     WS-Det-Date        to At-Date.
092300     move     WS-Det-Workday     to At-Workday.
092400     move     WS-Det-TT-Name     to At-Timetable.
092500     move     WS-Det-Start-Work  to At-Start-Work.
092600     move     WS-Det-End-Work    to At-End-Work.
092700     move     WS-Det-Clock-In    to At-Clock-In.
092800     move     WS-Det-Clock-Out   to At-Clock-Out.
092900     move     WS-Det-In          to At-In.
093000     move     WS-Det-Out         to At-Out.
093100     move     WS-Det-Late-In     to At-Late-In.
093200     move     WS-Det-Early-In    to At-Early-In.
093300     move     WS-Det-Early-Out   to At-Early-Out.
093400     move     WS-Det-Break       to At-Break.
093500     move     WS-Det-Req-Work    to At-Req-Work.
093600     move     WS-Det-Work-Time   to At-Work-Time.
093700     move     WS-Det-Absent      to At-Absent.
093800     move     WS-Det-Ot1         to At-Ot1.
093900     move     WS-Det-Ot2         to At-Ot2.
094000     move     WS-Det-Ot3         to At-Ot3.
094100     move     WS-Det-Ot1-F       to At-Ot1-F.
094200     move     WS-Det-Ot2-F       to At-Ot2-F.
094300     move     WS-Det-Ot3-F       to At-Ot3-F.
094400     move     WS-Det-Night-Shift to At-Night-Shift.
094500     move     WS-Det-Total-Base  to At-Total-Base.
094600     move     WS-Det-Day         to At-Day.
094700     move     WS-Det-Total-Day   to At-Total-Day.
094800     move     WS-Det-Penalty     to At-Penalty.
094900     move     WS-Det-Allowance   to At-Allowance.
095000     move     WS-Det-Suspicious  to At-Suspicious.
095100     write    AT-Attendance-Detail.
095200     add      1 to WS-Det-Written.
095300*
095400 AC060-Exit. exit section.
095500*
095600* Finds the day's timetable via the Daydetails table, then the
095700* scheduled start/end and shift name off the Timetables table.
095800* Timetable-Id of zero means no shift was assigned that day.
095900*
096000 ZZ150-Lookup-Timetable        section.
096100**************************************
096200*
096300     move     zero   to WK-Subscript.
096400     move     "N" to WS-Found.
096500     set      Daydet-Idx to 1.
096600     search   WS-Daydet-Entry
096700              at end continue
096800              when WSY-Emp-Id (Daydet-Idx) = WSS-Emp-Id (Seen-Idx)
096900                   and WSY-Date (Daydet-Idx) = WS-Work-Date
097000                   move WSY-TT-Id (Daydet-Idx) to WK-Subscript
097100     end-search.
097200     move     spaces to WS-Det-TT-Name WS-Det-Start-Work WS-Det-End-Work.
097300     move     "N" to WS-Night-TT WS-Afternoon-TT.
097400     if       WK-Subscript not = zero
097500              set TT-Idx to 1
097600              search WS-TT-Entry
097700                     at end continue
097800                     when WST-TT-Id (TT-Idx) = WK-Subscript
097900                          move WST-TT-Start (TT-Idx) to WS-Det-Start-Work
098000                          move WST-TT-End   (TT-Idx) to WS-Det-End-Work
098100                          string WST-TT-Name (TT-Idx) delimited by size
098200                                 " ("                 delimited by size
098300                                 WST-TT-Start (TT-Idx) (1:5)
098400                                                      delimited by size
098500                                 " - "                delimited by size
098600                                 WST-TT-End (TT-Idx) (1:5)
098700                                                      delimited by size
098800                                 ")"                  delimited by size
098900                                 into WS-Det-TT-Name
099000                          move WST-TT-Name (TT-Idx) to WK-TT-Name-Fold
099100                          inspect WK-TT-Name-Fold
099200                                  converting
099300                                  "abcdefghijklmnopqrstuvwxyz"
099400                                  to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
099500                          if   WK-TT-Name-Fold (1:5) = "NIGHT"
099600                               move "Y" to WS-Night-TT
099700                          end-if
099800                          if   WK-TT-Name-Fold (1:9) = "AFTERNOON"
099900                               move "Y" to WS-Afternoon-TT
100000                          end-if
100100              end-search
100200     end-if.
100300*
100400 ZZ150-Exit. exit section.
100500*
100600* U4 - shift column remapping, done before U3 so the measures below
100700* are computed off the remapped punch columns.
100800*
100900 AD005-Remap-Shift             section.
101000**************************************
101100*
101200     move     zero to WS-Det-Night-Shift.
101300     if       WS-Night-TT = "Y"
101400              move 2 to WS-Det-Night-Shift
101500              move WS-Det-In to WS-Det-Clock-In
101600              move spaces    to WS-Det-In.
101700     if       WS-Afternoon-TT = "Y"
101800              move WS-Det-Clock-In  to WK-Time-Group
101900              move WS-Det-Clock-Out to WS-Det-Clock-In
102000              move WS-Det-In        to WS-Det-Clock-Out
102100              move WS-Det-Out       to WS-Det-In
102200              move WK-Time-Group    to WS-Det-Out.
102300*
102400 AD005-Exit. exit section.
102500*
102600* U3 - derived measures, all truncated to whole minutes, no rounding.
102700*
102800 AD010-Compute-Measures        section.
102900**************************************
103000*
103100     move     "00:00" to WS-Det-Late-In WS-Det-Early-In WS-Det-Early-Out
103200                          WS-Det-Break WS-Det-Req-Work WS-Det-Work-Time
103300                          WS-Det-Absent WS-Det-Ot1 WS-Det-Ot2 WS-Det-Ot3.
103400*
103500*    Late / Early Clock In against the scheduled start.
103600*
103700     if       WS-Det-Clock-In not = spaces
103800              and WS-Det-Start-Work not = spaces
103900              move WS-Det-Clock-In  to WK-Time-Group
104000              perform ZZ100-Time-To-Secs
104100              move WK-Secs-Result to WK-Secs-1
104200              move WS-Det-Start-Work to WK-Time-Group
104300              perform ZZ100-Time-To-Secs
104400              move WK-Secs-Result to WK-Secs-2
104500              if   WK-Secs-1 > WK-Secs-2
104600                   subtract WK-Secs-2 from WK-Secs-1 giving WK-Secs-Result
104700                   perform ZZ110-Secs-To-Hhmm
104800                   move WK-Hhmm-Group to WS-Det-Late-In
104900              else
105000                   if WK-Secs-1 < WK-Secs-2
105100                      subtract WK-Secs-1 from WK-Secs-2
105200                               giving WK-Secs-Result
105300                      perform ZZ110-Secs-To-Hhmm
105400                      move WK-Hhmm-Group to WS-Det-Early-In
105500                   end-if
105600              end-if
105700     end-if.
105800*
105900*    Early Clock Out - Out if present, else Clock-Out, against end.
106000*
106100     move     spaces to WK-Scratch-8.
106200     if       WS-Det-Out not = spaces
106300              move WS-Det-Out to WK-Scratch-8
106400     else
106500              if WS-Det-Clock-Out not = spaces
106600                 move WS-Det-Clock-Out to WK-Scratch-8
106700              end-if
106800     end-if.
106900     if       WK-Scratch-8 not = spaces and WS-Det-End-Work not = spaces
107000              move WK-Scratch-8 to WK-Time-Group
107100              perform ZZ100-Time-To-Secs
107200              move WK-Secs-Result to WK-Secs-1
107300              move WS-Det-End-Work to WK-Time-Group
107400              perform ZZ100-Time-To-Secs
107500              move WK-Secs-Result to WK-Secs-2
107600              if   WK-Secs-1 < WK-Secs-2
107700                   subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
107800                   perform ZZ110-Secs-To-Hhmm
107900                   move WK-Hhmm-Group to WS-Det-Early-Out
108000              end-if
108100     end-if.
108200*
108300*    Break - In minus Clock-Out, both must be present.
108400*
108500     if       WS-Det-In not = spaces and WS-Det-Clock-Out not = spaces
108600              move WS-Det-Clock-Out to WK-Time-Group
108700              perform ZZ100-Time-To-Secs
108800              move WK-Secs-Result to WK-Secs-1
108900              move WS-Det-In to WK-Time-Group
109000              perform ZZ100-Time-To-Secs
109100              move WK-Secs-Result to WK-Secs-2
109200              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
109300              if   WK-Secs-Result < 0
109400                   add 86400 to WK-Secs-Result
109500              end-if
109600              perform ZZ110-Secs-To-Hhmm
109700              move WK-Hhmm-Group to WS-Det-Break
109800     end-if.
109900*
110000*    Required Work Time - scheduled span less the fixed unpaid hour.
110100*
110200     if       WS-Det-Start-Work not = spaces
110300              and WS-Det-End-Work not = spaces
110400              move WS-Det-Start-Work to WK-Time-Group
110500              perform ZZ100-Time-To-Secs
110600              move WK-Secs-Result to WK-Secs-1
110700              move WS-Det-End-Work to WK-Time-Group
110800              perform ZZ100-Time-To-Secs
110900              move WK-Secs-Result to WK-Secs-2
111000              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
111100              if   WK-Secs-Result < 0
111200                   add 86400 to WK-Secs-Result
111300              end-if
111400              subtract 3600 from WK-Secs-Result
111500              if   WK-Secs-Result < 0
111600                   move zero to WK-Secs-Result
111700              end-if
111800              perform ZZ110-Secs-To-Hhmm
111900              move WK-Hhmm-Group to WS-Det-Req-Work
112000     end-if.
112100*
112200*    Work Time - Out (or Clock-Out) minus Clock-In, less the hour.
112300*
112400     move     spaces to WK-Scratch-8.
112500     if       WS-Det-Out not = spaces
112600              move WS-Det-Out to WK-Scratch-8
112700     else
112800              if WS-Det-Clock-Out not = spaces
112900                 move WS-Det-Clock-Out to WK-Scratch-8
113000              end-if
113100     end-if.
113200     if       WK-Scratch-8 not = spaces and WS-Det-Clock-In not = spaces
113300              move WS-Det-Clock-In to WK-Time-Group
113400              perform ZZ100-Time-To-Secs
113500              move WK-Secs-Result to WK-Secs-1
113600              move WK-Scratch-8 to WK-Time-Group
113700              perform ZZ100-Time-To-Secs
113800              move WK-Secs-Result to WK-Secs-2
113900              subtract WK-Secs-1 from WK-Secs-2 giving WK-Secs-Result
114000              if   WK-Secs-Result < 0
114100                   add 86400 to WK-Secs-Result
114200              end-if
114300              subtract 3600 from WK-Secs-Result
114400              if   WK-Secs-Result < 0
114500                   move zero to WK-Secs-Result
114600              end-if
114700              perform ZZ110-Secs-To-Hhmm
114800              move WK-Hhmm-Group to WS-Det-Work-Time
114900     end-if.
115000*
115100*    Absent - the scheduled time when neither In nor Out punch exists.
115200*
115300     if       WS-Det-Clock-In = spaces and WS-Det-Clock-Out = spaces
115400              move WS-Det-Req-Work to WS-Det-Absent.
115500*
115600*    OT1 (weekday) / OT2 (weekend) - excess of Work Time over Req Work.
115700*
115800     move     WS-Det-Work-Time to WK-Time-Group.
115900     perform  ZZ100-Time-To-Secs.
116000     move     WK-Secs-Result to WK-Secs-1.
116100     move     WS-Det-Req-Work to WK-Time-Group.
116200     perform  ZZ100-Time-To-Secs.
116300     move     WK-Secs-Result to WK-Secs-2.
116400     if       WK-Secs-1 > WK-Secs-2
116500              subtract WK-Secs-2 from WK-Secs-1 giving WK-Secs-Result
116600              perform ZZ110-Secs-To-Hhmm
116700              if   WS-Det-Workday = "Sat." or WS-Det-Workday = "Sun."
116800                   move WK-Hhmm-Group to WS-Det-Ot2
116900              else
117000                   move WK-Hhmm-Group to WS-Det-Ot1
117100              end-if
117200     end-if.
117300     move     "00:00" to WS-Det-Ot3.
117400*
117500 AD010-Exit. exit section.
117600*
117700* U5 - overtime flooring.  Converts HH:MM to decimal hours floored
117800* down to the nearest half hour - truncation, never rounded up.
117900*
118000 AD050-Floor-Overtime          section.
118100**************************************
118200*
118300     move     WS-Det-Ot1 to WK-Time-Group.
118400     perform  ZZ100-Time-To-Secs.
118500     divide   WK-Secs-Result by 60 giving WK-Total-Minutes.
118600     divide   WK-Total-Minutes by 30 giving WK-Halfsteps.
118700     compute  WS-Det-Ot1-F = WK-Halfsteps * 0.5.
118800*
118900     move     WS-Det-Ot2 to WK-Time-Group.
119000     perform  ZZ100-Time-To-Secs.
119100     divide   WK-Secs-Result by 60 giving WK-Total-Minutes.
119200     divide   WK-Total-Minutes by 30 giving WK-Halfsteps.
119300     compute  WS-Det-Ot2-F = WK-Halfsteps * 0.5.
119400*
119500     move     WS-Det-Ot3 to WK-Time-Group.
119600     perform  ZZ100-Time-To-Secs.
119700     divide   WK-Secs-Result by 60 giving WK-Total-Minutes.
119800     divide   WK-Total-Minutes by 30 giving WK-Halfsteps.
119900     compute  WS-Det-Ot3-F = WK-Halfsteps * 0.5.
120000*
120100 AD050-Exit. exit section.
120200*
120300 AB900-Close-Files             section.
120400**************************************
120500*
120600     close    ATTENDANCE-FILE.
120700*
120800 AB900-Exit. exit section.
120900*
121000* Breaks HH:MM:SS in WK-Time-Parts down into total seconds.  A
121100* blank time gives zero, not a data exception.
121200*
121300 ZZ100-Time-To-Secs            section.
121400**************************************
121500*
121600     move     zero to WK-Secs-Result.
121700     if       WK-Time-Group = spaces
121800              go to ZZ100-Exit.
121900     compute  WK-Secs-Result = (WK-HH * 3600) + (WK-MM * 60) + WK-SS.
122000*
122100 ZZ100-Exit. exit section.
122200*
122300* Builds a zero padded HH:MM from a seconds count - hours may exceed
122400* 24 for accumulated totals, but daily figures here stay under 24.
122500*
122600 ZZ110-Secs-To-Hhmm            section.
122700**************************************
122800*
122900     divide   WK-Secs-Result by 3600 giving WK-Out-HH
123000              remainder WK-Secs-1.
123100     divide   WK-Secs-1 by 60 giving WK-Out-MM.
123200     move     ":" to WK-Hhmm-Group (3:1).
123300*
123400 ZZ110-Exit. exit section.
123500*
123600* Weekday label by Zeller's congruence - 1978 vintage algorithm,
123700* kept through the Y2K widening with the century term added in.
123800*
123900 ZZ130-Weekday-Of-Date         section.
124000**************************************
124100*
124200     move     WWD-Month to WK-Zeller-M.
124300     move     WWD-Year  to WK-Zeller-Y.
124400     if       WK-Zeller-M < 3
124500              add 12 to WK-Zeller-M
124600              subtract 1 from WK-Zeller-Y
124700     end-if.
124800     divide   WK-Zeller-Y by 100 giving WK-Zeller-K
124900              remainder WK-Zeller-J.
125000*    Each term below is truncated to a whole number on its own
125100*    COMPUTE, the same way the Basic source vbc ported this from
125200*    truncated on every division - do not collapse into one line.
125300     compute  WK-Subscript = (13 * (WK-Zeller-M + 1)) / 5.
125400     move     WK-Subscript to WK-Secs-1.
125500     compute  WK-Subscript = WK-Zeller-J / 4.
125600     add      WK-Subscript to WK-Secs-1.
125700     compute  WK-Subscript = WK-Zeller-K / 4.
125800     add      WK-Subscript to WK-Secs-1.
125900     compute  WK-Secs-Result =
126000              WWD-Days + WK-Secs-1 + WK-Zeller-J + (5 * WK-Zeller-K).
126100     divide   WK-Secs-Result by 7 giving WK-Subscript
126200              remainder WK-Weekday-No.
126300     evaluate WK-Weekday-No
126400              when 0 move "Sat." to WS-Det-Workday
126500              when 1 move "Sun." to WS-Det-Workday
126600              when 2 move "Mon." to WS-Det-Workday
126700              when 3 move "Tues." to WS-Det-Workday
126800              when 4 move "Wed." to WS-Det-Workday
126900              when 5 move "Thur." to WS-Det-Workday
127000              when 6 move "Fri." to WS-Det-Workday
127100     end-evaluate.
127200*
127300 ZZ130-Exit. exit section.
127400*
127500* 19/01/26 vbc - Checks WK-Chk-Date (moved in by the caller) is a
127600*                real yyyy-mm-dd date, not just the right shape -
127700*                dashes in the right places, all three parts
127800*                numeric, month 1-12 and day within the month's
127900*                day count off WS-Month-Days.  AB005 calls this
128000*                against the Start/End parameter dates off ATPARM.
128100*
128200 ZZ135-Valid-Date              section.
128300**************************************
128400*
128500     move     "N" to WK-Valid-Date.
128600     if       WK-Chk-Date (5:1) = "-"
128700        and   WK-Chk-Date (8:1) = "-"
128800        and   WK-Chk-Year is numeric
128900        and   WK-Chk-Month is numeric
129000        and   WK-Chk-Day is numeric
129100        and   WK-Chk-Month-N >= 1
129200        and   WK-Chk-Month-N <= 12
129300        and   WK-Chk-Day-N >= 1
129400        and   WK-Chk-Day-N <= WS-Month-Days (WK-Chk-Month-N)
129500              move "Y" to WK-Valid-Date.
129600*
129700 ZZ135-Exit. exit section.
129800*
129900* Adds one calendar day to WS-Work-Date, rolling month/year and
130000* re-testing February for the Y2K century leap rule.
130100*
130200 ZZ140-Add-One-Day             section.
130300**************************************
130400*
130500     if       WWD-Month = 2
130600              if   (WWD-Year / 4) * 4 = WWD-Year
130700                   and ((WWD-Year / 100) * 100 not = WWD-Year
130800                        or (WWD-Year / 400) * 400 = WWD-Year)
130900                   move 29 to WS-Month-Days (2)
131000              else
131100                   move 28 to WS-Month-Days (2)
131200              end-if
131300     end-if.
131400     add      1 to WWD-Days.
131500     if       WWD-Days > WS-Month-Days (WWD-Month)
131600              move 1 to WWD-Days
131700              add  1 to WWD-Month
131800              if   WWD-Month > 12
131900                   move 1 to WWD-Month
132000                   add  1 to WWD-Year
132100              end-if
132200     end-if.
132300*
132400 ZZ140-Exit. exit section.
132500*
132600 end program at010.
