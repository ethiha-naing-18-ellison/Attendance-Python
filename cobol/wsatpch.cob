000100*******************************************
000200*                                          *
000300*  Record Definition For The Punch Log    *
000400*           File                          *
000500*     Uses Punch-Emp-Id + Date + Time     *
000600*           as key (no unique key - many  *
000700*           punches per employee per day) *
000800*******************************************
000900* File size 24 bytes of real data, padded to 25.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 18/11/25 vbc - Created from the old Hrs transaction
001400*                shape - same Emp-No + date idea, new
001500*                fields for clock punches.
001600* 01/12/25 vbc - Punch-Time widened to HH:MM:SS (was
001700*                HH:MM) - terminals started stamping
001800*                seconds this year.
001900* 09/12/25 vbc - Added spare filler byte, same as we
002000*                do on every other AT record - cheap
002100*                insurance for the next field nobody
002200*                has thought of yet.
002300*
002400 01  AT-Punch-Record.
002500     03  Punch-Emp-Id          pic 9(6).
002600*                                  yyyy-mm-dd
002700     03  Punch-Date            pic x(10).
002800*                                  hh:mm:ss
002900     03  Punch-Time            pic x(8).
003000     03  filler                pic x.
003100*
