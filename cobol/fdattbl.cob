000100* 20/11/25 vbc - Created.
000200*
000300 FD  TIMETABLE-FILE.
000400 copy "wsattbl.cob".
