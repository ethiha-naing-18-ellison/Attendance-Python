000100* 03/12/25 vbc - Created.
000200*
000300     SELECT PARSEOUT-FILE   ASSIGN TO PARSEOUT
000400                             ORGANIZATION IS LINE SEQUENTIAL
000500                             FILE STATUS IS At-Prs-Status.
