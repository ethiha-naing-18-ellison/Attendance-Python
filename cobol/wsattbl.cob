000100*******************************************
000200*                                          *
000300*  Record Definition For Timetable        *
000400*     (Shift Definition) File             *
000500*     Uses TT-Id as key                   *
000600*******************************************
000700* File size 50 bytes of real data, padded to 51.
000800*
000900* 20/11/25 vbc - Created.  This replaces the old LWT
001000*                withholding table - same idea, a short
001100*                sequential file of keyed rows loaded
001200*                whole into a table and SEARCHed, just
001300*                shift times now instead of tax bands.
001400* 27/11/25 vbc - TT-Name confirmed upper case on input -
001500*                the NIGHT/AFTERNOON remap test in AT010
001600*                folds it anyway, belt and braces.
001700* 20/01/26 vbc - Checked the above against AT010 - the fold
001800*                wasn't actually there, ZZ150 was doing a bare
001900*                upper-case literal compare.  Added the fold in
002000*                AT010 (WK-TT-Name-Fold, INSPECT CONVERTING) so
002100*                this note is no longer just aspirational.
002200*
002300 01  AT-Timetable-Record.
002400     03  TT-Id                 pic 9(4).
002500*                                  e.g. "DAY", "NIGHT", "AFTERNOON"
002600     03  TT-Name               pic x(30).
002700*                                  scheduled start, hh:mm:ss
002800     03  TT-Start              pic x(8).
002900*                                  scheduled end, hh:mm:ss
003000     03  TT-End                pic x(8).
003100     03  filler                pic x.
003200*
