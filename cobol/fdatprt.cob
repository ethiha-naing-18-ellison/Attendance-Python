000100* 24/11/25 vbc - Created.
000200*
000300 FD  PRINT-FILE.
000400 copy "wsatprt.cob".
