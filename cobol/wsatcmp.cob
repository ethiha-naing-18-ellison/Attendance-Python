000100*******************************************
000200*                                          *
000300*  Record Definition For The Company      *
000400*     Single-Record File                  *
000500*     Uses RRN = 1 as key                 *
000600*******************************************
000700* File size 40 bytes of real data, padded to 41.
000800*
000900* 21/11/25 vbc - Created from the old Company History
001000*                record (also RRN=1) - that one carried
001100*                a whole quarter/year tax history block
001200*                we have no use for here, stripped back
001300*                to just the one thing the report needs,
001400*                the company name for the report title.
001500*
001600 01  AT-Company-Record.
001700     03  Cmp-Name              pic x(40).
001800     03  filler                pic x.
001900*
