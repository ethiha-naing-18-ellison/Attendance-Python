000100* 20/11/25 vbc - Created.
000200*
000300     SELECT DAYDETAIL-FILE  ASSIGN TO DAYDETAILS
000400                             ORGANIZATION IS SEQUENTIAL
000500                             FILE STATUS IS At-Daydet-Status.
