000100* 19/11/25 vbc - Created.  Not assumed sorted - loaded to
000200*                table below and SEARCHed by Emp-Id.
000300*
000400     SELECT EMPLOYEE-FILE   ASSIGN TO EMPLOYEES
000500                             ORGANIZATION IS SEQUENTIAL
000600                             FILE STATUS IS At-Emp-Status.
