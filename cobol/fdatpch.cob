000100* 18/11/25 vbc - Created.
000200*
000300 FD  PUNCH-FILE.
000400 copy "wsatpch.cob".
