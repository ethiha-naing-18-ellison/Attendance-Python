000100* 21/11/25 vbc - Created.  Single record, RRN = 1.
000200*
000300     SELECT ATPARM-FILE     ASSIGN TO ATPARM
000400                             ORGANIZATION IS SEQUENTIAL
000500                             FILE STATUS IS At-Parm-Status.
