000100* 21/11/25 vbc - Created.  Single record, RRN = 1.
000200*
000300     SELECT COMPANY-FILE    ASSIGN TO COMPANY
000400                             ORGANIZATION IS SEQUENTIAL
000500                             FILE STATUS IS At-Cmp-Status.
