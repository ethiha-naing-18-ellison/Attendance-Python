000100* 24/11/25 vbc - Created.  Line sequential, CUPS spool
000200*                not used for this one - it goes to a
000300*                plain disk print file, see AT020 notes.
000400*
000500     SELECT PRINT-FILE      ASSIGN TO RPTFILE
000600                             ORGANIZATION IS LINE SEQUENTIAL
000700                             FILE STATUS IS At-Prt-Status.
