000100*******************************************
000200*                                          *
000300*  Record Definition For The Parsed       *
000400*     Attendance Output File (PARSEOUT)   *
000500*     Written by AT030                    *
000600*******************************************
000700* Two record shapes share the one file, told apart by
000800* Prs-Rec-Type - same trick the old Pay file used for
000900* its header record against its detail records.
001000*
001100* 03/12/25 vbc - Created.
001200* 10/12/25 vbc - Split into header/detail shapes after
001300*                Payroll pointed out one flat record
001400*                could not hold both an employee block
001500*                heading and a dated detail line sanely.
001600*
001700 01  AT-Parseout-Header.
001800*                                  "H"
001900     03  Prs-Rec-Type          pic x.
002000     03  Prs-Emp-Pin           pic x(10).
002100     03  Prs-Full-Name         pic x(41).
002200     03  Prs-Dept-Name         pic x(30).
002300     03  filler                pic x(42).
002400*
002500 01  AT-Parseout-Detail.
002600*                                  "D"
002700     03  Prd-Rec-Type          pic x.
002800     03  Prd-Date              pic x(10).
002900     03  Prd-Workday           pic x(5).
003000     03  Prd-Timetable         pic x(30).
003100     03  Prd-Clock-In          pic x(8).
003200     03  Prd-Clock-Out         pic x(8).
003300     03  Prd-In                pic x(8).
003400     03  Prd-Out               pic x(8).
003500     03  filler                pic x(46).
003600*
