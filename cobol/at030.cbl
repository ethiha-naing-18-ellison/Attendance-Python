000100*****************************************************************
000200*                                                               *
000300*                Attendance Statement Re-Parser                 *
000400*        Splits the printed RPTFILE back into PARSEOUT          *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         at030.
001200*
001300 author.             V B Coen.
001400*
001500 installation.       Applewood Computers.
001600*
001700 date-written.       09/11/89.
001800*
001900 date-compiled.
002000*
002100 security.           Copyright (C) 1989-2026 & later, Vincent Bryan Coen.
002200*                     Distributed under the GNU General Public License.
002300*                     See the file COPYING for details.
002400*
002500* Remarks.           Attendance Statement Re-Parser.
002600*                     Reads RPTFILE (written by AT020) line by line,
002700*                     picks out the employee heading/department rows
002800*                     and the dated detail rows, and re-builds them
002900*                     as fixed records on PARSEOUT for Payroll's
003000*                     downstream extract job - cheaper than changing
003100*                     that job to read the print layout directly.
003200*
003300* Version.           See Prog-Name in WS.
003400*
003500* Called Modules.    None.
003600*
003700* Files used :
003800*                     RPTFILE.    Printed Monthly Statement Report,
003900*                                 read here, written by AT020.
004000*                     PARSEOUT.   Structured header/detail records,
004100*                                 written here.
004200*
004300* Error messages used.
004400*                     AT106 - AT107.
004500*
004600* Changes:
004700* 09/11/89 vbc - 1.0.00 Created.  Lifted off the old Vacation
004800*                       Report's line-scan, re-pointed at the
004900*                       Attendance layout - dates in column 2,
005000*                       not column 1 as Vacation had it.
005100* 21/05/92 vbc -    .01 "Checked by" trailer line recognised as
005200*                       a block-end as well as TOTAL - Supervisor
005300*                       sign-off copies were slipping into the
005400*                       next employee's detail count.
005500* 17/11/98 vbc - 2.0.00 Y2K.  Date validity test widened to take
005600*                       a 4 digit year, dd/mm/yy format dropped.
005700* 23/05/03 vbc -    .01 Migration to Open Cobol.
005800* 11/12/25 vbc - 3.0.00 Rebuilt against the new AT (Attendance)
005900*                       module family - RPTFILE column layout
006000*                       taken from AT020's Pr- fields, PARSEOUT
006100*                       record shapes taken from wsatprs.cob.
006200* 15/01/26 vbc -    .01 Department row (AT020's new row under the
006300*                       heading line) now picked up and carried
006400*                       onto the PARSEOUT header record.
006500* 20/01/26 vbc -    .02 WS-Scan-Line widened 80 to 218 to match the
006600*                       current AT-Print-Line, and AC040's Timetable/
006700*                       Clock-In/Clock-Out/In/Out offsets recomputed
006800*                       against it - the old x(80) copy and the old
006900*                       offsets both predated the 18.01.26/19.01.26
007000*                       width changes to Pr-Ot1-3 and Pr-Timetable,
007100*                       so the punch columns were coming off PARSEOUT
007200*                       as garbage.
007300*
007400*
007500*************************************************************************
007600*
007700* Copyright Notice.
007800* ****************
007900*
008000* These files and programs are part of the Applewood Computers Accounting
008100* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008200*
008300* This program is now free software; you can redistribute it and/or
008400* modify under the terms of the GNU General Public License as published
008500* by the Free Software Foundation; version 3 and later as revised for
008600* PERSONAL USAGE ONLY and that includes for use within a business but
008700* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
008800*
008900* ACAS is distributed in the hope that it will be useful, but WITHOUT
009000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009200* for more details. If it breaks, you own both pieces but I will
009300* endeavour to fix it, providing you tell me about the problem.
009400*
009500* You should have received a copy of the GNU General Public License
009600* along with ACAS; see the file COPYING.  If not, write to the Free
009700* Software Foundation, 59 Temple Place, Suite 330, Boston, MA 02111 USA.
009800*
009900*************************************************************************
010000*
010100 environment              division.
010200*================================
010300*
010400 copy "atenvdiv.cob".
010500*
010600 input-output             section.
010700 file-control.
010800*
010900 copy "selatprt.cob".
011000 copy "selatprs.cob".
011100*
011200 data                      division.
011300*================================
011400*
011500 file section.
011600*
011700 copy "fdatprt.cob".
011800 copy "fdatprs.cob".
011900*
012000 working-storage section.
012100*-----------------------
012200*
012300 77  prog-name               pic x(17) value "at030 (3.0.00)".
012400*
012500 01  WS-File-Statuses.
012600     03  At-Prt-Status       pic xx.
012700     03  At-Prs-Status       pic xx.
012800     03  filler              pic x.
012900*
013000 01  WS-Switches.
013100     03  WS-Eof-Rpt          pic x       value "N".
013200     03  WS-In-Block         pic x       value "N".
013300     03  WS-Awaiting-Dept    pic x       value "N".
013400     03  filler              pic x.
013500*
013600 01  WS-Counters.
013700     03  WS-Line-Read        comp pic 9(7) value zero.
013800     03  WS-Emp-Count        comp pic 9(5) value zero.
013900     03  WS-Det-Count        comp pic 9(5) value zero.
014000     03  WS-Emp-Det-Count    comp pic 9(5) value zero.
014100     03  filler              pic x.
014200*
014300* Working copy of the line just read, plus two overlay views
014400* onto it - one for the heading row's Pin/Name columns, one for
014500* the department row's column - so AC023/AC025 can lift the
014600* fields out with a plain MOVE instead of a substring reference.
014700*
014800* 20/01/26 vbc - WS-Scan-Line was only x(80) against AT-Print-Line's
014900*                full 218 - everything from Pr-Clock-In on (and the
015000*                back half of the widened Pr-Timetable) was getting
015100*                chopped off by the MOVE at AC010-Read-One before
015200*                AC040 ever got a look at it.  Widened to match, the
015300*                two overlay views padded out to the same length.
015400*
015500 01  WS-Scan-Line             pic x(218).
015600 01  WS-Heading-View redefines WS-Scan-Line.
015700     03  filler               pic x(14).
015800     03  Scan-Pin             pic x(10).
015900     03  filler               pic x(8).
016000     03  Scan-Name            pic x(41).
016100     03  filler               pic x(145).
016200 01  WS-Dept-View redefines WS-Scan-Line.
016300     03  filler               pic x(15).
016400     03  Scan-Dept            pic x(30).
016500     03  filler               pic x(173).
016600*
016700* Holding area for a block's heading line until the department
016800* row underneath it has also gone by - see AC020/AC025 below.
016900*
017000 01  WS-Hold-Header.
017100     03  WS-Hold-Pin         pic x(10).
017200     03  WS-Hold-Name        pic x(41).
017300     03  filler              pic x.
017400*
017500 01  WK-Check-Date            pic x(10).
017600 01  WK-Check-Date-Parts redefines WK-Check-Date.
017700     03  WK-Chk-Year          pic x(4).
017800     03  filler               pic x.
017900     03  WK-Chk-Month         pic x(2).
018000     03  filler               pic x.
018100     03  WK-Chk-Day           pic x(2).
018200*
018300 01  WK-Valid-Date            pic x.
018400*
018500 77  WK-Scan-Count            comp pic 9(3) value zero.
018600*
018700* Summary line, one per employee, built for the run report.
018800*
018900 01  WS-Summary-Line          pic x(80).
019000 01  WK-Count-Edit            pic zzzz9.
019100*
019200 01  Error-Messages.
019300     03  AT106   pic x(40) value "AT106 RPTFILE file will not open -".
019400     03  AT107   pic x(40) value "AT107 PARSEOUT file will not open -".
019500     03  filler              pic x.
019600*
019700 procedure                 division.
019800*===================================
019900*
020000*--------------------------------------------------------------
020100* AA000 - driver.  Open, walk RPTFILE a line at a time, print
020200* the run summary, close down.
020300*--------------------------------------------------------------
020400 AA000-Main                   section.
020500*
020600     perform AB000-Open-Files.
020700     perform AC010-Process-Lines.
020800     if       WS-In-Block = "Y"
020900              perform AC060-End-Block.
021000     perform AD000-Print-Summary.
021100     perform AB900-Close-Files.
021200     goback returning zero.
021300*
021400 AA000-Exit. exit section.
021500*
021600*--------------------------------------------------------------
021700* AB000 - open the two files, abort on any open failure.
021800*--------------------------------------------------------------
021900 AB000-Open-Files             section.
022000*
022100     open     input    PRINT-FILE.
022200     if       At-Prt-Status not = "00"
022300              display AT106 At-Prt-Status
022400              goback  returning 1.
022500     open     output   PARSEOUT-FILE.
022600     if       At-Prs-Status not = "00"
022700              display AT107 At-Prs-Status
022800              goback  returning 1.
022900*
023000 AB000-Exit. exit section.
023100*
023200 AB900-Close-Files            section.
023300*
023400     close    PRINT-FILE PARSEOUT-FILE.
023500*
023600 AB900-Exit. exit section.
023700*
023800*--------------------------------------------------------------
023900* AC010 - straight read loop over RPTFILE, one call to AC020
024000* per line, no control break needed (the break is inside the
024100* text, not the key) - AC010-Read-One does the physical read.
024200*--------------------------------------------------------------
024300 AC010-Process-Lines          section.
024400*
024500     perform AC010-Read-One.
024600     perform AC020-Classify-Line until WS-Eof-Rpt = "Y".
024700*
024800 AC010-Exit. exit section.
024900*
025000 AC010-Read-One.
025100     read     PRINT-FILE
025200         at end   move "Y" to WS-Eof-Rpt
025300         not at end move AT-Print-Line to WS-Scan-Line
025400                     add 1 to WS-Line-Read.
025500*
025600*--------------------------------------------------------------
025700* AC020 - decide what the line just read actually is, then go
025800* and read the next one.  Order of the tests matters - the
025900* department row is only a department row when it is the line
026000* straight after a heading row, so that test comes first.
026100*--------------------------------------------------------------
026200 AC020-Classify-Line.
026300     if       WS-Awaiting-Dept = "Y"
026400              perform AC025-Take-Department
026500     else
026600       if     WS-Scan-Line (2:13) = "EMPLOYEE ID: "
026700              perform AC023-Take-Heading
026800       else
026900         if   WS-In-Block = "Y"
027000              perform AC030-Detail-Or-End.
027100     perform AC010-Read-One.
027200*
027300*--------------------------------------------------------------
027400* AC023 - heading row: hold the Pin and Name, wait for the
027500* department row that AT020 always prints straight underneath.
027600*--------------------------------------------------------------
027700 AC023-Take-Heading.
027800     if       WS-In-Block = "Y"
027900              perform AC060-End-Block.
028000     move     Scan-Pin to WS-Hold-Pin.
028100     move     Scan-Name to WS-Hold-Name.
028200     move     "Y" to WS-Awaiting-Dept.
028300*
028400*--------------------------------------------------------------
028500* AC025 - department row: write the PARSEOUT header record,
028600* start the block, clear the per-employee detail count.
028700*--------------------------------------------------------------
028800 AC025-Take-Department.
028900     move     "N" to WS-Awaiting-Dept.
029000     move     spaces to AT-Parseout-Header.
029100     move     "H" to Prs-Rec-Type.
029200     move     WS-Hold-Pin to Prs-Emp-Pin.
029300     move     WS-Hold-Name to Prs-Full-Name.
029400     move     Scan-Dept to Prs-Dept-Name.
029500     write    AT-Parseout-Header.
029600     move     "Y" to WS-In-Block.
029700     move     zero to WS-Emp-Det-Count.
029800     add      1 to WS-Emp-Count.
029900*
030000*--------------------------------------------------------------
030100* AC030 - inside a block: a TOTAL or Checked by line ends the
030200* block's details (scanned for anywhere on the line, the TOTAL
030300* text sits under Pr-Workday not in column 2, and a signed-off
030400* copy of the report may carry "Checked by" instead); a valid
030500* date in column 2 is a detail row; anything else (the blank
030600* separator, the column banner) is skipped.
030700*--------------------------------------------------------------
030800 AC030-Detail-Or-End.
030900     move     zero to WK-Scan-Count.
031000     inspect  WS-Scan-Line tallying WK-Scan-Count for all "TOTAL".
031100     if       WK-Scan-Count = zero
031200              move zero to WK-Scan-Count
031300              inspect WS-Scan-Line tallying WK-Scan-Count
031400                  for all "Checked by".
031500     if       WK-Scan-Count > zero
031600              perform AC060-End-Block
031700     else
031800       move   WS-Scan-Line (2:10) to WK-Check-Date
031900       perform ZZ130-Valid-Date
032000       if     WK-Valid-Date = "Y"
032100              perform AC040-Take-Detail.
032200*
032300*--------------------------------------------------------------
032400* AC040 - a genuine detail row: straight substring copies off
032500* the column positions laid down in wsatprt.cob's AT-Print-Line.
032600* 20/01/26 vbc - Offsets recomputed against the current layout -
032700*                were still the pre-18.01.26/19.01.26 positions,
032800*                18 bytes short on Timetable and 12 bytes adrift
032900*                on every punch column behind it.
033000*--------------------------------------------------------------
033100 AC040-Take-Detail.
033200     move     spaces to AT-Parseout-Detail.
033300     move     "D" to Prd-Rec-Type.
033400     move     WS-Scan-Line (2:10) to Prd-Date.
033500     move     WS-Scan-Line (12:5) to Prd-Workday.
033600     move     WS-Scan-Line (17:30) to Prd-Timetable.
033700     move     WS-Scan-Line (81:8) to Prd-Clock-In.
033800     move     WS-Scan-Line (90:8) to Prd-Clock-Out.
033900     move     WS-Scan-Line (99:8) to Prd-In.
034000     move     WS-Scan-Line (108:8) to Prd-Out.
034100     write    AT-Parseout-Detail.
034200     add      1 to WS-Det-Count WS-Emp-Det-Count.
034300*
034400*--------------------------------------------------------------
034500* AC060 - block end, fired either by TOTAL/Checked by or by the
034600* next heading row turning up with no trailer seen (belt and
034700* braces - Payroll's own reports do not always print one).
034800*--------------------------------------------------------------
034900 AC060-End-Block.
035000     move     "N" to WS-In-Block.
035100     move     WS-Emp-Det-Count to WK-Count-Edit.
035200     string   "  Employee "          delimited by size
035300              WS-Hold-Pin            delimited by size
035400              " - "                  delimited by size
035500              WK-Count-Edit           delimited by size
035600              " detail row(s)"       delimited by size
035700         into WS-Summary-Line.
035800     display  WS-Summary-Line.
035900*
036000*--------------------------------------------------------------
036100* AD000 - run summary, displayed to the console (no summary
036200* file in the file list for this one).
036300*--------------------------------------------------------------
036400 AD000-Print-Summary          section.
036500*
036600     display  "AT030 RUN SUMMARY".
036700     display  "Employees found  : " WS-Emp-Count.
036800     display  "Detail rows found: " WS-Det-Count.
036900     display  "RPTFILE lines read: " WS-Line-Read.
037000*
037100 AD000-Exit. exit section.
037200*
037300*--------------------------------------------------------------
037400* ZZ130 - is WK-Check-Date a valid yyyy-mm-dd date?  Only the
037500* shape is checked (digits and dashes in the right places) -
037600* good enough to tell a detail row from a banner or blank line,
037700* AT010 has already validated the real calendar rules.
037800*--------------------------------------------------------------
037900 ZZ130-Valid-Date             section.
038000*
038100     move     "N" to WK-Valid-Date.
038200     if       WK-Check-Date (5:1) = "-"
038300        and   WK-Check-Date (8:1) = "-"
038400        and   WK-Chk-Year is numeric
038500        and   WK-Chk-Month is numeric
038600        and   WK-Chk-Day is numeric
038700              move "Y" to WK-Valid-Date.
038800*
038900 ZZ130-Exit. exit section.
039000*
039100 end program at030.
