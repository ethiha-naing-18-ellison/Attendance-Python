000100* 19/11/25 vbc - Created.
000200*
000300 FD  EMPLOYEE-FILE.
000400 copy "wsatemp.cob".
