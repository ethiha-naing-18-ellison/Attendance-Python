000100*******************************************
000200*                                          *
000300*  Print Line Layout For The Monthly      *
000400*     Statement Report (RPTFILE)          *
000500*     All MAY NEED CHANGING               *
000600*******************************************
000700* Nominal contract is 198 cols - comes out at 202 once
000800* you add the column gaps, same as vacprint's heading
000900* never lined up either.  Not worth chasing further.
001000*
001100* 24/11/25 vbc - Created, built by hand (MOVE into
001200*                column fields) rather than with Report
001300*                Writer - this report has too many thin
001400*                numeric columns for RW to lay out well.
001500* 01/12/25 vbc - Pr-Flag added, single character - carries
001600*                the Sunday/late/suspicious marker the
001700*                screen version shows with cell colour.
001800* 18/01/26 vbc - Pr-Ot1/Pr-Ot2/Pr-Ot3 widened from x(4) to x(6) -
001900*                AT020 builds these from a zz9.99 edited field and
002000*                an x(4) was truncating the decimal places clean
002100*                off the printed figure.
002200* 19/01/26 vbc - Pr-Timetable/Hd-Timetable widened from x(18) to
002300*                x(30) to match At-Timetable (wsatdet.cob) - the
002400*                "NAME (HH:MM - HH:MM)" string AT010 builds is up
002500*                to 30 bytes and was losing the closing bracket,
002600*                and the scheduled end time too on the longer
002700*                timetable names, off the end of the column.
002800*
002900 01  AT-Print-Line.
003000     03  Pr-Flag               pic x.
003100     03  Pr-Date               pic x(10).
003200     03  Pr-Workday            pic x(5).
003300     03  Pr-Timetable          pic x(30).
003400     03  Pr-Emp-Name           pic x(16).
003500     03  Pr-Start              pic x(9).
003600     03  Pr-End                pic x(9).
003700     03  Pr-Clock-In           pic x(9).
003800     03  Pr-Clock-Out          pic x(9).
003900     03  Pr-In                 pic x(9).
004000     03  Pr-Out                pic x(9).
004100     03  Pr-Req-Work           pic x(6).
004200     03  Pr-Break              pic x(6).
004300     03  Pr-Late-In            pic x(6).
004400     03  Pr-Early-In           pic x(6).
004500     03  Pr-Early-Out          pic x(6).
004600     03  Pr-Work-Time          pic x(6).
004700     03  Pr-Absent             pic x(6).
004800     03  Pr-Penalty            pic x(4).
004900     03  Pr-Ot1                pic x(6).
005000     03  Pr-Ot2                pic x(6).
005100     03  Pr-Ot3                pic x(6).
005200     03  Pr-Ot1-F              pic x(4).
005300     03  Pr-Ot2-F              pic x(4).
005400     03  Pr-Ot3-F              pic x(4).
005500     03  Pr-Night-Shift        pic x(4).
005600     03  Pr-Allowance          pic x(4).
005700     03  Pr-Total-Base         pic x(4).
005800     03  Pr-Day                pic x(4).
005900     03  Pr-Total-Day          pic x(3).
006000*                                  H/MC/AL/UP/S leave placeholders
006100     03  Pr-Leave              pic x(5).
006200     03  filler                pic x(2).
006300*
