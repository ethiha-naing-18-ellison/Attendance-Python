000100* 22/11/25 vbc - Created.
000200*
000300 FD  ATTENDANCE-FILE.
000400 copy "wsatdet.cob".
