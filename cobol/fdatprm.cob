000100* 21/11/25 vbc - Created.
000200*
000300 FD  ATPARM-FILE.
000400 copy "wsatprm.cob".
