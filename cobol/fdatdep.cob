000100* 19/11/25 vbc - Created.
000200*
000300 FD  DEPARTMENT-FILE.
000400 copy "wsatdep.cob".
