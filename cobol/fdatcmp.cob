000100* 21/11/25 vbc - Created.
000200*
000300 FD  COMPANY-FILE.
000400 copy "wsatcmp.cob".
