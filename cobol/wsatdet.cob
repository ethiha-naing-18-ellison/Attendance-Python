000100*******************************************
000200*                                          *
000300*  Record Definition For The Attendance    *
000400*     Detail File (ATFILE)                 *
000500*     One record per employee per date     *
000600*     Written by AT010, read by AT020      *
000700*******************************************
000800* File size 247 bytes of real data, padded to 249.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 22/11/25 vbc - Created.  Shape borrowed from the old
001300*                Employee History record - same idea of
001400*                a wide row of small derived figures,
001500*                QTD/YTD there, day-by-day here.
001600* 29/11/25 vbc - Added At-Suspicious after Payroll asked
001700*                for a flag on the oddball punch patterns
001800*                they keep seeing on the night shift.
001900* 05/12/25 vbc - At-Ot1-F/At-Ot2-F/At-Ot3-F added, 9(2)v9 -
002000*                see AT010 AD050.  At-Ot1/2/3 themselves
002100*                stay HH:MM, only the -F columns are the
002200*                floored decimal hours.
002300* 19/01/26 vbc - Corrected the At-Timetable comment below - the
002400*                "NAME (hh:mm - hh:mm)" string is built here, by
002500*                AT010's ZZ150, not downstream in AT020, and there
002600*                is no At-Print-Timetable field anywhere in the
002700*                run - the name was stale.
002800*
002900 01  AT-Attendance-Detail.
003000     03  At-Emp-Pin            pic x(10).
003100     03  At-Full-Name          pic x(41).
003200     03  At-Dept-Name          pic x(30).
003300*                                  yyyy-mm-dd
003400     03  At-Date               pic x(10).
003500*                                  Sun. Mon. Tues. Wed. Thur. Fri. Sat.
003600     03  At-Workday            pic x(5).
003700*                                  "NAME (hh:mm - hh:mm)" already built
003800*                                  up by ZZ150 in AT010 before the write.
003900     03  At-Timetable          pic x(30).
004000     03  At-Start-Work         pic x(8).
004100     03  At-End-Work           pic x(8).
004200     03  At-Clock-In           pic x(8).
004300     03  At-Clock-Out          pic x(8).
004400     03  At-In                 pic x(8).
004500     03  At-Out                pic x(8).
004600     03  At-Late-In            pic x(5).
004700     03  At-Early-In           pic x(5).
004800     03  At-Early-Out          pic x(5).
004900     03  At-Break              pic x(5).
005000     03  At-Req-Work           pic x(5).
005100     03  At-Work-Time          pic x(5).
005200     03  At-Absent             pic x(5).
005300     03  At-Ot1                pic x(5).
005400     03  At-Ot2                pic x(5).
005500     03  At-Ot3                pic x(5).
005600     03  At-Ot1-F              pic 9(2)v9.
005700     03  At-Ot2-F              pic 9(2)v9.
005800     03  At-Ot3-F              pic 9(2)v9.
005900     03  At-Night-Shift        pic 9v9.
006000     03  At-Total-Base         pic 9v9.
006100*                                  "1.0" present non-Sunday, else spaces
006200     03  At-Day                pic x(3).
006300     03  At-Total-Day          pic 9v9.
006400     03  At-Penalty            pic 9v9.
006500     03  At-Allowance          pic 9v9.
006600*                                  'Y' or space
006700     03  At-Suspicious         pic x.
006800     03  filler                pic xx.
006900*
