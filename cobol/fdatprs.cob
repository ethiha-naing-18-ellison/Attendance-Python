000100* 03/12/25 vbc - Created.  Two record shapes, told apart
000200*                by the Rec-Type byte - see wsatprs.cob.
000300*
000400 FD  PARSEOUT-FILE.
000500 copy "wsatprs.cob".
