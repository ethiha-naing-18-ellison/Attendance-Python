000100* 19/11/25 vbc - Created.
000200*
000300     SELECT DEPARTMENT-FILE ASSIGN TO DEPARTMENTS
000400                             ORGANIZATION IS SEQUENTIAL
000500                             FILE STATUS IS At-Dept-Status.
