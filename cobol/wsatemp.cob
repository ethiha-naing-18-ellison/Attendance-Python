000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*           Master File                    *
000500*     Uses Emp-Id as key                   *
000600*******************************************
000700* File size 60 bytes of real data, padded to 61.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 19/11/25 vbc - Created, trimmed right down from the
001200*                payroll employee record - this shop
001300*                only needs enough to print a name and
001400*                hang a department on it, the pay rate
001500*                and tax fields live over in PY, not AT.
001600* 26/11/25 vbc - Emp-Last-Name confirmed as allowed to
001700*                be blank (single-name badge holders).
001800*
001900 01  AT-Employee-Record.
002000     03  Emp-Id                pic 9(6).
002100*                                  badge / PIN shown on the report
002200     03  Emp-Pin               pic x(10).
002300     03  Emp-First-Name        pic x(20).
002400     03  Emp-Last-Name         pic x(20).
002500     03  Emp-Dept-Id           pic 9(4).
002600     03  filler                pic x.
002700*
