000100*****************************************************************
000200*                                                               *
000300*                Attendance Statement Report Writer             *
000400*        Employee heading, detail lines, per-employee total     *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         at020.
001200*
001300 author.             V B Coen.
001400*
001500 installation.       Applewood Computers.
001600*
001700 date-written.       02/06/87.
001800*
001900 date-compiled.
002000*
002100 security.           Copyright (C) 1987-2026 & later, Vincent Bryan Coen.
002200*                     Distributed under the GNU General Public License.
002300*                     See the file COPYING for details.
002400*
002500* Remarks.           Attendance Statement Report Writer.
002600*                     Reads ATFILE (built by AT010), prints the
002700*                     Monthly Statement Report - company heading,
002800*                     column headings, one block per employee with
002900*                     a detail line per date and a TOTAL line.
003000*
003100* Version.           See Prog-Name in WS.
003200*
003300* Called Modules.    None.
003400*
003500* Files used :
003600*                     ATPARM.     Run control card - start/end date,
003700*                                 for the report title line only.
003800*                     ATFILE.     Attendance-Detail, built by AT010.
003900*                     COMPANY.    Single company name record.
004000*                     RPTFILE.    Printed Monthly Statement Report.
004100*
004200* Error messages used.
004300*                     AT101 - AT105.
004400*
004500* Changes:
004600* 02/06/87 vbc - 1.0.00 Created.  First cut, straight dump of the
004700*                       detail file, no breaks, no totals.
004800* 14/03/88 vbc -    .01 Employee heading line and the per-employee
004900*                       TOTAL line added - Payroll wanted the old
005000*                       one-block-per-card-deck look kept.
005100* 29/04/91 vbc -    .02 Suspicious/late/Sunday marker column added,
005200*                       replaces cell colouring from the old screen.
005300* 17/11/98 vbc - 2.0.00 Y2K.  Start/End date fields widened to 4
005400*                       digit year, title line STRING adjusted.
005500* 23/05/03 vbc -    .01 Migration to Open Cobol.
005600* 22/11/25 vbc - 3.0.00 Rebuilt against the new AT (Attendance)
005700*                       module family's ATFILE shape - old Pr-xxx
005800*                       column set dropped, built by hand (MOVE
005900*                       into column fields); Report Writer was
006000*                       tried first and dropped, too many thin
006100*                       numeric columns for RW to lay out well.
006200* 01/12/25 vbc -    .01 Pr-Flag column added - Sunday/late/
006300*                       suspicious marker, replaces the screen
006400*                       version's cell colouring.
006500* 03/12/25 vbc -    .02 OT1/OT2/OT3 now print as decimal hours
006600*                       on the detail line, HH:MM kept for the
006700*                       OT-F columns only.
006800* 10/12/25 vbc - 3.1.00 Per-employee TOTAL line added, trailing
006900*                       zero trim on the OT1/OT2/OT3 total.
007000* 09/12/25 vbc -    .01 Picked up ATPARM again for the title
007100*                       line dates - was printing spaces there.
007200* 15/01/26 vbc -    .03 Department name added as a row under the
007300*                       employee heading line - AT030 needs it and
007400*                       there was no clean place for it on the
007500*                       heading line itself.
007600* 18/01/26 vbc -    .04 Pr-Ot1/Pr-Ot2/Pr-Ot3 and the matching Hd-
007700*                       Ot1/Hd-Ot2/Hd-Ot3 headings widened 4 to 6 -
007800*                       the x(4) print field was chopping the
007900*                       decimal places off WK-Dec-Out on both the
008000*                       detail and total lines.
008100* 18/01/26 vbc -    .05 OT1-F/OT2-F/OT3-F now routed through a new
008200*                       edited item (ZZ125) before the move to
008300*                       Pr-Ot1-F/2-F/3-F - was moving the raw 9(2)v9/
008400*                       9(3)v9 digits straight across with no decimal
008500*                       point, e.g. 2.5 printed as "025 ".
008600* 19/01/26 vbc -    .06 Pr-Timetable/Hd-Timetable widened 18 to 30
008700*                       to match At-Timetable - "NAME (hh:mm - hh:mm)"
008800*                       was losing its closing bracket on every row,
008900*                       end time too on the longer timetable names.
009000*
009100*
009200*************************************************************************
009300*
009400* Copyright Notice.
009500* ****************
009600*
009700* These files and programs are part of the Applewood Computers Accounting
009800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009900*
010000* This program is now free software; you can redistribute it and/or
010100* modify under the terms of the GNU General Public License as published
010200* by the Free Software Foundation; version 3 and later as revised for
010300* personal usage only and that includes for use within a business but
010400* without repackaging or for Resale in any way.
010500*
010600* ACAS is distributed in the hope that it will be useful, but WITHOUT
010700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
010800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010900* for more details.
011000*
011100*************************************************************************
011200*
011300 environment              division.
011400*================================
011500*
011600 copy "atenvdiv.cob".
011700*
011800 input-output             section.
011900 file-control.
012000 copy "selatprm.cob".
012100 copy "selatdet.cob".
012200 copy "selatcmp.cob".
012300 copy "selatprt.cob".
012400*
012500 data                      division.
012600*================================
012700*
012800 file section.
012900*
013000 copy "fdatprm.cob".
013100 copy "fdatdet.cob".
013200 copy "fdatcmp.cob".
013300 copy "fdatprt.cob".
013400*
013500 working-storage section.
013600*------------------------
013700*
013800 77  prog-name               pic x(17) value "at020 (3.1.00)".
013900*
014000* File status bytes - one per file, named to match the FILE STATUS
014100* clause in each selatXXX.cob.
014200*
014300 01  WS-File-Statuses.
014400     03  At-Parm-Status      pic xx.
014500     03  At-Det-Status       pic xx.
014600     03  At-Cmp-Status       pic xx.
014700     03  At-Prt-Status       pic xx.
014800     03  filler              pic x.
014900*
015000 01  WS-Switches.
015100     03  WS-Eof-Det          pic x       value "N".
015200     03  WS-First-Emp        pic x       value "Y".
015300     03  filler              pic x.
015400*
015500 01  WS-Run-Dates.
015600     03  WS-Start-Date       pic x(10).
015700     03  WS-End-Date         pic x(10).
015800     03  filler              pic x.
015900*
016000 01  WS-Hold-Pin             pic x(10).
016100*
016200 01  WS-Company-Name         pic x(40).
016300*
016400* Per-employee accumulators - COMP throughout, zeroed at each break
016500* by AC028 and printed out by AC050 when the break (or EOF) fires.
016600*
016700 01  WS-Totals.
016800     03  WS-Tot-Late-In      comp pic 9(7) value zero.
016900     03  WS-Tot-Early-In     comp pic 9(7) value zero.
017000     03  WS-Tot-Early-Out    comp pic 9(7) value zero.
017100     03  WS-Tot-Break        comp pic 9(7) value zero.
017200     03  WS-Tot-Req-Work     comp pic 9(7) value zero.
017300     03  WS-Tot-Work-Time    comp pic 9(7) value zero.
017400     03  WS-Tot-Absent       comp pic 9(7) value zero.
017500     03  WS-Tot-Ot1          comp pic 9(3)v99 value zero.
017600     03  WS-Tot-Ot2          comp pic 9(3)v99 value zero.
017700     03  WS-Tot-Ot3          comp pic 9(3)v99 value zero.
017800     03  WS-Tot-Ot1-F        comp pic 9(3)v9 value zero.
017900     03  WS-Tot-Ot2-F        comp pic 9(3)v9 value zero.
018000     03  WS-Tot-Ot3-F        comp pic 9(3)v9 value zero.
018100     03  WS-Tot-Night-Shift  comp pic 9(3)v9 value zero.
018200     03  WS-Tot-Total-Base   comp pic 9(5) value zero.
018300     03  WS-Tot-Day          comp pic 9(5) value zero.
018400     03  WS-Tot-Total-Day    comp pic 9(5) value zero.
018500     03  filler              pic x.
018600*
018700* Counters - COMP per house standard.
018800*
018900 01  WS-Counters.
019000     03  WS-Det-Read         comp pic 9(7) value zero.
019100     03  filler              pic x.
019200*
019300* Manual HH:MM <-> minutes arithmetic - no intrinsic functions on
019400* this shop's compiler.  WK-Hhmm-Parts redefines the working copy
019500* of whichever AT-xxx duration field is currently being converted.
019600*
019700 01  WK-Hhmm-Group           pic x(5).
019800 01  WK-Hhmm-Parts redefines WK-Hhmm-Group.
019900     03  WK-HH               pic 99.
020000     03  filler              pic x.
020100     03  WK-MM               pic 99.
020200*
020300 77  WK-Minutes-Result        comp pic 9(7) value zero.
020400 77  WK-Minutes-1              comp pic 9(7) value zero.
020500 77  WK-Decimal-Result        comp pic 9(3)v99 value zero.
020600*
020700* Holds the built "H:MM" (or "HHHH:MM") total-line text, and the
020800* trimmed decimal OT text - both plain display work, not counters.
020900* WK-Hhmm-Out and WK-Dec-Out redefine the edited group/item as a
021000* flat alphanumeric view, ready to MOVE straight into a Pr-xxx
021100* column without a separate flattening step.
021200*
021300 01  WK-Mins-To-Hhmm-Edit.
021400     03  WK-Hrs-Edit         pic z(4)9.
021500     03  filler              pic x value ":".
021600     03  WK-Min-Edit         pic 99.
021700 01  WK-Hhmm-Out redefines WK-Mins-To-Hhmm-Edit pic x(7).
021800*
021900 01  WK-Dec-Edit             pic zz9.99.
022000 01  WK-Dec-Out redefines WK-Dec-Edit pic x(6).
022100 01  WK-Dec-Parts redefines WK-Dec-Edit.
022200     03  filler              pic xx.
022300     03  WK-Dec-Int          pic 9.
022400     03  filler              pic x.
022500     03  WK-Dec-Tenths       pic 9.
022600     03  WK-Dec-Hundredths   pic 9.
022700*
022800* 18/01/26 vbc - Added for the OT1-F/OT2-F/OT3-F "floor hours"
022900*                columns - these were going straight from a
023000*                bare 9(2)v9/9(3)v9 item into an x(4) print field
023100*                with no edit picture in between, so the decimal
023200*                point never made it onto the report.  Same idea
023300*                as WK-Dec-Edit/WK-Dec-Out above, one decimal place.
023400*
023500 77  WK-F-Decimal             comp pic 9(3)v9 value zero.
023600 01  WK-F-Edit                pic z9.9.
023700*
023800* Single marker-column character - Sunday/late/suspicious flag,
023900* built by AC033 before the detail line is moved together.
024000*
024100 01  WK-Flag-Char             pic x.
024200*
024300* Column heading line - lined up against the Pr-xxx fields in
024400* wsatprt.cob, widths match field for field so the banner comes
024500* out under the right columns.
024600*
024700 01  WS-Header-Line.
024800     03  filler              pic x       value space.
024900     03  Hd-Date             pic x(10)   value "Date".
025000     03  Hd-Workday          pic x(5)    value "Day".
025100     03  Hd-Timetable        pic x(30)   value "Timetable".
025200     03  Hd-Name             pic x(16)   value "Employee Name".
025300     03  Hd-Start            pic x(9)    value "Start".
025400     03  Hd-End              pic x(9)    value "End".
025500     03  Hd-Clock-In         pic x(9)    value "Clock-In".
025600     03  Hd-Clock-Out        pic x(9)    value "Clock-Out".
025700     03  Hd-In               pic x(9)    value "In".
025800     03  Hd-Out              pic x(9)    value "Out".
025900     03  Hd-Req-Work         pic x(6)    value "ReqWk".
026000     03  Hd-Break            pic x(6)    value "Break".
026100     03  Hd-Late-In          pic x(6)    value "LateIn".
026200     03  Hd-Early-In         pic x(6)    value "ErlyIn".
026300     03  Hd-Early-Out        pic x(6)    value "ErlyOt".
026400     03  Hd-Work-Time        pic x(6)    value "WrkTm".
026500     03  Hd-Absent           pic x(6)    value "Absent".
026600     03  Hd-Penalty          pic x(4)    value "Pnly".
026700     03  Hd-Ot1              pic x(6)    value "OT1".
026800     03  Hd-Ot2              pic x(6)    value "OT2".
026900     03  Hd-Ot3              pic x(6)    value "OT3".
027000     03  Hd-Ot1-F            pic x(4)    value "O1F".
027100     03  Hd-Ot2-F            pic x(4)    value "O2F".
027200     03  Hd-Ot3-F            pic x(4)    value "O3F".
027300     03  Hd-Night-Shift      pic x(4)    value "Nite".
027400     03  Hd-Allowance        pic x(4)    value "Allw".
027500     03  Hd-Total-Base       pic x(4)    value "TBas".
027600     03  Hd-Day              pic x(4)    value "Day".
027700     03  Hd-Total-Day        pic x(3)    value "TDy".
027800     03  Hd-Leave            pic x(5)    value "Leave".
027900     03  filler              pic x(2).
028000*
028100 01  WS-Title-Line           pic x(80).
028200*
028300 01  Error-Messages.
028400     03  AT101   pic x(40) value "AT101 ATPARM file will not open -".
028500     03  AT102   pic x(40) value "AT102 COMPANY file will not open -".
028600     03  AT103   pic x(40) value "AT103 ATFILE file will not open -".
028700     03  AT104   pic x(40) value "AT104 RPTFILE file will not open -".
028800     03  AT105   pic x(40) value "AT105 No attendance detail to report".
028900     03  filler              pic x.
029000*
029100 procedure                division.
029200*===================================
029300*
029400*--------------------------------------------------------------
029500* AA000 - driver.  Open, print the two heading lines, walk the
029600* detail file with a control break on Emp-Pin, close down.
029700*--------------------------------------------------------------
029800 AA000-Main                   section.
029900*
030000     perform AB000-Open-Files.
030100     perform AB005-Read-Parameters.
030200     perform AB010-Print-Report-Heading.
030300     perform AC010-Process-Detail.
030400     if       WS-Det-Read = zero
030500              display AT105
030600              perform AB900-Close-Files
030700              goback returning 1.
030800     perform AB900-Close-Files.
030900     goback returning zero.
031000*
031100 AA000-Exit. exit section.
031200*
031300*--------------------------------------------------------------
031400* AB000 - open the four files, abort on any open failure.
031500*--------------------------------------------------------------
031600 AB000-Open-Files             section.
031700*
031800     open     input    ATPARM-FILE.
031900     if       At-Parm-Status not = "00"
032000              display AT101 At-Parm-Status
032100              goback  returning 1.
032200     open     input    COMPANY-FILE.
032300     if       At-Cmp-Status not = "00"
032400              display AT102 At-Cmp-Status
032500              goback  returning 1.
032600     open     input    ATTENDANCE-FILE.
032700     if       At-Det-Status not = "00"
032800              display AT103 At-Det-Status
032900              goback  returning 1.
033000     open     output   PRINT-FILE.
033100     if       At-Prt-Status not = "00"
033200              display AT104 At-Prt-Status
033300              goback  returning 1.
033400     read     COMPANY-FILE
033500         at end move spaces to AT-Company-Record.
033600     move     Cmp-Name to WS-Company-Name.
033700*
033800 AB000-Exit. exit section.
033900*
034000*--------------------------------------------------------------
034100* AB005 - the run control card, start/end date for the title
034200* line only (AT010 already did the real date-range filtering).
034300*--------------------------------------------------------------
034400 AB005-Read-Parameters        section.
034500*
034600     read     ATPARM-FILE
034700         at end move spaces to ATPARM-Record.
034800     move     Parm-Start-Date to WS-Start-Date.
034900     move     Parm-End-Date   to WS-End-Date.
035000*
035100 AB005-Exit. exit section.
035200*
035300*--------------------------------------------------------------
035400* AB010 - company name, title line, column heading line.
035500*--------------------------------------------------------------
035600 AB010-Print-Report-Heading   section.
035700*
035800     move     spaces to AT-Print-Line.
035900     move     WS-Company-Name to AT-Print-Line (2:40).
036000     write    AT-Print-Line.
036100     move     spaces to AT-Print-Line.
036200     write    AT-Print-Line.
036300     string   "MONTHLY STATEMENT REPORT ("  delimited by size
036400              WS-Start-Date                delimited by size
036500              " TO "                       delimited by size
036600              WS-End-Date                  delimited by size
036700              ")"                          delimited by size
036800         into WS-Title-Line.
036900     move     spaces to AT-Print-Line.
037000     move     WS-Title-Line to AT-Print-Line (2:80).
037100     write    AT-Print-Line.
037200     move     spaces to AT-Print-Line.
037300     write    AT-Print-Line.
037400     move     WS-Header-Line to AT-Print-Line.
037500     write    AT-Print-Line.
037600*
037700 AB010-Exit. exit section.
037800*
037900*--------------------------------------------------------------
038000* AC010 - read-ahead control break driver over ATFILE, broken
038100* on Emp-Pin.  AC010-Read-One does the physical read; AC020
038200* decides whether a break has fired before printing the line.
038300*--------------------------------------------------------------
038400 AC010-Process-Detail         section.
038500*
038600     perform AC010-Read-One.
038700     perform AC020-Process-One-Record until WS-Eof-Det = "Y".
038800     if       WS-First-Emp = "N"
038900              perform AC050-Print-Total-Line.
039000*
039100 AC010-Exit. exit section.
039200*
039300 AC010-Read-One.
039400     read     ATTENDANCE-FILE
039500         at end   move "Y" to WS-Eof-Det
039600         not at end add 1 to WS-Det-Read.
039700*
039800*--------------------------------------------------------------
039900* AC020 - break test, then the detail line, then read on.
040000*--------------------------------------------------------------
040100 AC020-Process-One-Record.
040200     if       WS-First-Emp = "Y"
040300              perform AC025-Start-Employee
040400     else
040500       if     At-Emp-Pin not = WS-Hold-Pin
040600              perform AC050-Print-Total-Line
040700              perform AC025-Start-Employee.
040800     perform AC030-Print-Detail-Line.
040900     perform AC010-Read-One.
041000*
041100*--------------------------------------------------------------
041200* AC025 - new employee block: hold the pin, zero the totals,
041300* print the employee heading line.
041400*--------------------------------------------------------------
041500 AC025-Start-Employee.
041600     move     At-Emp-Pin to WS-Hold-Pin.
041700     move     "N" to WS-First-Emp.
041800     perform  AC028-Zero-Accumulators.
041900     perform  AC029-Print-Employee-Heading.
042000*
042100 AC028-Zero-Accumulators.
042200     move     zero to WS-Tot-Late-In WS-Tot-Early-In WS-Tot-Early-Out
042300                       WS-Tot-Break WS-Tot-Req-Work WS-Tot-Work-Time
042400                       WS-Tot-Absent WS-Tot-Ot1 WS-Tot-Ot2 WS-Tot-Ot3
042500                       WS-Tot-Ot1-F WS-Tot-Ot2-F WS-Tot-Ot3-F
042600                       WS-Tot-Night-Shift WS-Tot-Total-Base WS-Tot-Day
042700                       WS-Tot-Total-Day.
042800*
042900 AC029-Print-Employee-Heading.
043000     move     spaces to AT-Print-Line.
043100     string   "EMPLOYEE ID: "   delimited by size
043200              At-Emp-Pin        delimited by size
043300              "  NAME: "        delimited by size
043400              At-Full-Name      delimited by size
043500         into WS-Title-Line.
043600     move     WS-Title-Line to AT-Print-Line (2:80).
043700     write    AT-Print-Line.
043800     move     spaces to AT-Print-Line WS-Title-Line.
043900     string   "  DEPARTMENT: "  delimited by size
044000              At-Dept-Name      delimited by size
044100         into WS-Title-Line.
044200     move     WS-Title-Line to AT-Print-Line (2:80).
044300     write    AT-Print-Line.
044400*
044500*--------------------------------------------------------------
044600* AC030 - the detail line: flags, straight column moves, the
044700* OT1/OT2/OT3 decimal conversion, then roll into the totals.
044800*--------------------------------------------------------------
044900 AC030-Print-Detail-Line      section.
045000*
045100     move     spaces to AT-Print-Line.
045200     perform  AC033-Set-Flag.
045300     move     WK-Flag-Char  to Pr-Flag.
045400     move     At-Date       to Pr-Date.
045500     move     At-Workday    to Pr-Workday.
045600     move     At-Timetable  to Pr-Timetable.
045700     move     At-Full-Name  to Pr-Emp-Name.
045800     move     At-Start-Work to Pr-Start.
045900     move     At-End-Work   to Pr-End.
046000     move     At-Clock-In   to Pr-Clock-In.
046100     move     At-Clock-Out  to Pr-Clock-Out.
046200     move     At-In         to Pr-In.
046300     move     At-Out        to Pr-Out.
046400     move     At-Req-Work   to Pr-Req-Work.
046500     move     At-Break      to Pr-Break.
046600     move     At-Late-In    to Pr-Late-In.
046700     move     At-Early-In   to Pr-Early-In.
046800     move     At-Early-Out  to Pr-Early-Out.
046900     move     At-Work-Time  to Pr-Work-Time.
047000     move     At-Absent     to Pr-Absent.
047100     move     At-Penalty    to Pr-Penalty.
047200     move     At-Ot1        to WK-Hhmm-Group.
047300     perform  ZZ120-Hhmm-To-Decimal.
047400     move     WK-Dec-Out    to Pr-Ot1.
047500     move     At-Ot2        to WK-Hhmm-Group.
047600     perform  ZZ120-Hhmm-To-Decimal.
047700     move     WK-Dec-Out    to Pr-Ot2.
047800     move     At-Ot3        to WK-Hhmm-Group.
047900     perform  ZZ120-Hhmm-To-Decimal.
048000     move     WK-Dec-Out    to Pr-Ot3.
048100     move     At-Ot1-F      to WK-F-Decimal.
048200     perform  ZZ125-Edit-Ot-Floor.
048300     move     WK-F-Edit     to Pr-Ot1-F.
048400     move     At-Ot2-F      to WK-F-Decimal.
048500     perform  ZZ125-Edit-Ot-Floor.
048600     move     WK-F-Edit     to Pr-Ot2-F.
048700     move     At-Ot3-F      to WK-F-Decimal.
048800     perform  ZZ125-Edit-Ot-Floor.
048900     move     WK-F-Edit     to Pr-Ot3-F.
049000     move     At-Night-Shift to Pr-Night-Shift.
049100     move     At-Allowance  to Pr-Allowance.
049200     move     At-Total-Base to Pr-Total-Base.
049300     move     At-Day        to Pr-Day.
049400     move     At-Total-Day  to Pr-Total-Day.
049500     move     spaces to Pr-Leave.
049600     write    AT-Print-Line.
049700     perform  AC040-Accumulate-Totals.
049800*
049900 AC030-Exit. exit section.
050000*
050100*--------------------------------------------------------------
050200* AC033 - single marker column.  Priority is suspicious over
050300* Sunday over late/early-out, blank otherwise - see AT010
050400* At-Suspicious and the Early-Clock-In test below.
050500*--------------------------------------------------------------
050600 AC033-Set-Flag.
050700     move     space to WK-Flag-Char.
050800     move     At-Early-In to WK-Hhmm-Group.
050900     perform  ZZ100-Hhmm-To-Mins.
051000     if       At-Suspicious = "Y" or WK-Minutes-Result > 150
051100              move "X" to WK-Flag-Char
051200     else
051300       if     At-Workday = "Sun."
051400              move "S" to WK-Flag-Char
051500       else
051600         if   At-Late-In not = "00:00" and At-Late-In not = spaces
051700              move "L" to WK-Flag-Char
051800         else
051900           if At-Early-Out not = "00:00" and At-Early-Out not = spaces
052000              move "L" to WK-Flag-Char.
052100*
052200*--------------------------------------------------------------
052300* AC040 - roll the just-printed row into the employee totals.
052400*--------------------------------------------------------------
052500 AC040-Accumulate-Totals      section.
052600*
052700     move     At-Late-In to WK-Hhmm-Group.
052800     perform  ZZ100-Hhmm-To-Mins.
052900     add      WK-Minutes-Result to WS-Tot-Late-In.
053000     move     At-Early-In to WK-Hhmm-Group.
053100     perform  ZZ100-Hhmm-To-Mins.
053200     add      WK-Minutes-Result to WS-Tot-Early-In.
053300     move     At-Early-Out to WK-Hhmm-Group.
053400     perform  ZZ100-Hhmm-To-Mins.
053500     add      WK-Minutes-Result to WS-Tot-Early-Out.
053600     move     At-Break to WK-Hhmm-Group.
053700     perform  ZZ100-Hhmm-To-Mins.
053800     add      WK-Minutes-Result to WS-Tot-Break.
053900     move     At-Req-Work to WK-Hhmm-Group.
054000     perform  ZZ100-Hhmm-To-Mins.
054100     add      WK-Minutes-Result to WS-Tot-Req-Work.
054200     move     At-Work-Time to WK-Hhmm-Group.
054300     perform  ZZ100-Hhmm-To-Mins.
054400     add      WK-Minutes-Result to WS-Tot-Work-Time.
054500     move     At-Absent to WK-Hhmm-Group.
054600     perform  ZZ100-Hhmm-To-Mins.
054700     add      WK-Minutes-Result to WS-Tot-Absent.
054800     move     At-Ot1 to WK-Hhmm-Group.
054900     perform  ZZ120-Hhmm-To-Decimal.
055000     add      WK-Decimal-Result to WS-Tot-Ot1.
055100     move     At-Ot2 to WK-Hhmm-Group.
055200     perform  ZZ120-Hhmm-To-Decimal.
055300     add      WK-Decimal-Result to WS-Tot-Ot2.
055400     move     At-Ot3 to WK-Hhmm-Group.
055500     perform  ZZ120-Hhmm-To-Decimal.
055600     add      WK-Decimal-Result to WS-Tot-Ot3.
055700     add      At-Ot1-F to WS-Tot-Ot1-F.
055800     add      At-Ot2-F to WS-Tot-Ot2-F.
055900     add      At-Ot3-F to WS-Tot-Ot3-F.
056000     add      At-Night-Shift to WS-Tot-Night-Shift.
056100     if       At-Workday not = "Sun."
056200              add 1 to WS-Tot-Total-Base.
056300     if       At-Day not = spaces
056400              add 1 to WS-Tot-Day.
056500     add      1 to WS-Tot-Total-Day.
056600*
056700 AC040-Exit. exit section.
056800*
056900*--------------------------------------------------------------
057000* AC050 - the per-employee TOTAL line, then a blank separator.
057100* Duration columns come back as minutes, converted to H:MM for
057200* print (hours may run past 99, the report never day-wraps).
057300*--------------------------------------------------------------
057400 AC050-Print-Total-Line       section.
057500*
057600     move     spaces to AT-Print-Line.
057700     move     "TOTAL" to Pr-Workday.
057800     move     WS-Tot-Req-Work to WK-Minutes-Result.
057900     perform  ZZ110-Mins-To-Hhmm.
058000     move     WK-Hhmm-Out to Pr-Req-Work.
058100     move     WS-Tot-Break to WK-Minutes-Result.
058200     perform  ZZ110-Mins-To-Hhmm.
058300     move     WK-Hhmm-Out to Pr-Break.
058400     move     WS-Tot-Late-In to WK-Minutes-Result.
058500     perform  ZZ110-Mins-To-Hhmm.
058600     move     WK-Hhmm-Out to Pr-Late-In.
058700     move     WS-Tot-Early-In to WK-Minutes-Result.
058800     perform  ZZ110-Mins-To-Hhmm.
058900     move     WK-Hhmm-Out to Pr-Early-In.
059000     move     WS-Tot-Early-Out to WK-Minutes-Result.
059100     perform  ZZ110-Mins-To-Hhmm.
059200     move     WK-Hhmm-Out to Pr-Early-Out.
059300     move     WS-Tot-Work-Time to WK-Minutes-Result.
059400     perform  ZZ110-Mins-To-Hhmm.
059500     move     WK-Hhmm-Out to Pr-Work-Time.
059600     move     WS-Tot-Absent to WK-Minutes-Result.
059700     perform  ZZ110-Mins-To-Hhmm.
059800     move     WK-Hhmm-Out to Pr-Absent.
059900     move     WS-Tot-Ot1 to WK-Decimal-Result.
060000     perform  ZZ160-Trim-Decimal.
060100     move     WK-Dec-Out to Pr-Ot1.
060200     move     WS-Tot-Ot2 to WK-Decimal-Result.
060300     perform  ZZ160-Trim-Decimal.
060400     move     WK-Dec-Out to Pr-Ot2.
060500     move     WS-Tot-Ot3 to WK-Decimal-Result.
060600     perform  ZZ160-Trim-Decimal.
060700     move     WK-Dec-Out to Pr-Ot3.
060800     move     WS-Tot-Ot1-F to WK-F-Decimal.
060900     perform  ZZ125-Edit-Ot-Floor.
061000     move     WK-F-Edit    to Pr-Ot1-F.
061100     move     WS-Tot-Ot2-F to WK-F-Decimal.
061200     perform  ZZ125-Edit-Ot-Floor.
061300     move     WK-F-Edit    to Pr-Ot2-F.
061400     move     WS-Tot-Ot3-F to WK-F-Decimal.
061500     perform  ZZ125-Edit-Ot-Floor.
061600     move     WK-F-Edit    to Pr-Ot3-F.
061700     move     WS-Tot-Night-Shift to Pr-Night-Shift.
061800     move     zero to Pr-Penalty Pr-Allowance.
061900     move     WS-Tot-Total-Base to Pr-Total-Base.
062000     move     WS-Tot-Day to Pr-Day.
062100     move     WS-Tot-Total-Day to Pr-Total-Day.
062200     write    AT-Print-Line.
062300     move     spaces to AT-Print-Line.
062400     write    AT-Print-Line.
062500*
062600 AC050-Exit. exit section.
062700*
062800*--------------------------------------------------------------
062900* AB900 - close down.
063000*--------------------------------------------------------------
063100 AB900-Close-Files            section.
063200*
063300     close    ATPARM-FILE COMPANY-FILE ATTENDANCE-FILE PRINT-FILE.
063400*
063500 AB900-Exit. exit section.
063600*
063700*--------------------------------------------------------------
063800* ZZ100 - HH:MM in WK-Hhmm-Group to whole minutes.  Spaces (no
063900* punch that day) come back as zero, same as AT010's rule.
064000*--------------------------------------------------------------
064100 ZZ100-Hhmm-To-Mins           section.
064200*
064300     if       WK-Hhmm-Group = spaces
064400              move zero to WK-Minutes-Result
064500     else
064600              compute WK-Minutes-Result = (WK-HH * 60) + WK-MM.
064700*
064800 ZZ100-Exit. exit section.
064900*
065000*--------------------------------------------------------------
065100* ZZ110 - whole minutes back to "H:MM" text, hours unbounded
065200* (this report never wraps a total past a day).
065300*--------------------------------------------------------------
065400 ZZ110-Mins-To-Hhmm            section.
065500*
065600     divide   WK-Minutes-Result by 60 giving WK-Hrs-Edit
065700                                  remainder WK-Minutes-1.
065800     move     WK-Minutes-1 to WK-Min-Edit.
065900*
066000 ZZ110-Exit. exit section.
066100*
066200*--------------------------------------------------------------
066300* ZZ120 - HH:MM in WK-Hhmm-Group to decimal hours, 2 places,
066400* e.g. 02:30 -> 2.50 - used for the detail-line OT columns.
066500*--------------------------------------------------------------
066600 ZZ120-Hhmm-To-Decimal         section.
066700*
066800     if       WK-Hhmm-Group = spaces
066900              move zero to WK-Decimal-Result
067000     else
067100              compute WK-Decimal-Result = WK-HH + (WK-MM / 60).
067200     move     WK-Decimal-Result to WK-Dec-Edit.
067300*
067400 ZZ120-Exit. exit section.
067500*
067600*--------------------------------------------------------------
067700* ZZ160 - trims trailing zeros off a 2-decimal total, e.g.
067800* 3.50 -> 3.5, 3.00 -> 3. (WK-Decimal-Result already holds the
067900* value on entry, set by AC050 before the perform.)  WK-Dec-Int/
068000* -Tenths/-Hundredths are the numeric digit view of the same
068100* edited field WK-Dec-Out prints from - test the digits, blank
068200* the text.
068300*--------------------------------------------------------------
068400 ZZ160-Trim-Decimal            section.
068500*
068600     move     WK-Decimal-Result to WK-Dec-Edit.
068700     if       WK-Dec-Hundredths = zero
068800              move space to WK-Dec-Out (6:1)
068900       if     WK-Dec-Tenths = zero
069000              move space to WK-Dec-Out (5:1)
069100              move space to WK-Dec-Out (4:1).
069200*
069300 ZZ160-Exit. exit section.
069400*
069500*--------------------------------------------------------------
069600* ZZ125 - edits the OT1-F/OT2-F/OT3-F "floor hours" item held in
069700* WK-F-Decimal (set by the caller before the perform) into
069800* WK-F-Edit, one decimal place, e.g. 2.5 -> " 2.5" - used on
069900* both the detail line and the total line so the two stay
070000* consistent with each other.
070100*--------------------------------------------------------------
070200 ZZ125-Edit-Ot-Floor           section.
070300*
070400     move     WK-F-Decimal to WK-F-Edit.
070500*
070600 ZZ125-Exit. exit section.
070700*
070800 end program at020.
