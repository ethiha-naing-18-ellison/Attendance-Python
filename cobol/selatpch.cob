000100* 18/11/25 vbc - Created.  Sorted Emp-Id, Date, Time by
000200*                the terminal collector job upstream of us.
000300*
000400     SELECT PUNCH-FILE      ASSIGN TO PUNCHES
000500                             ORGANIZATION IS SEQUENTIAL
000600                             FILE STATUS IS At-Punch-Status.
