000100*******************************************
000200*                                          *
000300*  Record Definition For Department        *
000400*           Master File                    *
000500*     Uses Dept-Id as key                  *
000600*******************************************
000700* File size 34 bytes of real data, padded to 35.
000800*
000900* 19/11/25 vbc - Created from the old Accounts record
001000*                shape (key + GL# + desc) - this is the
001100*                same small keyed master, just department
001200*                number and department name, no GL tie.
001300*
001400 01  AT-Department-Record.
001500     03  Dept-Id               pic 9(4).
001600     03  Dept-Name             pic x(30).
001700     03  filler                pic x.
001800*
